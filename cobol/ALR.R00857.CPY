000100******************************************************************
000200*    ALR.R00857.CPY                                               *
000300*    PORTFOLIO MONITOR ALERT RECORD - ONE PER ALERT RAISED BY     *
000400*    PSM.TIP60 (SCORE-CHANGE, TOP10-ENTRY, TOP10-EXIT).           *
000500*    RECORD-TYPE-CD PICKS THE FIELDS THAT APPLY.                  *
000600*    AUTHOR. R. OKONKWO.  INSTALLATION. PORTFOLIOSENTINEL GRP.    *
000700*    DATE WRITTEN. 06/02/1986.                                    *
000800*------------------------------------------------------------------
000900*    CHANGE LOG                                                   *
001000*    06/02/1986 RAO 8606-01  ORIGINAL COPYBOOK, SCORE-CHANGE      *
001100*               ALERTS ONLY.                                     *
001200*    02/11/1989 RAO 8902-05  ADDED AL-RANK AND THE TOP10-ENTRY/   *
001300*               TOP10-EXIT ALERT TYPES.                          *
001400*    07/18/1998 DWT Y2K-006  DATE FIELDS REVIEWED FOR Y2K - THIS  *
001500*               COPYBOOK CARRIES NO DATE FIELD, NO CHANGE.        *
001600*    03/30/2005 BCS 0503-09  ADDED THE HEADER/TRAILER REDEFINES   *
001700*               BELOW SO A RUN-DATE STAMP AND ALERT COUNT CAN     *
001800*               RIDE IN THIS SAME COPYBOOK.                      *
001810*    09/19/2011 BCS 1109-10  PULLED THE ZONE-ACTIVE ALERT TYPE    *
001820*               BACK OUT.  IT WAS STUBBED IN WITH 0503-09 BUT     *
001830*               PSM.TIP60 NEVER READS ANALYSIS-DETAIL AND HAS NO  *
001840*               WAY TO SEE AD-ZONE-STATUS, SO THE TYPE WAS NEVER  *
001850*               SET BY ANY PARAGRAPH - DEAD 88-LEVEL.            *
002000******************************************************************
002100     01  AL-ALERT-REC.
002200         05  AL-TYPE                      PIC X(12).
002300             88  AL-TYPE-SCORE-CHANGE          VALUE 'SCORE-CHANGE'.
002400             88  AL-TYPE-TOP10-ENTRY           VALUE 'TOP10-ENTRY'.
002500             88  AL-TYPE-TOP10-EXIT            VALUE 'TOP10-EXIT'.
002700         05  AL-TICKER                    PIC X(8).
002800         05  AL-OLD-SCORE                 PIC 9(3).
002900         05  AL-NEW-SCORE                 PIC 9(3).
003000         05  AL-RANK                      PIC 9(2).
003100         05  FILLER                       PIC X(10).
003200     01  AL-RUN-TRAILER REDEFINES AL-ALERT-REC.
003300*        WRITTEN ONCE BY 9000-PRINT-TOTALS IN PSM.TIP60 SO A
003400*        DOWNSTREAM READER CAN COUNT ALERTS WITHOUT A SEPARATE
003500*        TRAILER FILE.
003600         05  AL-TRL-RECORD-TYPE-CD        PIC X(1).
003700             88  AL-TRL-IS-TRAILER             VALUE 'T'.
003800         05  AL-TRL-RUN-DATE.
003900             10  AL-TRL-RUN-CC            PIC 9(2).
004000             10  AL-TRL-RUN-YY            PIC 9(2).
004100             10  AL-TRL-RUN-MM            PIC 9(2).
004200             10  AL-TRL-RUN-DD            PIC 9(2).
004300         05  AL-TRL-ALERT-COUNT           PIC 9(5).
004400         05  FILLER                       PIC X(28).
