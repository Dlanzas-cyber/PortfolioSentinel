000100******************************************************************
000200*    SUM.TIP42.CPY                                                *
000300*    PORTFOLIO DAILY SUMMARY RECORD - ONE RECORD PER RUN, WRITTEN *
000400*    LAST BY PSM.TIP60 AFTER THE ALERT PASS COMPLETES.            *
000500*    AUTHOR. R. OKONKWO.  INSTALLATION. PORTFOLIOSENTINEL GRP.    *
000600*    DATE WRITTEN. 06/09/1986.                                    *
000700*------------------------------------------------------------------
000800*    CHANGE LOG                                                   *
000900*    06/09/1986 RAO 8606-05  ORIGINAL COPYBOOK - TOTAL VALUE AND  *
001000*               COST ONLY.                                       *
001100*    08/21/1990 RAO 9008-03  ADDED SM-RETURN-PCT.                 *
001200*    04/17/1997 LMK 9704-12  ADDED THE TOP-3 TICKER/SCORE FIELDS  *
001300*               SO THE OPERATOR DOESN'T HAVE TO SCAN THE DETAIL   *
001400*               REPORT TO SEE THE LEADERS.                        *
001500*    07/18/1998 DWT Y2K-007  DATE FIELDS REVIEWED FOR Y2K - THIS  *
001600*               COPYBOOK CARRIES NO DATE FIELD, NO CHANGE.        *
001700*    11/05/2008 BCS 0811-14  ADDED SM-PRIOR-VIEW REDEFINES SO     *
001800*               RECON CAN DIFF TODAY'S SUMMARY AGAINST YESTER-    *
001900*               DAY'S WITHOUT A SEPARATE COPYBOOK.                *
001910*    09/19/2011 BCS 1109-08  CHANGED THE THREE TOP-N SCORE        *
001920*               FIELDS TO COMP-3 TO MATCH THE OLD CUST-POSI       *
001930*               REFERENCE-FIELD PACKING CONVENTION THIS RECORD    *
001940*               DESCENDS FROM.  FILLER WIDENED BY THREE BYTES     *
001950*               SO THE RECORD STAYS AT 94 BYTES.                  *
002000******************************************************************
002100     01  SM-SUMMARY-REC.
002200         05  SM-TOTAL-VALUE               PIC S9(11)V99.
002300         05  SM-TOTAL-COST                PIC S9(11)V99.
002400         05  SM-RETURN-PCT                PIC S9(3)V99.
002500         05  SM-TOP1-TICKER                PIC X(8).
002600         05  SM-TOP1-SCORE                 PIC 9(3)  COMP-3.
002700         05  SM-TOP2-TICKER                PIC X(8).
002800         05  SM-TOP2-SCORE                 PIC 9(3)  COMP-3.
002900         05  SM-TOP3-TICKER                PIC X(8).
003000         05  SM-TOP3-SCORE                 PIC 9(3)  COMP-3.
003100         05  FILLER                       PIC X(33).
003200     01  SM-PRIOR-VIEW REDEFINES SM-SUMMARY-REC.
003300*        RECON-ONLY VIEW - POPULATED BY THE RECON JOB FROM
003400*        YESTERDAY'S SUMMARY FILE, NOT WRITTEN BY PSM.TIP60.
003500         05  SM-PRIOR-TOTAL-VALUE          PIC S9(11)V99.
003600         05  SM-PRIOR-TOTAL-COST           PIC S9(11)V99.
003700         05  SM-PRIOR-RETURN-PCT           PIC S9(3)V99.
003800         05  FILLER                       PIC X(63).
