000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PSE-SECURITY-ANALYSIS.
000300 AUTHOR. R. OKONKWO.
000400 INSTALLATION. PORTFOLIOSENTINEL GRP.
000500 DATE-WRITTEN. 08/04/1986.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*    PSE.R00900 - NIGHTLY SECURITY INDICATOR AND SCORING ENGINE  *
001000*    READS THE COMPANY MASTER AND ITS MATCHED PRICE HISTORY      *
001100*    GROUP, COMPUTES MOVING AVERAGES, RSI, MACD, BOLLINGER       *
001200*    BANDS, VOLUME VARIANCE AND THE ENTRY ZONE, GRADES SHORT/    *
001300*    MEDIUM/LONG TERM RISK, THEN SCORES THE SECURITY 1-100       *
001400*    AGAINST THE NINE-PART RULE BOOK AND RAISES THE RISK AND     *
001500*    OPPORTUNITY FLAGS.  WRITES ONE ANALYSIS-DETAIL RECORD AND   *
001600*    ONE REPORT LINE PER ANALYZED COMPANY PLUS END-OF-JOB        *
001700*    CONTROL TOTALS.                                             *
001800*------------------------------------------------------------------
001900*    CHANGE LOG
002000*    08/04/1986 RAO 8608-01  ORIGINAL PROGRAM - SMA50/100/200
002100*               AND THE VALUATION/GROWTH SUB-SCORES ONLY.
002200*    01/22/1987 RAO 8701-09  ADDED RSI(14) WILDER SMOOTHING.
002300*    07/30/1987 RAO 8707-14  ADDED THE BOLLINGER BAND CALC AND
002400*               THE OSCILLATOR SUB-SCORE.
002500*    03/11/1988 RAO 8803-05  ADDED MACD(12,26,9) AND THE
002600*               BULLISH-CROSS FLAG.
002700*    09/02/1989 RAO 8909-20  ADDED THE ENTRY-ZONE CALCULATION
002800*               AND AD-ZONE-STATUS.
002900*    06/14/1990 LMK 9006-08  ADDED THE 30-DAY VOLUME VARIANCE
003000*               AND THE VOLUME SUB-SCORE.
003100*    02/27/1992 LMK 9202-11  ADDED SHORT/MEDIUM/LONG TERM RISK
003200*               GRADING (R-RISK) AND THE BETA SUB-SCORE.
003300*    11/05/1993 LMK 9311-03  ADDED THE DIVIDEND SUB-SCORE AND
003400*               THE SHARES-OUTSTANDING TREND SUB-SCORE.
003500*    04/19/1995 LMK 9504-17  ADDED THE FINANCIAL STRENGTH
003600*               SUB-SCORE (D/E AND MARGIN VS. SECTOR).
003700*    10/08/1996 DWT 9610-02  ADDED THE SEVEN RISK FLAGS AND THE
003800*               DEFAULT "GENERAL MACRO" FLAG.
003900*    05/21/1997 DWT 9705-19  ADDED THE EIGHT OPPORTUNITY FLAGS
004000*               AND THE DEFAULT "EXPANSION POTENTIAL" FLAG.
004100*    07/18/1998 DWT Y2K-009  REVIEWED ALL DATE HANDLING FOR Y2K.
004200*               THIS PROGRAM CARRIES NO CENTURY-SENSITIVE DATE
004300*               ARITHMETIC - NO CHANGE REQUIRED.
004400*    01/30/1999 DWT Y2K-014  Y2K SIGN-OFF RETEST - RERAN THE
004500*               FULL OVERNIGHT CYCLE AGAINST THE 01/01/2000
004600*               TEST CALENDAR, NO DISCREPANCIES.
004700*    04/02/2001 DWT 0104-22  REWROTE THE SCORE BOOK TO THE
004800*               NINE-SUB-SCORE MODEL AND ADDED AD-SYNTHESIS.
004900*    09/17/2002 DWT 0209-06  CORRECTED THE RSI SEED WINDOW -
005000*               WAS SEEDING FROM THE FIRST 14 CHANGES INSTEAD
005100*               OF THE LAST 14; RESTATED PER THE ANALYST'S
005200*               REQUIREMENTS MEMO.
005300*    06/11/2004 BCS 0406-09  ADDED THE 260-DAY CAP ON THE PRICE
005400*               HISTORY TABLE (WAS UNBOUNDED, ABENDED ON A
005500*               40-YEAR-OLD TICKER).
005600*    02/14/2006 BCS 0602-03  ADDED THE CONTROL-TOTALS PRINT AND
005700*               THE STRONG/WATCH/WEAK BAND COUNTS.
005800*    10/30/2007 BCS 0710-18  ADDED THE ENTRY-ZONE DISTANCE
005900*               PERCENT FIELD TO THE REPORT LINE.
006000*    03/05/2009 BCS 0903-11  REPLACED THE HOME-GROWN SQUARE
006100*               ROOT LOOP'S FIXED 10-ITERATION CAP WITH 25 -
006200*               BOLLINGER BANDS ON LOW-PRICED ISSUES WERE OFF
006300*               IN THE SECOND DECIMAL.
006310*    09/19/2011 BCS 1109-09  THE 2230 SMOOTHING LOOP WAS STARTING
006320*               AT CHANGE INDEX 15 INSTEAD OF 14, SO THE FIRST
006330*               SMOOTHED RSI POINT WAS ALWAYS DROPPED - ON A
006340*               15-CLOSE HISTORY IT NEVER RAN AT ALL.  CHANGED
006350*               THE VARYING TO START AT 14 PER THE ANALYST'S
006360*               RSI WRITE-UP.
006400******************************************************************
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER. IBM-370.
006800 OBJECT-COMPUTER. IBM-370.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT CM-COMPANY-MASTER-FILE
007400         ASSIGN TO COMPMAST
007500         FILE STATUS IS WS-CM-FILE-STATUS.
007600     SELECT PH-PRICE-HISTORY-FILE
007700         ASSIGN TO PRICEHST
007800         FILE STATUS IS WS-PH-FILE-STATUS.
007900     SELECT AD-ANALYSIS-DETAIL-FILE
008000         ASSIGN TO ANALDTL
008100         FILE STATUS IS WS-AD-FILE-STATUS.
008200     SELECT RP-ANALYSIS-REPORT-FILE
008300         ASSIGN TO ANALRPT
008400         FILE STATUS IS WS-RP-FILE-STATUS.
008500 DATA DIVISION.
008600 FILE SECTION.
008620*        TICKER-SEQUENCE MASTER, ONE ROW PER COMPANY FOLLOWED - THE
008640*        OUTER DRIVING FILE FOR THE WHOLE RUN, SEE 1000-MAINLINE.
008700 FD  CM-COMPANY-MASTER-FILE
008800     LABEL RECORDS ARE STANDARD.
008900     COPY CMM.POSITN.
008920*        DAILY CLOSE/VOLUME, ALSO IN TICKER SEQUENCE - READ AHEAD
008940*        ONE RECORD AT A TIME BY 1200, NOT TABLE-LOADED ALL AT ONCE.
009000 FD  PH-PRICE-HISTORY-FILE
009100     LABEL RECORDS ARE STANDARD.
009200     COPY PHD.TIP55.
009220*        ONE OUTPUT ROW PER ANALYZED TICKER, WRITTEN BY 5000 - FEEDS
009240*        PSM.TIP60 THE FOLLOWING NIGHT AS ITS CURRENT POSITION TABLE.
009300 FD  AD-ANALYSIS-DETAIL-FILE
009400     LABEL RECORDS ARE STANDARD.
009500     COPY ADX.TIP56.
009520*        132-COLUMN PRINT FILE - NO SEPARATE TEACHER COPYBOOK HOSTS A
009540*        PRINT LAYOUT, SO THE LINE IS DECLARED DIRECTLY UNDER THIS FD.
009600 FD  RP-ANALYSIS-REPORT-FILE
009700     LABEL RECORDS ARE STANDARD.
009800 01  RP-REPORT-LINE                  PIC X(132).
009900 WORKING-STORAGE SECTION.
009933*        FILE STATUS BYTES FOR THE FOUR FILES BELOW - NOT TESTED
009966*        EXPLICITLY, BUT KEPT FOR THE SHOP'S ABEND DUMP ROUTINE.
010000 77  WS-CM-FILE-STATUS               PIC X(02) VALUE SPACES.
010100 77  WS-PH-FILE-STATUS               PIC X(02) VALUE SPACES.
010200 77  WS-AD-FILE-STATUS               PIC X(02) VALUE SPACES.
010300 77  WS-RP-FILE-STATUS               PIC X(02) VALUE SPACES.
010400 77  WS-CM-EOF                       PIC X(01) VALUE 'N'.
010500     88  WS-CM-EOF-SIM                   VALUE 'Y'.
010600     88  WS-CM-EOF-NAO                   VALUE 'N'.
010700 77  WS-PH-EOF                       PIC X(01) VALUE 'N'.
010800     88  WS-PH-EOF-SIM                   VALUE 'Y'.
010900     88  WS-PH-EOF-NAO                   VALUE 'N'.
010933*        READ-AHEAD FLAG FOR THE ONE-ROW PRICE-HISTORY LOOKAHEAD BUFFER -
010966*        SET WHEN A ROW FOR THE NEXT TICKER HAS ALREADY BEEN READ.
011000 77  WS-PH-BUFFER-VALID               PIC X(01) VALUE 'N'.
011100     88  WS-PH-BUFFER-HAS-DATA            VALUE 'Y'.
011200     88  WS-PH-BUFFER-EMPTY               VALUE 'N'.
011300 77  WS-PH-BUF-TICKER                 PIC X(08) VALUE SPACES.
011400 77  WS-PH-BUF-CLOSE                  PIC S9(7)V99 VALUE 0.
011500 77  WS-PH-BUF-VOLUME                 PIC 9(12) VALUE 0.
011533*        SET 'Y' ONLY WHEN 30 OR MORE HISTORY ROWS LOADED - 1400 TESTS
011566*        THIS BEFORE ANY INDICATOR OR SCORE IS COMPUTED.
011600 77  WS-HIST-SUFFICIENT               PIC X(01) VALUE 'N'.
011700*---------------------------------------------------------------
011800*    CONTROL TOTALS - PRINTED BY 9000-PRINT-TOTALS
011900*---------------------------------------------------------------
012000 77  WS-COMPANIES-READ                PIC 9(7) COMP VALUE 0.
012100 77  WS-COMPANIES-ANALYZED            PIC 9(7) COMP VALUE 0.
012200 77  WS-COMPANIES-SKIPPED             PIC 9(7) COMP VALUE 0.
012300 77  WS-SCORE-SUM                     PIC 9(9) COMP VALUE 0.
012400 77  WS-AVG-SCORE                     PIC 9(3)V99 VALUE 0.
012500 77  WS-STRONG-COUNT                  PIC 9(7) COMP VALUE 0.
012600 77  WS-WATCH-COUNT                   PIC 9(7) COMP VALUE 0.
012700 77  WS-WEAK-COUNT                    PIC 9(7) COMP VALUE 0.
012800*---------------------------------------------------------------
012900*    PRICE/VOLUME HISTORY TABLE - MAX 260 DAYS, OLDEST FIRST
013000*---------------------------------------------------------------
013100 01  WS-HISTORY-TABLE.
013200     05  WS-HIST-ENTRY OCCURS 260 TIMES
013300             INDEXED BY WS-HX.
013400         10  WS-HIST-CLOSE             PIC S9(7)V99.
013500         10  WS-HIST-VOLUME            PIC 9(12).
013533*        NUMBER OF HISTORY ROWS ACTUALLY LOADED FOR THIS TICKER, MAY BE
013566*        FEWER THAN 260 IF THE STOCK HAS NOT TRADED THAT LONG.
013600 77  WS-DAY-COUNT                     PIC 9(4) COMP VALUE 0.
013700 77  WS-SUB                           PIC 9(4) COMP VALUE 0.
013800 77  WS-SUB2                          PIC 9(4) COMP VALUE 0.
013833*        USED BY THE OLDEST-ROW-DROPS-OFF SHIFT LOGIC WHEN A TICKER'S
013866*        HISTORY EXCEEDS THE 260-ROW TABLE LIMIT.
013900 77  WS-SHIFT-COUNT                   PIC 9(4) COMP VALUE 0.
014000*---------------------------------------------------------------
014100*    CHANGE/GAIN/LOSS SERIES FOR RSI - MAX 259 CHANGES
014200*---------------------------------------------------------------
014300 01  WS-CHANGE-TABLE.
014400     05  WS-CHANGE-ENTRY OCCURS 259 TIMES
014500             INDEXED BY WS-GX.
014600         10  WS-CHANGE-VALUE           PIC S9(7)V99.
014700         10  WS-CHANGE-GAIN            PIC S9(7)V99.
014800         10  WS-CHANGE-LOSS            PIC S9(7)V99.
014833*        NUMBER OF DAY-OVER-DAY CHANGES BUILT BY 2210 - ALWAYS ONE FEWER
014866*        THAN WS-DAY-COUNT SINCE THE FIRST DAY HAS NO PRIOR CLOSE.
014900 77  WS-CHANGE-COUNT                   PIC 9(4) COMP VALUE 0.
015000*---------------------------------------------------------------
015100*    MACD PREFIX SERIES - MAX 260 POINTS
015200*---------------------------------------------------------------
015300 01  WS-MACD-SERIES-TABLE.
015400     05  WS-MACD-SERIES-ENTRY OCCURS 260 TIMES
015500             INDEXED BY WS-MX.
015600         10  WS-MACD-SERIES-VALUE      PIC S9(5)V9999.
015633*        NUMBER OF EMA(12)-MINUS-EMA(26) POINTS BUILT BY 2410, USED AS
015666*        THE INPUT SERIES FOR THE EMA(9) SIGNAL LINE.
015700 77  WS-MACD-SERIES-COUNT              PIC 9(4) COMP VALUE 0.
015800*---------------------------------------------------------------
015900*    GENERIC EMA-OVER-CLOSES HELPER (2300 SERIES)
016000*---------------------------------------------------------------
016100 77  WS-EMA-UPTO                       PIC 9(4) COMP VALUE 0.
016200 77  WS-EMA-PERIOD                     PIC 9(4) COMP VALUE 0.
016300 77  WS-EMA-SEED-END                   PIC 9(4) COMP VALUE 0.
016400 77  WS-EMA-I                          PIC 9(4) COMP VALUE 0.
016500 77  WS-EMA-K                          PIC S9V9(6) VALUE 0.
016600 77  WS-EMA-VALUE                      PIC S9(9)V9(6) VALUE 0.
016700 77  WS-EMA-SUM                        PIC S9(11)V9(6) VALUE 0.
016800 77  WS-EMA-RESULT                     PIC S9(5)V99 VALUE 0.
016900 77  WS-EMA-VALID-CD                   PIC X(01) VALUE 'N'.
017000     88  WS-EMA-IS-VALID                   VALUE 'Y'.
017100*---------------------------------------------------------------
017200*    SQUARE ROOT HELPER (7000 SERIES) - NEWTON'S METHOD
017300*---------------------------------------------------------------
017400 77  WS-SQRT-INPUT                     PIC S9(11)V9(6) VALUE 0.
017500 77  WS-SQRT-GUESS                     PIC S9(11)V9(6) VALUE 0.
017600 77  WS-SQRT-RESULT                    PIC S9(11)V9(6) VALUE 0.
017633*        ITERATION COUNTER FOR THE NEWTON'S-METHOD LOOP IN 7000 - HARD
017666*        CAPPED AT 25 PASSES, SEE THAT PARAGRAPH'S OWN COMMENTS.
017700 77  WS-SQRT-ITER                      PIC 9(3) COMP VALUE 0.
017800*---------------------------------------------------------------
017900*    PER-COMPANY INDICATOR RESULTS (ONE COMPANY AT A TIME)
018000*---------------------------------------------------------------
018100 01  WS-INDICATORS.
018150*        SMA50/100/200 - SET 'N' UNTIL ENOUGH HISTORY IS ON FILE.
018200     05  WS-CURRENT-CLOSE              PIC S9(7)V99 VALUE 0.
018300     05  WS-SMA50                      PIC S9(7)V99 VALUE 0.
018400     05  WS-SMA50-VALID-CD             PIC X(01) VALUE 'N'.
018500     05  WS-SMA100                     PIC S9(7)V99 VALUE 0.
018600     05  WS-SMA100-VALID-CD            PIC X(01) VALUE 'N'.
018700     05  WS-SMA200                     PIC S9(7)V99 VALUE 0.
018800     05  WS-SMA200-VALID-CD            PIC X(01) VALUE 'N'.
018850*        RSI(14) AND ITS OVERBOUGHT/OVERSOLD/NEUTRAL ZONE.
018900     05  WS-RSI-VALUE                  PIC S9(3)V99 VALUE 0.
019000     05  WS-RSI-VALID-CD               PIC X(01) VALUE 'N'.
019100     05  WS-RSI-ZONE                   PIC X(12) VALUE SPACES.
019150*        MACD(12,26,9) LINE, SIGNAL, AND THE BULLISH-CROSSOVER FLAG.
019200     05  WS-MACD-LINE                  PIC S9(5)V9999 VALUE 0.
019300     05  WS-MACD-SIGNAL                PIC S9(5)V9999 VALUE 0.
019400     05  WS-MACD-BULLISH-CD            PIC X(01) VALUE 'N'.
019450*        BOLLINGER(20,2) BANDS AND WHERE TODAY'S CLOSE SITS IN THEM.
019500     05  WS-BOLL-UPPER                 PIC S9(7)V99 VALUE 0.
019600     05  WS-BOLL-MID                   PIC S9(7)V99 VALUE 0.
019700     05  WS-BOLL-LOWER                 PIC S9(7)V99 VALUE 0.
019800     05  WS-BOLL-VALID-CD              PIC X(01) VALUE 'N'.
019900     05  WS-BOLL-POS                   PIC X(08) VALUE SPACES.
019950*        TODAY'S VOLUME AGAINST THE 30-DAY AVERAGE.
020000     05  WS-VOL-CURRENT                PIC 9(12) VALUE 0.
020100     05  WS-VOL-AVG-30D                PIC 9(12) VALUE 0.
020200     05  WS-VOL-VAR-PCT                PIC S9(5)V99 VALUE 0.
020300     05  WS-VOL-VALID-CD               PIC X(01) VALUE 'N'.
020350*        ENTRY ZONE BOUNDS, STATUS AND DISTANCE STILL TO PULL BACK.
020400     05  WS-ZONE-MIN                   PIC S9(7)V99 VALUE 0.
020500     05  WS-ZONE-MAX                   PIC S9(7)V99 VALUE 0.
020600     05  WS-ZONE-STATUS                PIC X(16) VALUE SPACES.
020700     05  WS-ZONE-DIST-PCT              PIC S9(3)V99 VALUE 0.
020750*        SHORT/MEDIUM/LONG-TERM RISK GRADES FROM 2800.
020800     05  WS-RISK-ST-SCORE              PIC 9(2) COMP VALUE 0.
020900     05  WS-RISK-ST                    PIC X(06) VALUE SPACES.
021000     05  WS-RISK-MT                    PIC X(06) VALUE SPACES.
021100     05  WS-RISK-LT                    PIC X(06) VALUE SPACES.
021200*---------------------------------------------------------------
021300*    PER-COMPANY SCORE RESULTS
021400*---------------------------------------------------------------
021500 01  WS-SCORES.
021533*        THE NINE SUB-SCORES, LEFT TO RIGHT S1 THRU S9, PLUS THE
021566*        TOTAL AND SYNTHESIS BAND THEY ROLL UP INTO.
021600     05  WS-S-VALUATION                PIC 9(2) COMP VALUE 0.
021700     05  WS-S-DIVIDEND                 PIC 9(2) COMP VALUE 0.
021800     05  WS-S-GROWTH                   PIC 9(2) COMP VALUE 0.
021900     05  WS-S-STRENGTH                 PIC 9(2) COMP VALUE 0.
022000     05  WS-S-MOVAVG                   PIC 9(2) COMP VALUE 0.
022100     05  WS-S-OSCILL                   PIC 9(2) COMP VALUE 0.
022200     05  WS-S-VOLUME                   PIC 9(2) COMP VALUE 0.
022300     05  WS-S-BETA                     PIC 9(2) COMP VALUE 0.
022400     05  WS-S-SHARES                   PIC 9(2) COMP VALUE 0.
022500     05  WS-SCORE-TOTAL                PIC S9(5) COMP VALUE 0.
022600     05  WS-SYNTHESIS                  PIC X(08) VALUE SPACES.
022625*        RISK/OPPORTUNITY FLAG COUNTS AND THE FLAG STRINGS THEMSELVES
022650*        (SEE 4100/4200) - WRITTEN STRAIGHT THROUGH TO AD-RISK-FLAGS/
022675*        AD-OPP-FLAGS ON THE ANALYSIS-DETAIL RECORD.
022700     05  WS-RISK-COUNT                 PIC 9(2) COMP VALUE 0.
022800     05  WS-OPP-COUNT                  PIC 9(2) COMP VALUE 0.
022900     05  WS-RISK-FLAGS                 PIC X(07) VALUE 'NNNNNNN'.
023000     05  WS-OPP-FLAGS                  PIC X(08) VALUE 'NNNNNNNN'.
023100*---------------------------------------------------------------
023200*    SCRATCH FIELDS SHARED ACROSS THE SCORING PARAGRAPHS
023300*---------------------------------------------------------------
023333*        GENERIC SCRATCH RATIO, REUSED ACROSS 3100-3900 - NOT CARRIED
023366*        FORWARD BETWEEN SCORING PARAGRAPHS.
023400 77  WS-RATIO                          PIC S9(5)V9(4) VALUE 0.
023500 77  WS-RATIO2                         PIC S9(5)V9(4) VALUE 0.
023600 77  WS-SCORE-PART1                    PIC 9(2) COMP VALUE 0.
023700 77  WS-SCORE-PART2                    PIC 9(2) COMP VALUE 0.
023733*        HOLDS A RISK-GRADE TEXT VALUE BRIEFLY WHILE 2800 BUILDS IT,
023766*        BEFORE THE FINAL MOVE TO WS-RISK-ST/MT/LT.
023800 77  WS-GRADE-SCRATCH                  PIC X(06) VALUE SPACES.
023900 77  WS-SMA-VALID-CD                    PIC X(01) VALUE 'N'.
024000 77  WS-EMA12-VALID-CD                  PIC X(01) VALUE 'N'.
024100 77  WS-RSI-FOR-FLAGS                  PIC S9(3)V99 VALUE 0.
024200 77  WS-TEMP-AMT                       PIC S9(11)V99 VALUE 0.
024300 77  WS-TEMP-AMT2                      PIC S9(11)V99 VALUE 0.
024333*        EMA(12) MINUS EMA(26) FOR THE DAY CURRENTLY BEING BUILT INTO
024366*        WS-MACD-SERIES-TABLE BY 2410.
024400 77  WS-MACD-DIFF                      PIC S9(5)V9999 VALUE 0.
024433*        RUNNING SUM OF THE LAST 20 CLOSES, USED BY 2500 TO GET THE
024466*        BOLLINGER MIDDLE BAND BEFORE STANDARD DEVIATION IS ADDED.
024500 77  WS-SUM-CLOSE                      PIC S9(11)V99 VALUE 0.
024600 77  WS-SUM-SQ-DIFF                    PIC S9(15)V9(6) VALUE 0.
024700 77  WS-MEAN-CLOSE                     PIC S9(7)V99 VALUE 0.
024800 77  WS-VARIANCE                       PIC S9(13)V9(6) VALUE 0.
024900 77  WS-STD-DEV                        PIC S9(7)V99 VALUE 0.
024933*        RUNNING SUM OF THE LAST 30 DAYS' VOLUME, USED BY 2600 FOR THE
024966*        30-DAY AVERAGE VOLUME COMPARISON.
025000 77  WS-SUM-VOLUME                     PIC 9(15) COMP VALUE 0.
025100 77  WS-VOL-AVG-UNR                    PIC 9(12)V9(4) VALUE 0.
025200*---------------------------------------------------------------
025300*    REPORT LAYOUT AREAS - MOVED INTO RP-REPORT-LINE BEFORE WRITE
025400*---------------------------------------------------------------
025433*        LINES PRINTED SINCE THE LAST PAGE BREAK - 5100 FORCES A NEW
025466*        PAGE AND HEADING WHEN THIS HITS THE SHOP'S 55-LINE FORM LENGTH.
025500 77  WS-LINE-COUNT                     PIC 9(3) COMP VALUE 0.
025600 77  WS-PAGE-NUMBER                    PIC 9(3) COMP VALUE 0.
025700 01  WS-HEADING-LINE-1.
025800     05  FILLER                        PIC X(40) VALUE SPACES.
025900     05  FILLER                        PIC X(32)
026000             VALUE 'PORTFOLIOSENTINEL ANALYSIS REPORT'.
026100     05  FILLER                        PIC X(10) VALUE SPACES.
026200     05  FILLER                        PIC X(5) VALUE 'PAGE '.
026300     05  WS-HDG-PAGE-NO                 PIC ZZ9.
026400     05  FILLER                        PIC X(42) VALUE SPACES.
026500 01  WS-HEADING-LINE-2.
026600     05  FILLER                        PIC X(8)  VALUE 'TICKER'.
026700     05  FILLER                        PIC X(10) VALUE 'PRICE'.
026800     05  FILLER                        PIC X(8)  VALUE 'SCORE'.
026900     05  FILLER                        PIC X(4)  VALUE 'VAL'.
027000     05  FILLER                        PIC X(4)  VALUE 'DIV'.
027100     05  FILLER                        PIC X(4)  VALUE 'GRO'.
027200     05  FILLER                        PIC X(4)  VALUE 'STR'.
027300     05  FILLER                        PIC X(4)  VALUE 'MAV'.
027400     05  FILLER                        PIC X(4)  VALUE 'OSC'.
027500     05  FILLER                        PIC X(4)  VALUE 'VOL'.
027600     05  FILLER                        PIC X(4)  VALUE 'BET'.
027700     05  FILLER                        PIC X(4)  VALUE 'SHR'.
027800     05  FILLER                        PIC X(9)  VALUE 'SYNTHESIS'.
027900     05  FILLER                        PIC X(8)  VALUE 'RSI'.
028000     05  FILLER                        PIC X(16) VALUE 'ZONE-STATUS'.
028100     05  FILLER                        PIC X(4)  VALUE 'ST'.
028200     05  FILLER                        PIC X(4)  VALUE 'MT'.
028300     05  FILLER                        PIC X(4)  VALUE 'LT'.
028400     05  FILLER                        PIC X(4)  VALUE 'RSK'.
028500     05  FILLER                        PIC X(4)  VALUE 'OPP'.
028600     05  FILLER                        PIC X(23) VALUE SPACES.
028700 01  WS-DETAIL-LINE.
028800     05  WS-DL-TICKER                  PIC X(9).
028900     05  WS-DL-PRICE                   PIC Z(5)9.99.
029000     05  WS-DL-PRICE-FILL              PIC X(3) VALUE SPACES.
029100     05  WS-DL-SCORE                   PIC ZZ9.
029200     05  WS-DL-SCORE-FILL              PIC X(2) VALUE SPACES.
029300     05  WS-DL-VAL                     PIC Z9.
029400     05  WS-DL-VAL-FILL                PIC X(2) VALUE SPACES.
029500     05  WS-DL-DIV                     PIC Z9.
029600     05  WS-DL-DIV-FILL                PIC X(2) VALUE SPACES.
029700     05  WS-DL-GRO                     PIC Z9.
029800     05  WS-DL-GRO-FILL                PIC X(2) VALUE SPACES.
029900     05  WS-DL-STR                     PIC Z9.
030000     05  WS-DL-STR-FILL                PIC X(2) VALUE SPACES.
030100     05  WS-DL-MAV                     PIC Z9.
030200     05  WS-DL-MAV-FILL                PIC X(2) VALUE SPACES.
030300     05  WS-DL-OSC                     PIC Z9.
030400     05  WS-DL-OSC-FILL                PIC X(2) VALUE SPACES.
030500     05  WS-DL-VOL                     PIC Z9.
030600     05  WS-DL-VOL-FILL                PIC X(2) VALUE SPACES.
030700     05  WS-DL-BET                     PIC Z9.
030800     05  WS-DL-BET-FILL                PIC X(2) VALUE SPACES.
030900     05  WS-DL-SHR                     PIC Z9.
031000     05  WS-DL-SHR-FILL                PIC X(1) VALUE SPACES.
031100     05  WS-DL-SYNTHESIS               PIC X(9).
031200     05  WS-DL-RSI                     PIC ZZ9.99.
031300     05  WS-DL-RSI-FILL                PIC X(2) VALUE SPACES.
031400     05  WS-DL-ZONE-STATUS             PIC X(16).
031500     05  WS-DL-RISK-ST                 PIC X(4).
031600     05  WS-DL-RISK-MT                 PIC X(4).
031700     05  WS-DL-RISK-LT                 PIC X(4).
031800     05  WS-DL-RISK-CT                 PIC Z9.
031900     05  WS-DL-RISK-CT-FILL            PIC X(2) VALUE SPACES.
032000     05  WS-DL-OPP-CT                  PIC Z9.
032100     05  FILLER                        PIC X(22) VALUE SPACES.
032200 01  WS-TOTALS-LINE-1.
032300     05  FILLER                        PIC X(22)
032400             VALUE 'COMPANIES READ . . . .'.
032500     05  WS-TL-READ                     PIC ZZZ,ZZ9.
032600     05  FILLER                        PIC X(102) VALUE SPACES.
032700 01  WS-TOTALS-LINE-2.
032800     05  FILLER                        PIC X(22)
032900             VALUE 'COMPANIES ANALYZED . .'.
033000     05  WS-TL-ANALYZED                 PIC ZZZ,ZZ9.
033100     05  FILLER                        PIC X(102) VALUE SPACES.
033200 01  WS-TOTALS-LINE-3.
033300     05  FILLER                        PIC X(22)
033400             VALUE 'COMPANIES SKIPPED . .'.
033500     05  WS-TL-SKIPPED                  PIC ZZZ,ZZ9.
033600     05  FILLER                        PIC X(102) VALUE SPACES.
033700 01  WS-TOTALS-LINE-4.
033800     05  FILLER                        PIC X(22)
033900             VALUE 'AVERAGE SCORE . . . .'.
034000     05  WS-TL-AVG-SCORE                PIC ZZ9.99.
034100     05  FILLER                        PIC X(102) VALUE SPACES.
034200 01  WS-TOTALS-LINE-5.
034300     05  FILLER                        PIC X(30)
034400             VALUE 'STRONG/WATCH/WEAK COUNTS . .'.
034500     05  WS-TL-STRONG                   PIC ZZZ,ZZ9.
034600     05  FILLER                        PIC X(2) VALUE SPACES.
034700     05  WS-TL-WATCH                    PIC ZZZ,ZZ9.
034800     05  FILLER                        PIC X(2) VALUE SPACES.
034900     05  WS-TL-WEAK                     PIC ZZZ,ZZ9.
035000     05  FILLER                        PIC X(84) VALUE SPACES.
035100 PROCEDURE DIVISION.
035200******************************************************************
035300*    MAINLINE
035400******************************************************************
035425*        DRIVES THE WHOLE RUN - ONE PASS OF COMPANY MASTER, PRICE
035450*        HISTORY CARRIED ALONG BY TICKER ORDER, NO SORT STEP NEEDED
035475*        SINCE BOTH FILES ARE MAINTAINED IN TICKER SEQUENCE UPSTREAM.
035500 1000-MAINLINE.
035600     PERFORM 1010-INITIALIZE THRU 1010-EXIT.
035700     PERFORM 1100-READ-COMPANY THRU 1100-EXIT.
035800     PERFORM 1900-PROCESS-ONE-COMPANY THRU 1900-EXIT
035900         UNTIL WS-CM-EOF-SIM.
036000     PERFORM 9000-PRINT-TOTALS THRU 9000-EXIT.
036100     PERFORM 9900-CLOSE-FILES THRU 9900-EXIT.
036200     GO TO 9999-STOP-RUN.
036300
036333*        PAGE 1 HEADER IS WRITTEN HERE, BEFORE THE FIRST DETAIL LINE,
036366*        SO THE REPORT NEVER STARTS WITH A BLANK TOP OF FORM.
036400 1010-INITIALIZE.
036500     OPEN INPUT  CM-COMPANY-MASTER-FILE
036600     OPEN INPUT  PH-PRICE-HISTORY-FILE
036700     OPEN OUTPUT AD-ANALYSIS-DETAIL-FILE
036800     OPEN OUTPUT RP-ANALYSIS-REPORT-FILE
036900     MOVE 1 TO WS-PAGE-NUMBER
037000     PERFORM 5110-WRITE-PAGE-HEADER THRU 5110-EXIT.
037100 1010-EXIT.
037200     EXIT.
037300
037400******************************************************************
037500*    MASTER AND HISTORY READS
037600******************************************************************
037633*        ONE MASTER RECORD PER TICKER - DRIVES THE OUTER LOOP IN
037666*        1000-MAINLINE.
037700 1100-READ-COMPANY.
037800     READ CM-COMPANY-MASTER-FILE
037900         AT END MOVE 'Y' TO WS-CM-EOF
038000         NOT AT END ADD 1 TO WS-COMPANIES-READ
038100     END-READ.
038200 1100-EXIT.
038300     EXIT.
038400
038420*        READ-AHEAD BUFFER FOR THE HISTORY FILE - ONE RECORD IS
038440*        ALWAYS SITTING IN WS-PH-BUF-* SO 1300 CAN TELL WHETHER THE
038460*        NEXT HISTORY RECORD STILL BELONGS TO THE CURRENT TICKER
038480*        BEFORE IT ACTUALLY CONSUMES IT.
038500 1200-READ-PRICE-HISTORY.
038600     READ PH-PRICE-HISTORY-FILE
038700         AT END MOVE 'Y' TO WS-PH-EOF
038800         NOT AT END
038900             MOVE PH-TICKER TO WS-PH-BUF-TICKER
039000             MOVE PH-CLOSE TO WS-PH-BUF-CLOSE
039100             MOVE PH-VOLUME TO WS-PH-BUF-VOLUME
039200             MOVE 'Y' TO WS-PH-BUFFER-VALID
039300     END-READ.
039400 1200-EXIT.
039500     EXIT.
039600
039700 1300-LOAD-HISTORY-TABLE.
039800*        ---------------------------------------------------
039900*        CONSUMES THE READ-AHEAD BUFFER, THEN READS FORWARD
040000*        WHILE THE HISTORY FILE'S TICKER MATCHES THE MASTER
040100*        RECORD'S TICKER.  KEEPS ONLY THE MOST RECENT 260
040200*        ENTRIES WHEN A TICKER CARRIES MORE.
040300*        ---------------------------------------------------
040400     MOVE 0 TO WS-DAY-COUNT.
040500     IF WS-PH-BUFFER-EMPTY AND WS-PH-EOF-NAO
040600         PERFORM 1200-READ-PRICE-HISTORY THRU 1200-EXIT
040700     END-IF.
040800 1310-LOAD-HISTORY-LOOP.
040900     IF WS-PH-EOF-SIM OR WS-PH-BUFFER-EMPTY
041000         GO TO 1300-EXIT
041100     END-IF.
041200     IF WS-PH-BUF-TICKER NOT = CM-TICKER
041300         GO TO 1300-EXIT
041400     END-IF.
041500     PERFORM 1320-APPEND-HISTORY-ENTRY THRU 1320-EXIT.
041600     MOVE 'N' TO WS-PH-BUFFER-VALID.
041700     PERFORM 1200-READ-PRICE-HISTORY THRU 1200-EXIT.
041800     GO TO 1310-LOAD-HISTORY-LOOP.
041850*        APPENDS ONE DAY TO THE RUNNING HISTORY TABLE, OLDEST FIRST.
041900 1320-APPEND-HISTORY-ENTRY.
042000     IF WS-DAY-COUNT < 260
042100         ADD 1 TO WS-DAY-COUNT
042200         SET WS-HX TO WS-DAY-COUNT
042300         MOVE WS-PH-BUF-CLOSE TO WS-HIST-CLOSE (WS-HX)
042400         MOVE WS-PH-BUF-VOLUME TO WS-HIST-VOLUME (WS-HX)
042500     ELSE
042600*            TABLE IS FULL - SHIFT EVERYTHING DOWN ONE SLOT AND
042700*            DROP THE OLDEST DAY SO WE KEEP THE MOST RECENT 260.
042800         MOVE 0 TO WS-SUB2
042900         PERFORM 1325-SHIFT-ONE-SLOT THRU 1325-EXIT
043000             VARYING WS-SUB FROM 1 BY 1
043100             UNTIL WS-SUB > 259
043200         SET WS-HX TO 260
043300         MOVE WS-PH-BUF-CLOSE TO WS-HIST-CLOSE (WS-HX)
043400         MOVE WS-PH-BUF-VOLUME TO WS-HIST-VOLUME (WS-HX)
043500     END-IF.
043600 1320-EXIT.
043700     EXIT.
043800
043900 1325-SHIFT-ONE-SLOT.
044000     SET WS-HX TO WS-SUB.
044100     ADD 1 TO WS-SUB2.
044200     MOVE WS-HIST-CLOSE (WS-SUB2) TO WS-HIST-CLOSE (WS-HX).
044300     MOVE WS-HIST-VOLUME (WS-SUB2) TO WS-HIST-VOLUME (WS-HX).
044400 1325-EXIT.
044500     EXIT.
044600 1300-EXIT.
044700     EXIT.
044800
044825*        A TICKER WITH FEWER THAN 30 DAYS ON FILE HAS NOT TRADED
044850*        LONG ENOUGH FOR ANY OF THE LONGER-WINDOW INDICATORS BELOW
044875*        TO MEAN ANYTHING, SO THE WHOLE COMPANY IS SKIPPED.
044900 1400-CHECK-MIN-HISTORY.
045000     IF WS-DAY-COUNT < 30
045100         MOVE 'N' TO WS-HIST-SUFFICIENT
045200     ELSE
045300         MOVE 'Y' TO WS-HIST-SUFFICIENT
045400     END-IF.
045500 1400-EXIT.
045600     EXIT.
045700
045800******************************************************************
045900*    PER-COMPANY DRIVER
046000******************************************************************
046025*        PER-TICKER DRIVER - LOAD THAT TICKER'S HISTORY, BAIL OUT TO
046050*        THE SKIPPED COUNTER IF THERE IS NOT ENOUGH OF IT, OTHERWISE
046075*        RUN THE FULL INDICATOR/SCORE/FLAG/WRITE CHAIN BELOW.
046100 1900-PROCESS-ONE-COMPANY.
046200     PERFORM 1300-LOAD-HISTORY-TABLE THRU 1300-EXIT.
046300     PERFORM 1400-CHECK-MIN-HISTORY THRU 1400-EXIT.
046400     IF WS-HIST-SUFFICIENT = 'N'
046500         ADD 1 TO WS-COMPANIES-SKIPPED
046600     ELSE
046700         PERFORM 2000-ANALYZE-COMPANY THRU 2000-EXIT
046800         PERFORM 5000-WRITE-ANALYSIS-DETAIL THRU 5000-EXIT
046900         PERFORM 5100-WRITE-REPORT-LINE THRU 5100-EXIT
047000         PERFORM 5200-ACCUM-TOTALS THRU 5200-EXIT
047100     END-IF.
047200     PERFORM 1100-READ-COMPANY THRU 1100-EXIT.
047300 1900-EXIT.
047400     EXIT.
047500
047600******************************************************************
047700*    INDICATOR ENGINE
047800******************************************************************
047814*        ONE TICKER'S WORTH OF INDICATORS, SUB-SCORES AND FLAGS, IN
047828*        A FIXED ORDER - LATER STEPS LEAN ON EARLIER ONES (RISK
047842*        GRADES AT 2800 NEED THE OSCILLATOR/VOLUME READINGS ABOVE
047856*        THEM; THE SCORING ENGINE AT 3000 NEEDS EVERY 2XXX RESULT;
047870*        THE FLAG PARAGRAPHS AT 4100/4200 NEED THE ZONE AND RSI
047884*        RESULTS CARRIED IN AD-ANALYSIS-DETAIL-REC).
047900 2000-ANALYZE-COMPANY.
048000     SET WS-HX TO WS-DAY-COUNT.
048100     MOVE WS-HIST-CLOSE (WS-HX) TO WS-CURRENT-CLOSE.
048200     MOVE CM-TICKER TO AD-TICKER.
048300     MOVE WS-HIST-CLOSE (WS-HX) TO AD-PRICE.
048400     PERFORM 2100-CALC-MOVING-AVGS THRU 2100-EXIT.
048500     PERFORM 2200-CALC-RSI THRU 2200-EXIT.
048600     PERFORM 2400-CALC-MACD THRU 2400-EXIT.
048700     PERFORM 2500-CALC-BOLLINGER THRU 2500-EXIT.
048800     PERFORM 2600-CALC-VOLUME THRU 2600-EXIT.
048900     PERFORM 2700-CALC-ENTRY-ZONE THRU 2700-EXIT.
049000     PERFORM 2800-CALC-RISK-GRADES THRU 2800-EXIT.
049100     PERFORM 3000-SCORE-COMPANY THRU 3000-EXIT.
049200     PERFORM 4100-SET-RISK-FLAGS THRU 4100-EXIT.
049300     PERFORM 4200-SET-OPP-FLAGS THRU 4200-EXIT.
049400 2000-EXIT.
049500     EXIT.
049600
049700*-----------------------------------------------------------------
049800*    2100 - SMA(50), SMA(100), SMA(200) AND THE ABOVE-MM FLAGS.
049900*    UNDEFINED (NOT ENOUGH DAYS) LEAVES THE AVERAGE ZERO AND
050000*    THE ABOVE-MM INDICATOR SET TO 'N'.
050100*-----------------------------------------------------------------
050200 2100-CALC-MOVING-AVGS.
050300     MOVE 50 TO WS-SUB.
050400     PERFORM 2110-CALC-ONE-SMA THRU 2110-EXIT.
050500     MOVE WS-TEMP-AMT TO WS-SMA50 AD-MM50.
050600     MOVE WS-SMA-VALID-CD TO WS-SMA50-VALID-CD.
050700     MOVE 100 TO WS-SUB.
050800     PERFORM 2110-CALC-ONE-SMA THRU 2110-EXIT.
050900     MOVE WS-TEMP-AMT TO WS-SMA100 AD-MM100.
051000     MOVE WS-SMA-VALID-CD TO WS-SMA100-VALID-CD.
051100     MOVE 200 TO WS-SUB.
051200     PERFORM 2110-CALC-ONE-SMA THRU 2110-EXIT.
051300     MOVE WS-TEMP-AMT TO WS-SMA200 AD-MM200.
051400     MOVE WS-SMA-VALID-CD TO WS-SMA200-VALID-CD.
051500     IF WS-SMA50-VALID-CD = 'Y' AND WS-CURRENT-CLOSE > WS-SMA50
051600         SET AD-ABOVE-MM50 TO TRUE
051700     ELSE
051800         MOVE 'N' TO AD-ABOVE-MM50-CD
051900     END-IF.
052000     IF WS-SMA100-VALID-CD = 'Y' AND WS-CURRENT-CLOSE > WS-SMA100
052100         SET AD-ABOVE-MM100 TO TRUE
052200     ELSE
052300         MOVE 'N' TO AD-ABOVE-MM100-CD
052400     END-IF.
052500     IF WS-SMA200-VALID-CD = 'Y' AND WS-CURRENT-CLOSE > WS-SMA200
052600         SET AD-ABOVE-MM200 TO TRUE
052700     ELSE
052800         MOVE 'N' TO AD-ABOVE-MM200-CD
052900     END-IF.
053000 2100-EXIT.
053100     EXIT.
053200
053300*        GENERIC SMA HELPER - WS-SUB HOLDS THE PERIOD ON ENTRY,
053400*        RESULT RETURNED IN WS-TEMP-AMT, VALIDITY IN
053500*        WS-SMA-VALID-CD.
053525*        WS-SUM-CLOSE IS BORROWED SCRATCH HERE, NOT THE EMA FIELD OF
053550*        THE SAME NAME USED BY 2300 BELOW - THIS PARAGRAPH FINISHES
053575*        AND HANDS BACK BEFORE ANYTHING ELSE TOUCHES IT AGAIN.
053600 2110-CALC-ONE-SMA.
053700     MOVE 0 TO WS-SUM-CLOSE.
053800     IF WS-DAY-COUNT < WS-SUB
053900         MOVE 0 TO WS-TEMP-AMT
054000         MOVE 'N' TO WS-SMA-VALID-CD
054100     ELSE
054200         SUBTRACT WS-SUB FROM WS-DAY-COUNT GIVING WS-SUB2
054300         ADD 1 TO WS-SUB2
054400         PERFORM 2115-SUM-ONE-DAY THRU 2115-EXIT
054500             VARYING WS-HX FROM WS-SUB2 BY 1
054600             UNTIL WS-HX > WS-DAY-COUNT
054700         DIVIDE WS-SUM-CLOSE BY WS-SUB
054800             GIVING WS-TEMP-AMT ROUNDED
054900         MOVE 'Y' TO WS-SMA-VALID-CD
055000     END-IF.
055100 2110-EXIT.
055200     EXIT.
055300
055400 2115-SUM-ONE-DAY.
055500     ADD WS-HIST-CLOSE (WS-HX) TO WS-SUM-CLOSE.
055600 2115-EXIT.
055700     EXIT.
055800
055900*-----------------------------------------------------------------
056000*    2200 - RSI(14), WILDER SMOOTHING.  SEEDS THE AVERAGE GAIN
056100*    AND AVERAGE LOSS FROM THE LAST 14 DAY-OVER-DAY CHANGES,
056200*    THEN SMOOTHS FORWARD ONE CHANGE AT A TIME.  REQUIRES AT
056300*    LEAST 15 CLOSES (14 CHANGES) TO BE DEFINED.
056400*-----------------------------------------------------------------
056500 2200-CALC-RSI.
056600     MOVE 'N' TO WS-RSI-VALID-CD.
056700     MOVE 0 TO WS-RSI-VALUE.
056800     MOVE SPACES TO WS-RSI-ZONE.
056900     IF WS-DAY-COUNT < 15
057000         GO TO 2200-EXIT
057100     END-IF.
057200     PERFORM 2210-RSI-BUILD-CHANGES THRU 2210-EXIT.
057300     PERFORM 2220-RSI-SEED-AVGS THRU 2220-EXIT.
057400     PERFORM 2230-RSI-SMOOTH-LOOP THRU 2230-EXIT
057500         VARYING WS-SUB FROM 14 BY 1
057600         UNTIL WS-SUB > WS-CHANGE-COUNT.
057700     PERFORM 2240-RSI-FINAL THRU 2240-EXIT.
057800 2200-EXIT.
057900     EXIT.
058000
058033*        ONE DAY-OVER-DAY CHANGE PER PAIR OF CONSECUTIVE CLOSES -
058066*        WS-DAY-COUNT CLOSES PRODUCE WS-DAY-COUNT MINUS 1 CHANGES.
058100 2210-RSI-BUILD-CHANGES.
058200     MOVE 0 TO WS-CHANGE-COUNT.
058300     PERFORM 2215-BUILD-ONE-CHANGE THRU 2215-EXIT
058400         VARYING WS-SUB FROM 2 BY 1
058500         UNTIL WS-SUB > WS-DAY-COUNT.
058600 2210-EXIT.
058700     EXIT.
058800
058825*        A POSITIVE CHANGE IS BOOKED AS A GAIN WITH ZERO LOSS; A
058850*        NEGATIVE OR ZERO CHANGE IS BOOKED AS A LOSS (SIGN FLIPPED
058875*        TO POSITIVE) WITH ZERO GAIN - NEVER BOTH AT ONCE.
058900 2215-BUILD-ONE-CHANGE.
059000     ADD 1 TO WS-CHANGE-COUNT.
059100     SET WS-GX TO WS-CHANGE-COUNT.
059200     SET WS-HX TO WS-SUB.
059300     SET WS-SUB2 TO WS-SUB.
059400     SUBTRACT 1 FROM WS-SUB2.
059500     COMPUTE WS-CHANGE-VALUE (WS-GX) =
059600         WS-HIST-CLOSE (WS-HX) - WS-HIST-CLOSE (WS-SUB2).
059700     IF WS-CHANGE-VALUE (WS-GX) > 0
059800         MOVE WS-CHANGE-VALUE (WS-GX) TO WS-CHANGE-GAIN (WS-GX)
059900         MOVE 0 TO WS-CHANGE-LOSS (WS-GX)
060000     ELSE
060100         MOVE 0 TO WS-CHANGE-GAIN (WS-GX)
060200         COMPUTE WS-CHANGE-LOSS (WS-GX) =
060300             0 - WS-CHANGE-VALUE (WS-GX)
060400     END-IF.
060500 2215-EXIT.
060600     EXIT.
060700
060800*        SEEDS THE AVERAGE GAIN/LOSS FROM THE LAST 14 CHANGES
060900*        IN THE SERIES (THE 14 CHANGES ENDING AT WS-CHANGE-COUNT),
061000*        NOT THE FIRST 14 - RESTATED PER 0209-06 ABOVE.
061033*        BACK UP 14 SLOTS FROM THE LAST CHANGE BUILT SO THE SEED
061066*        WINDOW IS THE MOST RECENT 14 CHANGES, NOT THE OLDEST 14.
061100 2220-RSI-SEED-AVGS.
061200     MOVE 0 TO WS-TEMP-AMT.
061300     MOVE 0 TO WS-TEMP-AMT2.
061400     SUBTRACT 14 FROM WS-CHANGE-COUNT GIVING WS-SUB2.
061500     ADD 1 TO WS-SUB2.
061533*        WS-TEMP-AMT PICKS UP THE 14-DAY GAIN TOTAL, WS-TEMP-AMT2
061566*        THE 14-DAY LOSS TOTAL, BOTH ACCUMULATED BY 2225 BELOW.
061600     PERFORM 2225-SUM-ONE-SEED THRU 2225-EXIT
061700         VARYING WS-SUB FROM WS-SUB2 BY 1
061800         UNTIL WS-SUB > WS-CHANGE-COUNT.
061816*        STRAIGHT 14-DAY AVERAGES HERE, NOT YET WILDER-SMOOTHED -
061832*        THE SMOOTHING STARTS ONE CHANGE LATER, IN 2230.  WS-SUM-
061848*        CLOSE AND WS-EMA-SUM ARE SCRATCH NAMES BORROWED FROM THE
061864*        GENERIC EMA ROUTINE FURTHER DOWN, NOT ACTUAL CLOSE/EMA
061880*        FIELDS - DO NOT CONFUSE THEM WITH THE REAL EMA WORK AREA.
061900     DIVIDE WS-TEMP-AMT BY 14 GIVING WS-EMA-VALUE ROUNDED.
062000     MOVE WS-EMA-VALUE TO WS-SUM-CLOSE.
062100     DIVIDE WS-TEMP-AMT2 BY 14 GIVING WS-EMA-SUM ROUNDED.
062200 2220-EXIT.
062300     EXIT.
062400
062500 2225-SUM-ONE-SEED.
062600     SET WS-GX TO WS-SUB.
062700     ADD WS-CHANGE-GAIN (WS-GX) TO WS-TEMP-AMT.
062800     ADD WS-CHANGE-LOSS (WS-GX) TO WS-TEMP-AMT2.
062900 2225-EXIT.
063000     EXIT.
063100
063200*        WS-SUM-CLOSE HOLDS THE RUNNING AVG GAIN, WS-EMA-SUM THE
063300*        RUNNING AVG LOSS (BORROWED AS SCRATCH, NOT EMA FIELDS).
063400*        WS-SUB IS VARIED BY THE PERFORM ABOVE ONE CHANGE AT A
063500*        TIME FROM THE 15TH CHANGE FORWARD.
063509*        THIS IS WILDER'S SMOOTHING, NOT A PLAIN MOVING AVERAGE -
063518*        EACH NEW DAY'S AVERAGE CARRIES FORWARD 13/14 OF THE OLD
063527*        RUNNING AVERAGE PLUS 1/14 OF TODAY'S GAIN (OR LOSS).  IT
063536*        LOOKS LIKE THE 14TH CHANGE GETS COUNTED TWICE - ONCE IN
063545*        THE 2220 SEED AND AGAIN HERE - BUT IT DOES NOT: 2220 SEEDS
063554*        THROUGH CHANGE 14 AND STOPS, AND THE CALLING PERFORM AT
063563*        2200 VARIES WS-SUB STARTING AT 14 FOR THIS LOOP, SO THE
063572*        SMOOTHING PASS PICKS UP AT THE 15TH CHANGE.  ONE CHANGE
063581*        IS CONSUMED PER CALL - WS-GX IS JUST WS-SUB RECAST AS AN
063590*        INDEX FOR THE SUBSCRIPTED CHANGE-GAIN/CHANGE-LOSS TABLE.
063600 2230-RSI-SMOOTH-LOOP.
063700     SET WS-GX TO WS-SUB.
063800     COMPUTE WS-SUM-CLOSE ROUNDED =
063900         ((WS-SUM-CLOSE * 13) + WS-CHANGE-GAIN (WS-GX)) / 14.
064000     COMPUTE WS-EMA-SUM ROUNDED =
064100         ((WS-EMA-SUM * 13) + WS-CHANGE-LOSS (WS-GX)) / 14.
064200 2230-EXIT.
064300     EXIT.
064400
064420*        RS = AVERAGE GAIN DIVIDED BY AVERAGE LOSS, THEN RSI =
064440*        100 - 100/(1+RS).  A ZERO AVERAGE LOSS MEANS AN UNBROKEN
064460*        RUN OF UP DAYS, SO RSI IS FORCED STRAIGHT TO 100 RATHER
064480*        THAN LETTING THE RATIO DIVIDE BY ZERO.
064500 2240-RSI-FINAL.
064600     IF WS-EMA-SUM = 0
064700         MOVE 100.00 TO WS-RSI-VALUE
064800     ELSE
064900         COMPUTE WS-RATIO ROUNDED = WS-SUM-CLOSE / WS-EMA-SUM
065000         COMPUTE WS-RSI-VALUE ROUNDED =
065100             100 - (100 / (1 + WS-RATIO))
065200     END-IF.
065300     MOVE 'Y' TO WS-RSI-VALID-CD.
065325*        ZONE CLASSIFICATION FOR THE REPORT AND THE RISK/OPPORTUNITY
065350*        FLAGS BELOW - OVER 70 IS OVERBOUGHT, UNDER 30 IS OVERSOLD,
065375*        THE BAND IN BETWEEN IS CALLED NEUTRAL.
065400     IF WS-RSI-VALUE > 70
065500         MOVE 'OVERBOUGHT' TO WS-RSI-ZONE
065600     ELSE
065700         IF WS-RSI-VALUE < 30
065800             MOVE 'OVERSOLD' TO WS-RSI-ZONE
065900         ELSE
066000             MOVE 'NEUTRAL' TO WS-RSI-ZONE
066100         END-IF
066200     END-IF.
066300     MOVE WS-RSI-ZONE TO AD-RSI-ZONE.
066400     MOVE WS-RSI-VALUE TO AD-RSI.
066500 2240-EXIT.
066600     EXIT.
066700
066800*-----------------------------------------------------------------
066900*    2300 - GENERIC EMA OVER THE CLOSE SERIES.  CALLER SETS
067000*    WS-EMA-UPTO (PREFIX LENGTH) AND WS-EMA-PERIOD, RESULT
067100*    COMES BACK ROUNDED TO 2 DECIMALS IN WS-EMA-RESULT WITH
067200*    WS-EMA-VALID-CD SET TO 'Y' OR 'N'.
067300*-----------------------------------------------------------------
067400 2300-CALC-EMA-GENERIC.
067500     IF WS-EMA-UPTO < WS-EMA-PERIOD
067600         MOVE 'N' TO WS-EMA-VALID-CD
067700         MOVE 0 TO WS-EMA-RESULT
067800     ELSE
067900         PERFORM 2310-EMA-SEED THRU 2310-EXIT
068000         PERFORM 2320-EMA-SMOOTH-STEP THRU 2320-EXIT
068100             VARYING WS-EMA-I FROM WS-EMA-SEED-END BY 1
068200             UNTIL WS-EMA-I > WS-EMA-UPTO
068300         MOVE WS-EMA-VALUE TO WS-EMA-RESULT
068400         MOVE 'Y' TO WS-EMA-VALID-CD
068500     END-IF.
068600 2300-EXIT.
068700     EXIT.
068800
068900 2310-EMA-SEED.
069000     MOVE 0 TO WS-EMA-SUM.
069100     PERFORM 2315-SUM-ONE-SEED-DAY THRU 2315-EXIT
069200         VARYING WS-EMA-I FROM 1 BY 1
069300         UNTIL WS-EMA-I > WS-EMA-PERIOD.
069400     DIVIDE WS-EMA-SUM BY WS-EMA-PERIOD GIVING WS-EMA-VALUE ROUNDED.
069500     COMPUTE WS-EMA-SEED-END = WS-EMA-PERIOD + 1.
069600     COMPUTE WS-EMA-K ROUNDED = 2 / (WS-EMA-PERIOD + 1).
069700 2310-EXIT.
069800     EXIT.
069900
070000 2315-SUM-ONE-SEED-DAY.
070100     SET WS-HX TO WS-EMA-I.
070200     ADD WS-HIST-CLOSE (WS-HX) TO WS-EMA-SUM.
070300 2315-EXIT.
070400     EXIT.
070500
070600 2320-EMA-SMOOTH-STEP.
070700     SET WS-HX TO WS-EMA-I.
070800     COMPUTE WS-EMA-VALUE ROUNDED =
070900         ((WS-HIST-CLOSE (WS-HX) - WS-EMA-VALUE) * WS-EMA-K)
071000             + WS-EMA-VALUE.
071100 2320-EXIT.
071200     EXIT.
071300
071400*-----------------------------------------------------------------
071500*    2400 - MACD(12,26,9).  THE LINE IS EMA(12)-EMA(26) OVER THE
071600*    FULL SERIES; THE SIGNAL IS THE EMA(9) OF THE PREFIX SERIES
071700*    OF (EMA12(I)-EMA26(I)) VALUES, SKIPPING ANY PREFIX WHERE
071800*    EITHER EMA IS UNDEFINED OR THE DIFFERENCE COMES OUT EXACTLY
071900*    ZERO.
072000*-----------------------------------------------------------------
072020*        MACD(12,26,9): THE LINE ITSELF IS TODAY'S EMA(12) MINUS
072040*        TODAY'S EMA(26) - A SHORT-TERM TREND MEASURE AGAINST A
072060*        LONGER ONE.  NEED AT LEAST 26 CLOSES BEFORE EITHER EMA IS
072080*        DEFINED, SO A SHORT HISTORY JUST WRITES ZEROS/NOT-BULLISH.
072100 2400-CALC-MACD.
072200     MOVE 'N' TO WS-MACD-BULLISH-CD.
072300     MOVE 0 TO WS-MACD-LINE.
072400     MOVE 0 TO WS-MACD-SIGNAL.
072500     IF WS-DAY-COUNT < 26
072600         MOVE WS-MACD-LINE TO AD-MACD
072700         MOVE WS-MACD-SIGNAL TO AD-MACD-SIGNAL
072800         MOVE WS-MACD-BULLISH-CD TO AD-MACD-BULLISH-CD
072900         GO TO 2400-EXIT
073000     END-IF.
073100     MOVE WS-DAY-COUNT TO WS-EMA-UPTO.
073200     MOVE 12 TO WS-EMA-PERIOD.
073300     PERFORM 2300-CALC-EMA-GENERIC THRU 2300-EXIT.
073400     MOVE WS-EMA-RESULT TO WS-TEMP-AMT.
073500     MOVE WS-EMA-VALID-CD TO WS-EMA12-VALID-CD.
073600     MOVE 26 TO WS-EMA-PERIOD.
073700     PERFORM 2300-CALC-EMA-GENERIC THRU 2300-EXIT.
073800     IF WS-EMA12-VALID-CD = 'Y' AND WS-EMA-VALID-CD = 'Y'
073900         COMPUTE WS-MACD-LINE ROUNDED = WS-TEMP-AMT - WS-EMA-RESULT
074000     END-IF.
074025*        THE SIGNAL LINE IS AN EMA(9) OF THE MACD LINE ITSELF, SO
074050*        2410 FIRST HAS TO REBUILD THE WHOLE DAY-BY-DAY MACD-LINE
074075*        SERIES (NOT JUST TODAY'S POINT) BEFORE 2420 CAN SMOOTH IT.
074100     PERFORM 2410-BUILD-MACD-SERIES THRU 2410-EXIT.
074200     PERFORM 2420-CALC-MACD-SIGNAL THRU 2420-EXIT.
074300     IF WS-MACD-LINE > WS-MACD-SIGNAL
074400         MOVE 'Y' TO WS-MACD-BULLISH-CD
074500     END-IF.
074600     MOVE WS-MACD-LINE TO AD-MACD.
074700     MOVE WS-MACD-SIGNAL TO AD-MACD-SIGNAL.
074800     MOVE WS-MACD-BULLISH-CD TO AD-MACD-BULLISH-CD.
074900 2400-EXIT.
075000     EXIT.
075100
075116*        WALKS THE CLOSE TABLE FROM DAY 26 FORWARD, RECOMPUTING THE
075132*        12/26 EMA PAIR AS OF EACH DAY AND STACKING THE DIFFERENCE
075148*        INTO WS-MACD-SERIES-TABLE.  THIS IS THE "PREFIX SERIES" -
075164*        EVERY POINT USES ONLY CLOSES UP THROUGH THAT DAY, THE SAME
075180*        WAY THE REAL MACD LINE WOULD HAVE LOOKED ON EACH PAST DAY.
075200 2410-BUILD-MACD-SERIES.
075300     MOVE 0 TO WS-MACD-SERIES-COUNT.
075400     PERFORM 2415-BUILD-ONE-MACD-POINT THRU 2415-EXIT
075500         VARYING WS-EMA-UPTO FROM 26 BY 1
075600         UNTIL WS-EMA-UPTO > WS-DAY-COUNT.
075700 2410-EXIT.
075800     EXIT.
075900
075933*        ONE PREFIX POINT.  WS-EMA-UPTO IS SET BY THE VARYING CLAUSE
075966*        IN 2410 BEFORE THIS PARAGRAPH IS ENTERED.
076000 2415-BUILD-ONE-MACD-POINT.
076100     MOVE 12 TO WS-EMA-PERIOD.
076200     PERFORM 2300-CALC-EMA-GENERIC THRU 2300-EXIT.
076300     MOVE WS-EMA-RESULT TO WS-TEMP-AMT.
076400     MOVE WS-EMA-VALID-CD TO WS-EMA12-VALID-CD.
076500     MOVE 26 TO WS-EMA-PERIOD.
076600     PERFORM 2300-CALC-EMA-GENERIC THRU 2300-EXIT.
076700     IF WS-EMA12-VALID-CD = 'Y' AND WS-EMA-VALID-CD = 'Y'
076800         COMPUTE WS-MACD-DIFF ROUNDED =
076900             WS-TEMP-AMT - WS-EMA-RESULT
076925*        A DIFFERENCE OF EXACTLY ZERO IS SKIPPED RATHER THAN STORED
076950*        - IT ONLY HAPPENS WHEN BOTH EMAS ARE STILL UNDEFINED THIS
076975*        FAR INTO THE SERIES, SO THERE IS NOTHING REAL TO CARRY.
077000         IF WS-MACD-DIFF NOT = 0
077100             ADD 1 TO WS-MACD-SERIES-COUNT
077200             SET WS-MX TO WS-MACD-SERIES-COUNT
077300             MOVE WS-MACD-DIFF TO WS-MACD-SERIES-VALUE (WS-MX)
077400         END-IF
077500     END-IF.
077600 2415-EXIT.
077700     EXIT.
077800
077900*        EMA(9) OF THE MACD PREFIX SERIES - A SEPARATE SMALL
078000*        ROUTINE RATHER THAN A RE-CALL OF 2300, SINCE IT WALKS
078100*        WS-MACD-SERIES-TABLE INSTEAD OF THE CLOSE TABLE.
078125*        NEEDS AT LEAST 9 POINTS IN THE PREFIX SERIES BEFORE AN
078150*        EMA(9) OF IT MEANS ANYTHING; SHORT OF THAT THE SIGNAL
078175*        LINE STAYS ZERO AND MACD READS AS NOT-BULLISH BY DEFAULT.
078200 2420-CALC-MACD-SIGNAL.
078300     IF WS-MACD-SERIES-COUNT < 9
078400         MOVE 0 TO WS-MACD-SIGNAL
078500         GO TO 2420-EXIT
078600     END-IF.
078700     MOVE 0 TO WS-EMA-SUM.
078800     PERFORM 2425-SUM-ONE-SIGNAL-SEED THRU 2425-EXIT
078900         VARYING WS-SUB FROM 1 BY 1
079000         UNTIL WS-SUB > 9.
079100     DIVIDE WS-EMA-SUM BY 9 GIVING WS-EMA-VALUE ROUNDED.
079200     COMPUTE WS-EMA-K ROUNDED = 2 / 10.
079300     PERFORM 2427-SMOOTH-ONE-SIGNAL-STEP THRU 2427-EXIT
079400         VARYING WS-SUB FROM 10 BY 1
079500         UNTIL WS-SUB > WS-MACD-SERIES-COUNT.
079600     COMPUTE WS-MACD-SIGNAL ROUNDED = WS-EMA-VALUE.
079700 2420-EXIT.
079800     EXIT.
079900
079950*        ONE POINT OF THE SEED SUM, CALLED NINE TIMES BY 2420'S
079975*        VARYING CLAUSE FOR A STRAIGHT 9-POINT AVERAGE START.
080000 2425-SUM-ONE-SIGNAL-SEED.
080100     SET WS-MX TO WS-SUB.
080200     ADD WS-MACD-SERIES-VALUE (WS-MX) TO WS-EMA-SUM.
080300 2425-EXIT.
080400     EXIT.
080500
080525*        STANDARD EMA SMOOTHING STEP, POINT 10 ONWARD - SAME FORM
080550*        AS 2300'S GENERIC SMOOTHING BUT AGAINST THE MACD PREFIX
080575*        SERIES INSTEAD OF THE CLOSE TABLE, SO IT IS KEPT SEPARATE.
080600 2427-SMOOTH-ONE-SIGNAL-STEP.
080700     SET WS-MX TO WS-SUB.
080800     COMPUTE WS-EMA-VALUE ROUNDED =
080900         ((WS-MACD-SERIES-VALUE (WS-MX) - WS-EMA-VALUE)
081000             * WS-EMA-K) + WS-EMA-VALUE.
081100 2427-EXIT.
081200     EXIT.
081300
081400*-----------------------------------------------------------------
081500*    2500 - BOLLINGER BANDS(20,2).  MID IS THE SMA(20), UPPER/
081600*    LOWER ARE THE MID PLUS/MINUS TWO POPULATION STANDARD
081700*    DEVIATIONS OF THE LAST 20 CLOSES.
081800*-----------------------------------------------------------------
081900 2500-CALC-BOLLINGER.
082000     MOVE 'N' TO WS-BOLL-VALID-CD.
082100     MOVE 0 TO WS-BOLL-UPPER WS-BOLL-MID WS-BOLL-LOWER.
082200     MOVE SPACES TO WS-BOLL-POS.
082300     IF WS-DAY-COUNT < 20
082400         MOVE SPACES TO AD-BOLL-POS
082500         MOVE 0 TO AD-BOLL-UPPER AD-BOLL-MID AD-BOLL-LOWER
082600         GO TO 2500-EXIT
082700     END-IF.
082800     MOVE 20 TO WS-SUB.
082900     PERFORM 2110-CALC-ONE-SMA THRU 2110-EXIT.
083000     MOVE WS-TEMP-AMT TO WS-BOLL-MID WS-MEAN-CLOSE.
083100     PERFORM 2510-CALC-STDDEV THRU 2510-EXIT.
083200     COMPUTE WS-BOLL-UPPER ROUNDED = WS-BOLL-MID + (2 * WS-STD-DEV).
083300     COMPUTE WS-BOLL-LOWER ROUNDED = WS-BOLL-MID - (2 * WS-STD-DEV).
083400     MOVE 'Y' TO WS-BOLL-VALID-CD.
083500     IF WS-CURRENT-CLOSE > WS-BOLL-UPPER
083600         MOVE 'UPPER' TO WS-BOLL-POS
083700     ELSE
083800         IF WS-CURRENT-CLOSE < WS-BOLL-LOWER
083900             MOVE 'LOWER' TO WS-BOLL-POS
084000         ELSE
084100             MOVE 'MIDDLE' TO WS-BOLL-POS
084200         END-IF
084300     END-IF.
084400     MOVE WS-BOLL-POS TO AD-BOLL-POS.
084500     MOVE WS-BOLL-UPPER TO AD-BOLL-UPPER.
084600     MOVE WS-BOLL-MID TO AD-BOLL-MID.
084700     MOVE WS-BOLL-LOWER TO AD-BOLL-LOWER.
084800 2500-EXIT.
084900     EXIT.
085000
085100*        POPULATION STANDARD DEVIATION OF THE LAST 20 CLOSES,
085200*        MEAN ALREADY SITTING IN WS-MEAN-CLOSE.
085300 2510-CALC-STDDEV.
085400     MOVE 0 TO WS-SUM-SQ-DIFF.
085500     SUBTRACT 20 FROM WS-DAY-COUNT GIVING WS-SUB2.
085600     ADD 1 TO WS-SUB2.
085700     PERFORM 2515-SUM-ONE-SQ-DIFF THRU 2515-EXIT
085800         VARYING WS-HX FROM WS-SUB2 BY 1
085900         UNTIL WS-HX > WS-DAY-COUNT.
086000     DIVIDE WS-SUM-SQ-DIFF BY 20 GIVING WS-VARIANCE ROUNDED.
086100     MOVE WS-VARIANCE TO WS-SQRT-INPUT.
086200     PERFORM 7000-CALC-SQRT THRU 7000-EXIT.
086300     MOVE WS-SQRT-RESULT TO WS-STD-DEV.
086400 2510-EXIT.
086500     EXIT.
086600
086700 2515-SUM-ONE-SQ-DIFF.
086800     COMPUTE WS-TEMP-AMT ROUNDED =
086900         WS-HIST-CLOSE (WS-HX) - WS-MEAN-CLOSE.
087000     COMPUTE WS-SUM-SQ-DIFF = WS-SUM-SQ-DIFF +
087100         (WS-TEMP-AMT * WS-TEMP-AMT).
087200 2515-EXIT.
087300     EXIT.
087400
087500*-----------------------------------------------------------------
087600*    2600 - 30-DAY AVERAGE VOLUME AND THE PERCENT VARIANCE OF
087700*    TODAY'S VOLUME AGAINST IT.
087800*-----------------------------------------------------------------
087833*        WS-VOL-VALID-CD STAYS 'N' (AND THE FIELDS STAY ZERO) UNLESS
087866*        THERE ARE AT LEAST 30 DAYS ON FILE TO AVERAGE AGAINST.
087900 2600-CALC-VOLUME.
088000     MOVE 'N' TO WS-VOL-VALID-CD.
088100     SET WS-HX TO WS-DAY-COUNT.
088200     MOVE WS-HIST-VOLUME (WS-HX) TO WS-VOL-CURRENT.
088300     MOVE 0 TO WS-VOL-AVG-30D WS-VOL-VAR-PCT.
088400     IF WS-DAY-COUNT < 30
088500         GO TO 2600-MOVE-OUT
088600     END-IF.
088700     MOVE 0 TO WS-SUM-VOLUME.
088800     SUBTRACT 30 FROM WS-DAY-COUNT GIVING WS-SUB2.
088900     ADD 1 TO WS-SUB2.
089000     PERFORM 2615-SUM-ONE-VOLUME-DAY THRU 2615-EXIT
089100         VARYING WS-HX FROM WS-SUB2 BY 1
089200         UNTIL WS-HX > WS-DAY-COUNT.
089300     DIVIDE WS-SUM-VOLUME BY 30 GIVING WS-VOL-AVG-UNR ROUNDED.
089400     COMPUTE WS-VOL-AVG-30D ROUNDED = WS-VOL-AVG-UNR.
089425*        A ZERO AVERAGE (ILLIQUID NAME, NO VOLUME ON FILE) WOULD
089450*        DIVIDE BY ZERO IN THE VARIANCE CALC BELOW, SO BAIL OUT
089475*        BEFORE REACHING IT - VALID-CD IS LEFT 'N'.
089500     IF WS-VOL-AVG-UNR = 0
089600         GO TO 2600-MOVE-OUT
089700     END-IF.
089800     COMPUTE WS-VOL-VAR-PCT ROUNDED =
089900         ((WS-VOL-CURRENT - WS-VOL-AVG-UNR) / WS-VOL-AVG-UNR) * 100.
090000     MOVE 'Y' TO WS-VOL-VALID-CD.
090100 2600-MOVE-OUT.
090200     MOVE WS-VOL-CURRENT TO AD-VOL-CURRENT.
090300     MOVE WS-VOL-AVG-30D TO AD-VOL-AVG-30D.
090400     MOVE WS-VOL-VAR-PCT TO AD-VOL-VAR-PCT.
090500 2600-EXIT.
090600     EXIT.
090700
090800 2615-SUM-ONE-VOLUME-DAY.
090900     ADD WS-HIST-VOLUME (WS-HX) TO WS-SUM-VOLUME.
091000 2615-EXIT.
091100     EXIT.
091200
091300*-----------------------------------------------------------------
091400*    2700 - ENTRY ZONE.  ZONE RUNS BETWEEN THE 200-DAY AVERAGE
091500*    AND THE BOLLINGER LOWER BAND, WHICHEVER IS LOWER/HIGHER.
091600*    ACTIVE WHEN THE CURRENT CLOSE HAS ALREADY COME BACK DOWN
091700*    INTO OR THROUGH THE ZONE; WAIT-PULLBACK WHEN IT IS STILL
091800*    SITTING ABOVE IT.
091900*-----------------------------------------------------------------
091933*        NO-DATA WHEN EITHER THE 200-DAY SMA OR THE BOLLINGER BAND
091966*        IS UNDEFINED - BOTH LEGS OF THE ZONE NEED TO BE ON FILE.
092000 2700-CALC-ENTRY-ZONE.
092100     MOVE 0 TO WS-ZONE-MIN WS-ZONE-MAX WS-ZONE-DIST-PCT.
092200     IF WS-SMA200-VALID-CD NOT = 'Y' OR WS-BOLL-VALID-CD NOT = 'Y'
092300         MOVE 'NO-DATA' TO WS-ZONE-STATUS
092400         GO TO 2700-MOVE-OUT
092500     END-IF.
092525*        THE ZONE ITSELF IS JUST THE NARROWER OF THE TWO LINES TO
092550*        THE WIDER - ORDER DEPENDS ON WHICH READING HAPPENS TO SIT
092575*        LOWER ON ANY GIVEN DAY, SO BOTH ORDERINGS ARE HANDLED.
092600     IF WS-SMA200 < WS-BOLL-LOWER
092700         MOVE WS-SMA200 TO WS-ZONE-MIN
092800         MOVE WS-BOLL-LOWER TO WS-ZONE-MAX
092900     ELSE
093000         MOVE WS-BOLL-LOWER TO WS-ZONE-MIN
093100         MOVE WS-SMA200 TO WS-ZONE-MAX
093200     END-IF.
093220*        CLOSE AT OR BELOW THE TOP OF THE ZONE MEANS THE PULLBACK
093240*        HAS ALREADY HAPPENED - ACTIVE.  STILL ABOVE IT MEANS THE
093260*        STOCK HAS NOT COME BACK DOWN YET - WAIT-PULLBACK, WITH THE
093280*        DISTANCE STILL TO FALL CAPTURED AS A PERCENT BELOW.
093300     IF WS-CURRENT-CLOSE NOT > WS-ZONE-MAX
093400         MOVE 'ACTIVE' TO WS-ZONE-STATUS
093500     ELSE
093600         MOVE 'WAIT-PULLBACK' TO WS-ZONE-STATUS
093700         IF WS-CURRENT-CLOSE > 0
093800             COMPUTE WS-ZONE-DIST-PCT ROUNDED =
093900                 ((WS-CURRENT-CLOSE - WS-ZONE-MAX)
094000                     / WS-CURRENT-CLOSE) * 100
094100         END-IF
094200     END-IF.
094300 2700-MOVE-OUT.
094400     MOVE WS-ZONE-STATUS TO AD-ZONE-STATUS.
094500     MOVE WS-ZONE-MIN TO AD-ZONE-MIN.
094600     MOVE WS-ZONE-MAX TO AD-ZONE-MAX.
094700     MOVE WS-ZONE-DIST-PCT TO AD-ZONE-DIST-PCT.
094800 2700-EXIT.
094900     EXIT.
095000
095100*-----------------------------------------------------------------
095200*    2800 - SHORT, MEDIUM AND LONG TERM RISK GRADES.  EACH
095300*    HORIZON ADDS POINTS FOR THE CONDITIONS THAT APPLY TO IT AND
095400*    THE POINT TOTAL IS MAPPED TO LOW/MEDIUM/HIGH BY 2810.
095500*    WS-RISK-ST-SCORE IS SHARED SCRATCH, RELOADED FOR EACH CALL.
095600*-----------------------------------------------------------------
095633*        THREE INDEPENDENT HORIZONS, EACH WITH ITS OWN POINT TOTAL
095666*        AND ITS OWN CALL TO THE SHARED 2810 GRADE-LOOKUP BELOW.
095700 2800-CALC-RISK-GRADES.
095800     PERFORM 2820-CALC-SHORT-TERM-RISK THRU 2820-EXIT.
095900     PERFORM 2830-CALC-MEDIUM-TERM-RISK THRU 2830-EXIT.
096000     PERFORM 2840-CALC-LONG-TERM-RISK THRU 2840-EXIT.
096100 2800-EXIT.
096200     EXIT.
096300
096400*        POINT TOTAL COMES IN ON WS-RISK-ST-SCORE, GRADE COMES
096500*        BACK IN WS-GRADE-SCRATCH.
096600 2810-GRADE-ONE-SCORE.
096700     IF WS-RISK-ST-SCORE >= 3
096800         MOVE 'HIGH  ' TO WS-GRADE-SCRATCH
096900     ELSE
097000         IF WS-RISK-ST-SCORE >= 1
097100             MOVE 'MEDIUM' TO WS-GRADE-SCRATCH
097200         ELSE
097300             MOVE 'LOW   ' TO WS-GRADE-SCRATCH
097400         END-IF
097500     END-IF.
097600 2810-EXIT.
097700     EXIT.
097800
097900*        RSI EXTREMES, BOLLINGER-UPPER AND A VOLUME SPIKE ALL
098000*        ADD TO NEAR-TERM RISK.
098100 2820-CALC-SHORT-TERM-RISK.
098200     MOVE 0 TO WS-RISK-ST-SCORE.
098300     IF WS-RSI-VALID-CD = 'Y'
098400         IF WS-RSI-VALUE > 70
098500             ADD 2 TO WS-RISK-ST-SCORE
098600         ELSE
098700             IF WS-RSI-VALUE < 30
098800                 ADD 1 TO WS-RISK-ST-SCORE
098900             END-IF
099000         END-IF
099100     END-IF.
099200     IF WS-BOLL-POS = 'UPPER'
099300         ADD 2 TO WS-RISK-ST-SCORE
099400     END-IF.
099500     IF WS-VOL-VALID-CD = 'Y' AND WS-VOL-VAR-PCT > 50
099600         ADD 1 TO WS-RISK-ST-SCORE
099700     END-IF.
099800     PERFORM 2810-GRADE-ONE-SCORE THRU 2810-EXIT.
099900     MOVE WS-GRADE-SCRATCH TO WS-RISK-ST AD-RISK-ST.
100000 2820-EXIT.
100100     EXIT.
100200
100300*        BETA CARRIES MOST OF THE MEDIUM-TERM WEIGHT; A
100400*        BOLLINGER-UPPER READING ADDS ONE MORE POINT.
100500 2830-CALC-MEDIUM-TERM-RISK.
100600     MOVE 0 TO WS-RISK-ST-SCORE.
100625*        MEDIUM-TERM LADDER RUNS ON A LOWER BETA THRESHOLD THAN
100650*        LONG-TERM BELOW, SINCE THE NEARER HORIZON IS MORE SENSITIVE
100675*        TO A SWING IN VOLATILITY.
100700     IF CM-BETA > 1.5
100800         ADD 2 TO WS-RISK-ST-SCORE
100900     ELSE
101000         IF CM-BETA > 1.0
101100             ADD 1 TO WS-RISK-ST-SCORE
101200         END-IF
101300     END-IF.
101400     IF WS-BOLL-POS = 'UPPER'
101500         ADD 1 TO WS-RISK-ST-SCORE
101600     END-IF.
101700     PERFORM 2810-GRADE-ONE-SCORE THRU 2810-EXIT.
101800     MOVE WS-GRADE-SCRATCH TO WS-RISK-MT AD-RISK-MT.
101900 2830-EXIT.
102000     EXIT.
102100
102200*        LONG-TERM RISK IS BETA ALONE, ON A HIGHER THRESHOLD
102300*        LADDER THAN THE MEDIUM-TERM CALL.
102400 2840-CALC-LONG-TERM-RISK.
102500     MOVE 0 TO WS-RISK-ST-SCORE.
102525*        LONG-TERM LADDER'S THRESHOLDS ARE SET HIGHER THAN THE
102550*        MEDIUM-TERM LADDER ABOVE - A STOCK HAS TO BE NOTICEABLY
102575*        MORE VOLATILE BEFORE IT COUNTS AGAINST THE LONG HORIZON.
102600     IF CM-BETA > 1.8
102700         ADD 2 TO WS-RISK-ST-SCORE
102800     ELSE
102900         IF CM-BETA > 1.3
103000             ADD 1 TO WS-RISK-ST-SCORE
103100         END-IF
103200     END-IF.
103300     PERFORM 2810-GRADE-ONE-SCORE THRU 2810-EXIT.
103400     MOVE WS-GRADE-SCRATCH TO WS-RISK-LT AD-RISK-LT.
103500 2840-EXIT.
103600     EXIT.
103700
103800******************************************************************
103900*    SCORING ENGINE - NINE SUB-SCORES, TOTAL CLAMPED 1-100,
104000*    SYNTHESIS BAND.  EACH SUB-SCORE FALLS BACK TO ITS OWN
104100*    NEUTRAL VALUE WHEN THE MASTER OR THE INDICATORS DON'T
104200*    CARRY ENOUGH TO JUDGE IT - SEE EACH PARAGRAPH BELOW.
104300******************************************************************
104400 3000-SCORE-COMPANY.
104500     PERFORM 3100-SCORE-VALUATION THRU 3100-EXIT.
104600     PERFORM 3200-SCORE-DIVIDEND THRU 3200-EXIT.
104700     PERFORM 3300-SCORE-GROWTH THRU 3300-EXIT.
104800     PERFORM 3400-SCORE-STRENGTH THRU 3400-EXIT.
104900     PERFORM 3500-SCORE-MOVAVG THRU 3500-EXIT.
105000     PERFORM 3600-SCORE-OSCILLATORS THRU 3600-EXIT.
105100     PERFORM 3700-SCORE-VOLUME THRU 3700-EXIT.
105200     PERFORM 3800-SCORE-BETA-RISK THRU 3800-EXIT.
105300     PERFORM 3900-SCORE-SHARES THRU 3900-EXIT.
105400     PERFORM 3950-TOTAL-AND-SYNTHESIS THRU 3950-EXIT.
105500 3000-EXIT.
105600     EXIT.
105700
105800*-----------------------------------------------------------------
105900*    3100 - VALUATION (MAX 15 = 8 P/E + 7 P/B).  EACH HALF IS
106000*    GRADED AGAINST THE SECTOR, NOT AN ABSOLUTE SCALE.  WHOLLY
106100*    MISSING FUNDAMENTAL OR SECTOR DATA FALLS BACK TO THE
106200*    NEUTRAL MIDPOINT FOR THE WHOLE SUB-SCORE; A SINGLE MISSING
106300*    VALUE FALLS BACK TO THAT HALF'S OWN NEUTRAL POINT.
106400*-----------------------------------------------------------------
106420*        BOTH HALVES FALL BACK AT ONCE ONLY WHEN EITHER THE COMPANY
106440*        HAS NO FUNDAMENTALS ON FILE AT ALL OR THE SECTOR HAS NONE -
106460*        A SINGLE MISSING SECTOR FIGURE STILL LETS THE OTHER HALF
106480*        SCORE NORMALLY, JUST WITH ITS OWN NEUTRAL FALLBACK BELOW.
106500 3100-SCORE-VALUATION.
106600     IF (CM-PE-RATIO NOT > 0 AND CM-PRICE-TO-BOOK NOT > 0)
106700        OR (CM-SECTOR-PE NOT > 0 AND CM-SECTOR-PB NOT > 0)
106800         MOVE 7 TO WS-S-VALUATION
106900         GO TO 3100-EXIT
107000     END-IF.
107025*        P/E HALF (MAX 8).  CHEAPER THAN THE SECTOR (RATIO UNDER 1)
107050*        SCORES HIGHER - A LOW P/E RELATIVE TO PEERS READS AS VALUE,
107075*        NOT AS A WARNING SIGN, IN THIS SCORING MODEL.
107100     IF CM-PE-RATIO > 0 AND CM-SECTOR-PE > 0
107200         COMPUTE WS-RATIO ROUNDED = CM-PE-RATIO / CM-SECTOR-PE
107250*        BEST BAND - TRADING WELL BELOW THE SECTOR P/E.
107300         IF WS-RATIO < 0.7
107400             MOVE 8 TO WS-SCORE-PART1
107500         ELSE
107600             IF WS-RATIO < 0.9
107700                 MOVE 6 TO WS-SCORE-PART1
107800             ELSE
107900                 IF WS-RATIO < 1.1
108000                     MOVE 4 TO WS-SCORE-PART1
108100                 ELSE
108200                     IF WS-RATIO < 1.3
108300                         MOVE 2 TO WS-SCORE-PART1
108400                     ELSE
108500                         MOVE 1 TO WS-SCORE-PART1
108600                     END-IF
108700                 END-IF
108800             END-IF
108900         END-IF
109000     ELSE
109100         MOVE 4 TO WS-SCORE-PART1
109200     END-IF.
109233*        P/B HALF (MAX 7), SAME CHEAPER-THAN-SECTOR LOGIC AS THE
109266*        P/E HALF ABOVE BUT ON ITS OWN LADDER AND ITS OWN WEIGHT.
109300     IF CM-PRICE-TO-BOOK > 0 AND CM-SECTOR-PB > 0
109400         COMPUTE WS-RATIO2 ROUNDED = CM-PRICE-TO-BOOK / CM-SECTOR-PB
109450*        BEST BAND - TRADING WELL BELOW THE SECTOR P/B.
109500         IF WS-RATIO2 < 0.7
109600             MOVE 7 TO WS-SCORE-PART2
109700         ELSE
109800             IF WS-RATIO2 < 0.9
109900                 MOVE 5 TO WS-SCORE-PART2
110000             ELSE
110100                 IF WS-RATIO2 < 1.1
110200                     MOVE 4 TO WS-SCORE-PART2
110300                 ELSE
110400                     IF WS-RATIO2 < 1.3
110500                         MOVE 2 TO WS-SCORE-PART2
110600                     ELSE
110700                         MOVE 1 TO WS-SCORE-PART2
110800                     END-IF
110900                 END-IF
111000             END-IF
111100         END-IF
111200     ELSE
111300         MOVE 3 TO WS-SCORE-PART2
111400     END-IF.
111500     COMPUTE WS-S-VALUATION = WS-SCORE-PART1 + WS-SCORE-PART2.
111600     IF WS-S-VALUATION > 15
111700         MOVE 15 TO WS-S-VALUATION
111800     END-IF.
111900 3100-EXIT.
112000     EXIT.
112100
112200*-----------------------------------------------------------------
112300*    3200 - DIVIDEND (MAX 15).  A NON-PAYER SCORES A FLAT
112400*    NEUTRAL 5 RATHER THAN BEING GRADED DOWN ON EVERY BAND.
112500*    PAYERS ARE GRADED ON YIELD, GROWTH AND PAYOUT, PLUS A
112600*    BUYBACK BONUS AND AN UNCONDITIONAL POINT FOR PAYING AT
112700*    ALL.  THE SHARES-TREND ADJUSTMENT IS APPLIED LATER, AT
112800*    TOTAL-SCORE TIME IN 3950, NOT HERE.
112900*-----------------------------------------------------------------
112925*        A FLAT-OUT NON-PAYER IS NOT PENALIZED - IT SIMPLY SKIPS
112950*        STRAIGHT TO THE NEUTRAL MIDPOINT RATHER THAN SCORING ZERO
112975*        ON YIELD/GROWTH/PAYOUT BANDS THAT DO NOT APPLY TO IT.
113000 3200-SCORE-DIVIDEND.
113100     IF CM-PAYS-DIVIDEND-CD NOT = 'Y'
113200         MOVE 5 TO WS-S-DIVIDEND
113300         GO TO 3200-EXIT
113400     END-IF.
113500     MOVE 0 TO WS-S-DIVIDEND.
113550*        YIELD BAND (MAX 4).
113600     IF CM-DIV-YIELD >= 4
113700         ADD 4 TO WS-S-DIVIDEND
113800     ELSE
113900         IF CM-DIV-YIELD >= 2.5
114000             ADD 3 TO WS-S-DIVIDEND
114100         ELSE
114200             IF CM-DIV-YIELD >= 1.5
114300                 ADD 2 TO WS-S-DIVIDEND
114400             ELSE
114500                 IF CM-DIV-YIELD > 0
114600                     ADD 1 TO WS-S-DIVIDEND
114700                 END-IF
114800             END-IF
114900         END-IF
115000     END-IF.
115025*        GROWTH BAND (MAX 4) - BOTH THE 3-YEAR AND 5-YEAR GROWTH
115050*        FIGURES HAVE TO CLEAR THE SAME RUNG TOGETHER, EXCEPT THE
115075*        BOTTOM RUNG WHICH ONLY NEEDS ONE OF THE TWO POSITIVE.
115100     IF CM-DIV-GROWTH-3Y > 10 AND CM-DIV-GROWTH-5Y > 8
115200         ADD 4 TO WS-S-DIVIDEND
115300     ELSE
115400         IF CM-DIV-GROWTH-3Y > 5 AND CM-DIV-GROWTH-5Y > 3
115500             ADD 3 TO WS-S-DIVIDEND
115600         ELSE
115700             IF CM-DIV-GROWTH-3Y > 0 AND CM-DIV-GROWTH-5Y > 0
115800                 ADD 2 TO WS-S-DIVIDEND
115900             ELSE
116000                 IF CM-DIV-GROWTH-3Y > 0 OR CM-DIV-GROWTH-5Y > 0
116100                     ADD 1 TO WS-S-DIVIDEND
116200                 END-IF
116300             END-IF
116400         END-IF
116500     END-IF.
116525*        PAYOUT-RATIO BAND (MAX 3) - THE SWEET SPOT IS THE MIDDLE
116550*        OF THE RANGE; TOO LOW (BARELY PAYING) OR TOO HIGH (BARELY
116575*        COVERED) BOTH SCORE LOWER THAN A COMFORTABLE 30-60%.
116587*        THE 3-POINT SWEET SPOT.
116600     IF CM-PAYOUT-RATIO >= 30 AND CM-PAYOUT-RATIO <= 60
116700         ADD 3 TO WS-S-DIVIDEND
116800     ELSE
116900         IF (CM-PAYOUT-RATIO >= 20 AND CM-PAYOUT-RATIO < 30)
117000            OR (CM-PAYOUT-RATIO > 60 AND CM-PAYOUT-RATIO <= 75)
117100             ADD 2 TO WS-S-DIVIDEND
117200         ELSE
117300             IF CM-PAYOUT-RATIO > 0
117400                 ADD 1 TO WS-S-DIVIDEND
117500             END-IF
117600         END-IF
117700     END-IF.
117733*        BUYBACK BONUS (2 POINTS) PLUS ONE UNCONDITIONAL POINT JUST
117766*        FOR BEING A PAYER AT ALL, ADDED BELOW REGARDLESS OF BAND.
117800     IF CM-HAS-BUYBACK
117900         ADD 2 TO WS-S-DIVIDEND
118000     END-IF.
118100     ADD 1 TO WS-S-DIVIDEND.
118200     IF WS-S-DIVIDEND > 15
118300         MOVE 15 TO WS-S-DIVIDEND
118400     END-IF.
118500 3200-EXIT.
118600     EXIT.
118700
118800*-----------------------------------------------------------------
118900*    3300 - GROWTH (MAX 15 = 8 SALES + 7 EPS, BOTH 5-YEAR).  NO
119000*    FUNDAMENTALS ON FILE FALLS BACK TO THE NEUTRAL MIDPOINT.
119100*-----------------------------------------------------------------
119125*        BOTH SALES AND EPS GROWTH AT EXACTLY ZERO MEANS NO REAL
119150*        GROWTH FIGURES WERE EVER LOADED FOR THIS COMPANY, NOT THAT
119175*        GROWTH WAS LITERALLY FLAT - SO IT FALLS BACK TO NEUTRAL.
119200 3300-SCORE-GROWTH.
119300     IF CM-SALES-GROWTH-5Y = 0 AND CM-EPS-GROWTH-5Y = 0
119400         MOVE 7 TO WS-S-GROWTH
119500         GO TO 3300-EXIT
119600     END-IF.
119700     MOVE 0 TO WS-S-GROWTH.
119750*        5-YEAR SALES GROWTH (MAX 8).
119775*        TOP BAND - DOUBLE-DIGIT-PLUS SUSTAINED SALES GROWTH.
119800     IF CM-SALES-GROWTH-5Y > 20
119900         ADD 8 TO WS-S-GROWTH
120000     ELSE
120100         IF CM-SALES-GROWTH-5Y > 10
120200             ADD 6 TO WS-S-GROWTH
120300         ELSE
120400             IF CM-SALES-GROWTH-5Y > 5
120500                 ADD 4 TO WS-S-GROWTH
120600             ELSE
120700                 IF CM-SALES-GROWTH-5Y > 0
120800                     ADD 2 TO WS-S-GROWTH
120900                 ELSE
121000                     IF CM-SALES-GROWTH-5Y > -5
121100                         ADD 1 TO WS-S-GROWTH
121200                     END-IF
121300                 END-IF
121400             END-IF
121500         END-IF
121600     END-IF.
121633*        5-YEAR EPS GROWTH (MAX 7), SAME SHAPE OF LADDER AS SALES
121666*        GROWTH ABOVE BUT ON ITS OWN THRESHOLDS AND ITS OWN WEIGHT.
121683*        TOP BAND - VERY STRONG SUSTAINED EPS GROWTH.
121700     IF CM-EPS-GROWTH-5Y > 25
121800         ADD 7 TO WS-S-GROWTH
121900     ELSE
122000         IF CM-EPS-GROWTH-5Y > 15
122100             ADD 5 TO WS-S-GROWTH
122200         ELSE
122300             IF CM-EPS-GROWTH-5Y > 8
122400                 ADD 4 TO WS-S-GROWTH
122500             ELSE
122600                 IF CM-EPS-GROWTH-5Y > 0
122700                     ADD 2 TO WS-S-GROWTH
122800                 ELSE
122900                     IF CM-EPS-GROWTH-5Y > -5
123000                         ADD 1 TO WS-S-GROWTH
123100                     END-IF
123200                 END-IF
123300             END-IF
123400         END-IF
123500     END-IF.
123600     IF WS-S-GROWTH > 15
123700         MOVE 15 TO WS-S-GROWTH
123800     END-IF.
123900 3300-EXIT.
124000     EXIT.
124100
124200*-----------------------------------------------------------------
124300*    3400 - FINANCIAL STRENGTH (MAX 15 = 8 D/E + 7 MARGIN), EACH
124400*    HALF GRADED AGAINST THE SECTOR.  WHOLLY MISSING FUNDAMENTAL
124500*    OR SECTOR DATA FALLS BACK TO THE NEUTRAL MIDPOINT; A SINGLE
124600*    MISSING SECTOR VALUE FALLS BACK TO THAT HALF'S OWN NEUTRAL
124700*    POINT.
124800*-----------------------------------------------------------------
124825*        SAME TWO-PART FALLBACK SHAPE AS 3100 VALUATION ABOVE: NO
124850*        FUNDAMENTALS AT ALL, OR NO SECTOR FIGURES AT ALL, DROPS
124875*        STRAIGHT TO THE NEUTRAL MIDPOINT FOR THE WHOLE SUB-SCORE.
124900 3400-SCORE-STRENGTH.
125000     IF (CM-DEBT-TO-EQUITY = 0 AND CM-GROSS-MARGIN-5Y = 0)
125100        OR (CM-SECTOR-DEBT-TO-EQUITY NOT > 0
125200            AND CM-SECTOR-GROSS-MARGIN NOT > 0)
125300         MOVE 7 TO WS-S-STRENGTH
125400         GO TO 3400-EXIT
125500     END-IF.
125533*        DEBT-TO-EQUITY HALF (MAX 8) - LOWER LEVERAGE THAN THE
125566*        SECTOR SCORES HIGHER, THE MIRROR OF THE VALUATION RATIOS.
125600     IF CM-SECTOR-DEBT-TO-EQUITY > 0
125700         COMPUTE WS-RATIO ROUNDED =
125800             CM-DEBT-TO-EQUITY / CM-SECTOR-DEBT-TO-EQUITY
125850*        BEST BAND - HALF THE SECTOR'S LEVERAGE OR LESS.
125900         IF WS-RATIO < 0.5
126000             MOVE 8 TO WS-SCORE-PART1
126100         ELSE
126200             IF WS-RATIO < 0.8
126300                 MOVE 6 TO WS-SCORE-PART1
126400             ELSE
126500                 IF WS-RATIO < 1.0
126600                     MOVE 5 TO WS-SCORE-PART1
126700                 ELSE
126800                     IF WS-RATIO < 1.3
126900                         MOVE 3 TO WS-SCORE-PART1
127000                     ELSE
127100                         IF WS-RATIO < 1.8
127200                             MOVE 2 TO WS-SCORE-PART1
127300                         ELSE
127400                             MOVE 1 TO WS-SCORE-PART1
127500                         END-IF
127600                     END-IF
127700                 END-IF
127800             END-IF
127900         END-IF
128000     ELSE
128100         MOVE 4 TO WS-SCORE-PART1
128200     END-IF.
128225*        GROSS-MARGIN HALF (MAX 7) - HERE A HIGHER RATIO THAN THE
128250*        SECTOR IS GOOD (FAT MARGINS), SO THE LADDER RUNS THE
128275*        OPPOSITE DIRECTION FROM THE DEBT-TO-EQUITY HALF ABOVE.
128300     IF CM-SECTOR-GROSS-MARGIN > 0
128400         COMPUTE WS-RATIO2 ROUNDED =
128500             CM-GROSS-MARGIN-5Y / CM-SECTOR-GROSS-MARGIN
128550*        BEST BAND - MARGINS WELL ABOVE THE SECTOR.
128600         IF WS-RATIO2 > 1.3
128700             MOVE 7 TO WS-SCORE-PART2
128800         ELSE
128900             IF WS-RATIO2 > 1.1
129000                 MOVE 5 TO WS-SCORE-PART2
129100             ELSE
129200                 IF WS-RATIO2 > 0.9
129300                     MOVE 4 TO WS-SCORE-PART2
129400                 ELSE
129500                     IF WS-RATIO2 > 0.7
129600                         MOVE 2 TO WS-SCORE-PART2
129700                     ELSE
129800                         MOVE 1 TO WS-SCORE-PART2
129900                     END-IF
130000                 END-IF
130100             END-IF
130200         END-IF
130300     ELSE
130400         MOVE 3 TO WS-SCORE-PART2
130500     END-IF.
130600     COMPUTE WS-S-STRENGTH = WS-SCORE-PART1 + WS-SCORE-PART2.
130700     IF WS-S-STRENGTH > 15
130800         MOVE 15 TO WS-S-STRENGTH
130900     END-IF.
131000 3400-EXIT.
131100     EXIT.
131200
131300*-----------------------------------------------------------------
131400*    3500 - MOVING AVERAGE POSITION (MAX 10 = 2 + 3 + 5).  EACH
131500*    ABOVE-MM FLAG COUNTS ONLY WHEN THAT SMA IS DEFINED.  NO SMA
131600*    DEFINED AT ALL FALLS BACK TO NEUTRAL.
131700*-----------------------------------------------------------------
131725*        EACH ABOVE-THE-AVERAGE FLAG ONLY COUNTS WHEN THAT PARTICULAR
131750*        SMA WAS ACTUALLY CALCULATED (ENOUGH HISTORY ON FILE) - A
131775*        FLAG BUILT FROM AN UNDEFINED SMA IS MEANINGLESS AND SKIPPED.
131800 3500-SCORE-MOVAVG.
131900     IF WS-SMA50-VALID-CD NOT = 'Y' AND WS-SMA100-VALID-CD NOT = 'Y'
132000         AND WS-SMA200-VALID-CD NOT = 'Y'
132100         MOVE 5 TO WS-S-MOVAVG
132200         GO TO 3500-EXIT
132300     END-IF.
132400     MOVE 0 TO WS-S-MOVAVG.
132425*        2/3/5 POINT LADDER - THE LONGER THE AVERAGE THE MORE WEIGHT
132450*        BEING ABOVE IT CARRIES, SINCE A LONG-TERM UPTREND IS A
132475*        STRONGER SIGNAL THAN A SHORT-TERM ONE.
132500     IF WS-SMA50-VALID-CD = 'Y' AND AD-ABOVE-MM50
132600         ADD 2 TO WS-S-MOVAVG
132700     END-IF.
132800     IF WS-SMA100-VALID-CD = 'Y' AND AD-ABOVE-MM100
132900         ADD 3 TO WS-S-MOVAVG
133000     END-IF.
133100     IF WS-SMA200-VALID-CD = 'Y' AND AD-ABOVE-MM200
133200         ADD 5 TO WS-S-MOVAVG
133300     END-IF.
133400 3500-EXIT.
133500     EXIT.
133600
133700*-----------------------------------------------------------------
133800*    3600 - OSCILLATORS (MAX 10 = 4 RSI + 3 MACD + 3 BOLLINGER).
133900*    MACD ALWAYS CONTRIBUTES (IT DEFAULTS TO A NOT-BULLISH
134000*    READING WHEN UNDEFINED); RSI AND BOLLINGER ONLY CONTRIBUTE
134100*    WHEN AVAILABLE.  NEITHER RSI NOR BOLLINGER AVAILABLE FALLS
134200*    BACK TO NEUTRAL FOR THE WHOLE SUB-SCORE.
134300*-----------------------------------------------------------------
134325*        MACD ALWAYS CONTRIBUTES BECAUSE IT DEFAULTS CLEANLY TO A
134350*        NOT-BULLISH READING WHEN UNDEFINED (SEE 2400); RSI AND
134375*        BOLLINGER ONLY CONTRIBUTE WHEN THEIR OWN VALID-CD IS 'Y'.
134400 3600-SCORE-OSCILLATORS.
134500     IF WS-RSI-VALID-CD NOT = 'Y' AND WS-BOLL-VALID-CD NOT = 'Y'
134600         MOVE 5 TO WS-S-OSCILL
134700         GO TO 3600-EXIT
134800     END-IF.
134900     MOVE 0 TO WS-S-OSCILL.
135000     IF WS-RSI-VALID-CD = 'Y'
135025*        RSI HALF (MAX 4) - MID-RANGE RSI (NEITHER OVERBOUGHT NOR
135050*        OVERSOLD) SCORES BEST, ON THE THEORY THAT AN EXTREME
135075*        READING IS MORE LIKELY TO MEAN-REVERT THAN CONTINUE.
135100         IF WS-RSI-VALUE < 40
135200             ADD 4 TO WS-S-OSCILL
135300         ELSE
135400             IF WS-RSI-VALUE <= 60
135500                 ADD 3 TO WS-S-OSCILL
135600             ELSE
135700                 IF WS-RSI-VALUE <= 70
135800                     ADD 2 TO WS-S-OSCILL
135900                 ELSE
136000                     ADD 1 TO WS-S-OSCILL
136100                 END-IF
136200             END-IF
136300         END-IF
136400     END-IF.
136500     IF WS-MACD-BULLISH-CD = 'Y'
136600         ADD 3 TO WS-S-OSCILL
136700     ELSE
136800         ADD 1 TO WS-S-OSCILL
136900     END-IF.
136933*        BOLLINGER HALF (MAX 3) - SITTING NEAR THE LOWER BAND
136966*        SCORES BEST (ROOM TO RUN UP), THE UPPER BAND SCORES WORST.
137000     IF WS-BOLL-VALID-CD = 'Y'
137100         IF WS-BOLL-POS = 'LOWER'
137200             ADD 3 TO WS-S-OSCILL
137300         ELSE
137400             IF WS-BOLL-POS = 'MIDDLE'
137500                 ADD 2 TO WS-S-OSCILL
137600             ELSE
137700                 ADD 1 TO WS-S-OSCILL
137800             END-IF
137900         END-IF
138000     END-IF.
138100     IF WS-S-OSCILL > 10
138200         MOVE 10 TO WS-S-OSCILL
138300     END-IF.
138400 3600-EXIT.
138500     EXIT.
138600
138700*-----------------------------------------------------------------
138800*    3700 - VOLUME (MAX 5).  GRADED ON THE VARIANCE PERCENT
138900*    AGAINST THE 30-DAY AVERAGE.  NO 30-DAY AVERAGE ON FILE
139000*    FALLS BACK TO NEUTRAL.
139100*-----------------------------------------------------------------
139125*        GRADED PURELY ON HOW FAR TODAY'S VOLUME VARIES FROM THE
139150*        30-DAY AVERAGE - EITHER DIRECTION OF AN UNUSUAL SWING IS
139175*        TAKEN AS A SIGN OF ELEVATED INTEREST IN THE NAME.
139200 3700-SCORE-VOLUME.
139300     IF WS-VOL-VALID-CD NOT = 'Y'
139400         MOVE 2 TO WS-S-VOLUME
139500         GO TO 3700-EXIT
139600     END-IF.
139650*        TOP BAND - VOLUME MORE THAN 50% ABOVE THE 30-DAY AVERAGE.
139700     IF WS-VOL-VAR-PCT > 50
139800         MOVE 5 TO WS-S-VOLUME
139900     ELSE
140000         IF WS-VOL-VAR-PCT > 20
140100             MOVE 4 TO WS-S-VOLUME
140200         ELSE
140300             IF WS-VOL-VAR-PCT > 0
140400                 MOVE 3 TO WS-S-VOLUME
140500             ELSE
140600                 IF WS-VOL-VAR-PCT > -20
140700                     MOVE 2 TO WS-S-VOLUME
140800                 ELSE
140900                     MOVE 1 TO WS-S-VOLUME
141000                 END-IF
141100             END-IF
141200         END-IF
141300     END-IF.
141400 3700-EXIT.
141500     EXIT.
141600
141700*-----------------------------------------------------------------
141800*    3800 - BETA/RISK CONTEXT (MAX 8).  READS THE THREE RISK
141900*    GRADES BUILT IN 2800 RATHER THAN CM-BETA DIRECTLY, SINCE
142000*    THOSE GRADES ALREADY FOLD IN THE OSCILLATOR AND VOLUME
142100*    READINGS ALONGSIDE BETA.  LOW SCORES 3, MEDIUM SCORES 2,
142200*    HIGH SCORES 0.  NO GRADES ON FILE FALLS BACK TO NEUTRAL.
142300*-----------------------------------------------------------------
142400 3800-SCORE-BETA-RISK.
142500     IF WS-RISK-ST = SPACES AND WS-RISK-MT = SPACES
142600        AND WS-RISK-LT = SPACES
142700         MOVE 4 TO WS-S-BETA
142800         GO TO 3800-EXIT
142900     END-IF.
143000     MOVE 0 TO WS-S-BETA.
143033*        LOW RISK ON EVERY HORIZON IS WORTH THE FULL 3 POINTS EACH;
143066*        MEDIUM IS WORTH 2; HIGH CONTRIBUTES NOTHING.
143100     IF WS-RISK-ST = 'LOW   '
143200         ADD 3 TO WS-S-BETA
143300     ELSE
143400         IF WS-RISK-ST = 'MEDIUM'
143500             ADD 2 TO WS-S-BETA
143600         END-IF
143700     END-IF.
143800     IF WS-RISK-MT = 'LOW   '
143900         ADD 3 TO WS-S-BETA
144000     ELSE
144100         IF WS-RISK-MT = 'MEDIUM'
144200             ADD 2 TO WS-S-BETA
144300         END-IF
144400     END-IF.
144500     IF WS-RISK-LT = 'LOW   '
144600         ADD 3 TO WS-S-BETA
144700     ELSE
144800         IF WS-RISK-LT = 'MEDIUM'
144900             ADD 2 TO WS-S-BETA
145000         END-IF
145100     END-IF.
145200     IF WS-S-BETA > 8
145300         MOVE 8 TO WS-S-BETA
145400     END-IF.
145500 3800-EXIT.
145600     EXIT.
145700
145800*-----------------------------------------------------------------
145900*    3900 - SHARES OUTSTANDING TREND (MAX 7).  SHRINKING SHARE
146000*    COUNT (BUYBACKS) SCORES HIGHER THAN A GROWING ONE
146100*    (DILUTION).  NO SHARE COUNT ON FILE FALLS BACK TO NEUTRAL.
146200*-----------------------------------------------------------------
146225*        A SHRINKING SHARE COUNT (BUYBACKS, NEGATIVE TREND) SCORES
146250*        HIGHER THAN A GROWING ONE (DILUTION, POSITIVE TREND) - THE
146275*        LADDER RUNS FROM MOST-NEGATIVE-TREND DOWN TO MOST-POSITIVE.
146300 3900-SCORE-SHARES.
146400     IF CM-SHARES-OUT = 0
146500         MOVE 3 TO WS-S-SHARES
146600         GO TO 3900-EXIT
146700     END-IF.
146750*        TOP BAND - AGGRESSIVE BUYBACK PACE.
146800     IF CM-SHARES-TREND-3Y < -5
146900         MOVE 7 TO WS-S-SHARES
147000     ELSE
147100         IF CM-SHARES-TREND-3Y < -2
147200             MOVE 5 TO WS-S-SHARES
147300         ELSE
147400             IF CM-SHARES-TREND-3Y < 0
147500                 MOVE 4 TO WS-S-SHARES
147600             ELSE
147700                 IF CM-SHARES-TREND-3Y = 0
147800                     MOVE 3 TO WS-S-SHARES
147900                 ELSE
148000                     IF CM-SHARES-TREND-3Y < 3
148100                         MOVE 2 TO WS-S-SHARES
148200                     ELSE
148300                         IF CM-SHARES-TREND-3Y < 7
148400                             MOVE 1 TO WS-S-SHARES
148500                         ELSE
148600                             MOVE 0 TO WS-S-SHARES
148700                         END-IF
148800                     END-IF
148900                 END-IF
149000             END-IF
149100         END-IF
149200     END-IF.
149300 3900-EXIT.
149400     EXIT.
149500
149600*-----------------------------------------------------------------
149700*    3950 - TOTAL (CLAMPED 1-100) AND THE SYNTHESIS BAND.  THE
149800*    SHARES-TREND ADJUSTMENT TO THE DIVIDEND SUB-SCORE IS DONE
149900*    RIGHT HERE, AT TOTAL-SCORE TIME, BEFORE THE SUM IS TAKEN -
150000*    NOT BACK IN 3200.  70 OR ABOVE IS STRONG, 50 THRU 69 IS
150100*    WATCH, BELOW 50 IS WEAK.
150200*-----------------------------------------------------------------
150220*        THE ONE CROSS-SUB-SCORE ADJUSTMENT IN THE WHOLE ENGINE -
150240*        A SHRINKING SHARE COUNT NUDGES THE DIVIDEND SUB-SCORE UP
150260*        ONE MORE POINT (RE-CLAMPED TO 15) BEFORE THE NINE SUB-
150280*        SCORES ARE SUMMED AND THE TOTAL IS CLAMPED TO 1-100.
150300 3950-TOTAL-AND-SYNTHESIS.
150400     IF CM-SHARES-TREND-3Y < 0
150500         ADD 1 TO WS-S-DIVIDEND
150600         IF WS-S-DIVIDEND > 15
150700             MOVE 15 TO WS-S-DIVIDEND
150800         END-IF
150900     END-IF.
151000     COMPUTE WS-SCORE-TOTAL =
151100         WS-S-VALUATION + WS-S-DIVIDEND + WS-S-GROWTH
151200         + WS-S-STRENGTH + WS-S-MOVAVG + WS-S-OSCILL
151300         + WS-S-VOLUME + WS-S-BETA + WS-S-SHARES.
151400     IF WS-SCORE-TOTAL < 1
151500         MOVE 1 TO WS-SCORE-TOTAL
151600     END-IF.
151700     IF WS-SCORE-TOTAL > 100
151800         MOVE 100 TO WS-SCORE-TOTAL
151900     END-IF.
152000     IF WS-SCORE-TOTAL >= 70
152100         MOVE 'STRONG' TO WS-SYNTHESIS
152200     ELSE
152300         IF WS-SCORE-TOTAL >= 50
152400             MOVE 'WATCH' TO WS-SYNTHESIS
152500         ELSE
152600             MOVE 'WEAK' TO WS-SYNTHESIS
152700         END-IF
152800     END-IF.
152900     MOVE WS-SCORE-TOTAL TO AD-SCORE-TOTAL.
153000     MOVE WS-S-VALUATION TO AD-S-VALUATION.
153100     MOVE WS-S-DIVIDEND TO AD-S-DIVIDEND.
153200     MOVE WS-S-GROWTH TO AD-S-GROWTH.
153300     MOVE WS-S-STRENGTH TO AD-S-STRENGTH.
153400     MOVE WS-S-MOVAVG TO AD-S-MOVAVG.
153500     MOVE WS-S-OSCILL TO AD-S-OSCILL.
153600     MOVE WS-S-VOLUME TO AD-S-VOLUME.
153700     MOVE WS-S-BETA TO AD-S-BETA.
153800     MOVE WS-S-SHARES TO AD-S-SHARES.
153900     MOVE WS-SYNTHESIS TO AD-SYNTHESIS.
154000 3950-EXIT.
154100     EXIT.
154200
154300******************************************************************
154400*    4100 - RISK FLAGS R1-R7.  POSITIONS ARE LEFT TO RIGHT,
154500*    R1 THRU R7, 'Y' RAISED / 'N' NOT RAISED, EVALUATED IN THAT
154600*    ORDER.  R7 IS THE ENTRY-ZONE (WAIT-PULLBACK) FLAG; IF R1
154700*    THRU R7 ALL COME OUT N, POSITION 7 IS FORCED TO Y AS A
154800*    DEFAULT GENERAL MACRO-UNCERTAINTY FLAG SO A SECURITY IS
154900*    NEVER SHOWN WITH ZERO RISK.
155000******************************************************************
155016*        SEVEN INDEPENDENT YES/NO TESTS, LEFT TO RIGHT R1-R7 -
155032*        OVERLEVERAGED VS SECTOR, OVERVALUED VS SECTOR, HIGH BETA,
155048*        SHARE DILUTION, OVERBOUGHT RSI, WEAK MARGIN VS SECTOR, AND
155064*        FINALLY THE ENTRY-ZONE WAIT-PULLBACK FLAG, WHICH DOUBLES
155080*        AS THE CATCH-ALL DEFAULT WHEN NOTHING ELSE FIRED.
155100 4100-SET-RISK-FLAGS.
155200     MOVE 'NNNNNNN' TO WS-RISK-FLAGS.
155300     IF WS-RSI-VALID-CD = 'Y'
155400         MOVE WS-RSI-VALUE TO WS-RSI-FOR-FLAGS
155500     ELSE
155600         MOVE 50 TO WS-RSI-FOR-FLAGS
155700     END-IF.
155750*        R1 - DEBT-TO-EQUITY MORE THAN 30% OVER THE SECTOR NORM.
155800     IF CM-DEBT-TO-EQUITY > 0 AND CM-SECTOR-DEBT-TO-EQUITY > 0
155900         COMPUTE WS-RATIO ROUNDED = CM-SECTOR-DEBT-TO-EQUITY * 1.3
156000         IF CM-DEBT-TO-EQUITY > WS-RATIO
156100             MOVE 'Y' TO WS-RISK-FLAGS (1:1)
156200         END-IF
156300     END-IF.
156350*        R2 - P/E MORE THAN 20% OVER THE SECTOR NORM.
156400     IF CM-PE-RATIO > 0 AND CM-SECTOR-PE > 0
156500         COMPUTE WS-RATIO ROUNDED = CM-SECTOR-PE * 1.2
156600         IF CM-PE-RATIO > WS-RATIO
156700             MOVE 'Y' TO WS-RISK-FLAGS (2:1)
156800         END-IF
156900     END-IF.
156950*        R3 - ELEVATED BETA.
157000     IF CM-BETA > 1.3
157100         MOVE 'Y' TO WS-RISK-FLAGS (3:1)
157200     END-IF.
157250*        R4 - MEANINGFUL SHARE-COUNT GROWTH (DILUTION).
157300     IF CM-SHARES-TREND-3Y > 3
157400         MOVE 'Y' TO WS-RISK-FLAGS (4:1)
157500     END-IF.
157550*        R5 - RSI IN OVERBOUGHT TERRITORY.
157600     IF WS-RSI-FOR-FLAGS > 70
157700         MOVE 'Y' TO WS-RISK-FLAGS (5:1)
157800     END-IF.
157850*        R6 - GROSS MARGIN MORE THAN 20% UNDER THE SECTOR NORM.
157900     IF CM-GROSS-MARGIN-5Y > 0 AND CM-SECTOR-GROSS-MARGIN > 0
158000         COMPUTE WS-RATIO ROUNDED = CM-SECTOR-GROSS-MARGIN * 0.8
158100         IF CM-GROSS-MARGIN-5Y < WS-RATIO
158200             MOVE 'Y' TO WS-RISK-FLAGS (6:1)
158300         END-IF
158400     END-IF.
158433*        R7 - STILL WAITING ON THE PULLBACK INTO THE ENTRY ZONE;
158466*        ALSO THE FORCED DEFAULT WHEN R1-R6 ALL CAME BACK N.
158500     IF AD-ZONE-IS-WAIT
158600         MOVE 'Y' TO WS-RISK-FLAGS (7:1)
158700     END-IF.
158800     IF WS-RISK-FLAGS = 'NNNNNNN'
158900         MOVE 'Y' TO WS-RISK-FLAGS (7:1)
159000     END-IF.
159100     MOVE 0 TO WS-RISK-COUNT.
159200     PERFORM 4110-COUNT-ONE-RISK-FLAG THRU 4110-EXIT
159300         VARYING WS-SUB FROM 1 BY 1
159400         UNTIL WS-SUB > 7.
159500     MOVE WS-RISK-FLAGS TO AD-RISK-FLAGS.
159600     MOVE WS-RISK-COUNT TO AD-RISK-COUNT.
159700 4100-EXIT.
159800     EXIT.
159900
159933*        TALLIES HOW MANY OF THE SEVEN RISK FLAGS CAME BACK 'Y' -
159966*        CALLED ONCE PER POSITION, WS-SUB VARYING 1 THRU 7.
160000 4110-COUNT-ONE-RISK-FLAG.
160050*        REFERENCE MODIFICATION PICKS OFF ONE FLAG BYTE AT A TIME.
160100     IF WS-RISK-FLAGS (WS-SUB:1) = 'Y'
160200         ADD 1 TO WS-RISK-COUNT
160300     END-IF.
160400 4110-EXIT.
160500     EXIT.
160600
160700******************************************************************
160800*    4200 - OPPORTUNITY FLAGS O1-O8.  POSITIONS ARE LEFT TO
160900*    RIGHT, O1 THRU O8, 'Y' RAISED / 'N' NOT RAISED.  UNLIKE THE
161000*    RISK DEFAULT ABOVE, WHEN NONE OF O1-O8 FIRE THE FLAGS FIELD
161100*    STAYS ALL N - ONLY THE COUNT IS FORCED TO 1 FOR A DEFAULT
161200*    "GENERAL EXPANSION POTENTIAL" LINE ON THE REPORT.
161300******************************************************************
161314*        EIGHT INDEPENDENT YES/NO TESTS, LEFT TO RIGHT O1-O8 -
161328*        STRONG SALES GROWTH, ACTIVE BUYBACK, SHARE SHRINKAGE,
161342*        MARGIN STRENGTH VS SECTOR, STRONG EPS GROWTH, OVERSOLD RSI,
161356*        ENTRY ZONE ALREADY ACTIVE, AND DIVIDEND GROWTH.  UNLIKE
161370*        THE RISK FLAGS THERE IS NO FORCED DEFAULT FLAG HERE - ONLY
161384*        THE COUNT IS FORCED TO 1 WHEN NOTHING ELSE FIRED.
161400 4200-SET-OPP-FLAGS.
161500     MOVE 'NNNNNNNN' TO WS-OPP-FLAGS.
161550*        O1 - STRONG SALES GROWTH.
161600     IF CM-SALES-GROWTH-5Y > 10
161700         MOVE 'Y' TO WS-OPP-FLAGS (1:1)
161800     END-IF.
161850*        O2 - ACTIVE BUYBACK PROGRAM.
161900     IF CM-HAS-BUYBACK
162000         MOVE 'Y' TO WS-OPP-FLAGS (2:1)
162100     END-IF.
162150*        O3 - MEANINGFUL SHARE-COUNT SHRINKAGE.
162200     IF CM-SHARES-TREND-3Y < -2
162300         MOVE 'Y' TO WS-OPP-FLAGS (3:1)
162400     END-IF.
162450*        O4 - GROSS MARGIN MORE THAN 10% OVER THE SECTOR NORM.
162500     IF CM-GROSS-MARGIN-5Y > 0 AND CM-SECTOR-GROSS-MARGIN > 0
162600         COMPUTE WS-RATIO ROUNDED = CM-SECTOR-GROSS-MARGIN * 1.1
162700         IF CM-GROSS-MARGIN-5Y > WS-RATIO
162800             MOVE 'Y' TO WS-OPP-FLAGS (4:1)
162900         END-IF
163000     END-IF.
163050*        O5 - STRONG EPS GROWTH.
163100     IF CM-EPS-GROWTH-5Y > 10
163200         MOVE 'Y' TO WS-OPP-FLAGS (5:1)
163300     END-IF.
163400     IF WS-RSI-VALID-CD = 'Y'
163500         MOVE WS-RSI-VALUE TO WS-RSI-FOR-FLAGS
163600     ELSE
163700         MOVE 50 TO WS-RSI-FOR-FLAGS
163800     END-IF.
163850*        O6 - RSI IN OVERSOLD TERRITORY.
163900     IF WS-RSI-FOR-FLAGS < 35
164000         MOVE 'Y' TO WS-OPP-FLAGS (6:1)
164100     END-IF.
164150*        O7 - ENTRY ZONE ALREADY ACTIVE TODAY.
164200     IF AD-ZONE-IS-ACTIVE
164300         MOVE 'Y' TO WS-OPP-FLAGS (7:1)
164400     END-IF.
164450*        O8 - SOLID DIVIDEND GROWTH.
164500     IF CM-DIV-GROWTH-5Y > 5
164600         MOVE 'Y' TO WS-OPP-FLAGS (8:1)
164700     END-IF.
164800     MOVE 0 TO WS-OPP-COUNT.
164900     PERFORM 4210-COUNT-ONE-OPP-FLAG THRU 4210-EXIT
165000         VARYING WS-SUB FROM 1 BY 1
165100         UNTIL WS-SUB > 8.
165200     IF WS-OPP-COUNT = 0
165300         MOVE 1 TO WS-OPP-COUNT
165400     END-IF.
165500     MOVE WS-OPP-FLAGS TO AD-OPP-FLAGS.
165600     MOVE WS-OPP-COUNT TO AD-OPP-COUNT.
165700 4200-EXIT.
165800     EXIT.
165900
165933*        SAME IDEA AS 4110 ABOVE BUT OVER THE EIGHT OPPORTUNITY
165966*        FLAG BYTES INSTEAD OF THE SEVEN RISK FLAG BYTES.
166000 4210-COUNT-ONE-OPP-FLAG.
166100     IF WS-OPP-FLAGS (WS-SUB:1) = 'Y'
166200         ADD 1 TO WS-OPP-COUNT
166300     END-IF.
166400 4210-EXIT.
166500     EXIT.
166600
166700******************************************************************
166800*    5000 - ANALYSIS DETAIL FILE AND THE PRINTED REPORT
166900******************************************************************
166933*        ONE RECORD PER ANALYZED TICKER - SKIPPED TICKERS (NOT
166966*        ENOUGH HISTORY) NEVER REACH THIS PARAGRAPH AT ALL.
167000 5000-WRITE-ANALYSIS-DETAIL.
167025*        ONE DETAIL RECORD PER ANALYZED TICKER - THE INDICATOR/
167050*        SCORE/FLAG AREAS WERE ALL FILLED IN BY 2000-ANALYZE-COMPANY
167075*        BEFORE THIS PARAGRAPH IS EVER PERFORMED.
167100     WRITE AD-ANALYSIS-DETAIL-REC.
167200     IF WS-AD-FILE-STATUS NOT = '00'
167300         DISPLAY 'PSE-R00900 AD WRITE ERROR STATUS ' WS-AD-FILE-STATUS
167400     END-IF.
167500 5000-EXIT.
167600     EXIT.
167700
167800*-----------------------------------------------------------------
167900*    5100 - ONE DETAIL LINE.  BREAKS TO A NEW PAGE HEADER AFTER
168000*    54 LINES, SAME AS THE OTHER LISTINGS THIS SHOP RUNS.
168100*-----------------------------------------------------------------
168200 5100-WRITE-REPORT-LINE.
168300     IF WS-LINE-COUNT > 54
168400         ADD 1 TO WS-PAGE-NUMBER
168500         PERFORM 5110-WRITE-PAGE-HEADER THRU 5110-EXIT
168600     END-IF.
168700     MOVE SPACES TO WS-DETAIL-LINE.
168725*        DETAIL LINE IS BUILT FIELD BY FIELD STRAIGHT OUT OF THE
168750*        JUST-WRITTEN ANALYSIS-DETAIL RECORD - ORDER MATCHES THE
168775*        COLUMN HEADINGS IN WS-HEADING-LINE-2 BELOW.
168800     MOVE AD-TICKER TO WS-DL-TICKER.
168900     MOVE AD-PRICE TO WS-DL-PRICE.
169000     MOVE AD-SCORE-TOTAL TO WS-DL-SCORE.
169100     MOVE AD-S-VALUATION TO WS-DL-VAL.
169200     MOVE AD-S-DIVIDEND TO WS-DL-DIV.
169300     MOVE AD-S-GROWTH TO WS-DL-GRO.
169400     MOVE AD-S-STRENGTH TO WS-DL-STR.
169500     MOVE AD-S-MOVAVG TO WS-DL-MAV.
169600     MOVE AD-S-OSCILL TO WS-DL-OSC.
169700     MOVE AD-S-VOLUME TO WS-DL-VOL.
169800     MOVE AD-S-BETA TO WS-DL-BET.
169900     MOVE AD-S-SHARES TO WS-DL-SHR.
170000     MOVE AD-SYNTHESIS TO WS-DL-SYNTHESIS.
170100     MOVE AD-RSI TO WS-DL-RSI.
170200     MOVE AD-ZONE-STATUS TO WS-DL-ZONE-STATUS.
170300     MOVE AD-RISK-ST TO WS-DL-RISK-ST.
170400     MOVE AD-RISK-MT TO WS-DL-RISK-MT.
170500     MOVE AD-RISK-LT TO WS-DL-RISK-LT.
170600     MOVE AD-RISK-COUNT TO WS-DL-RISK-CT.
170700     MOVE AD-OPP-COUNT TO WS-DL-OPP-CT.
170800     MOVE WS-DETAIL-LINE TO RP-REPORT-LINE.
170900     WRITE RP-REPORT-LINE.
171000     ADD 1 TO WS-LINE-COUNT.
171100 5100-EXIT.
171200     EXIT.
171300
171400*-----------------------------------------------------------------
171500*    5110 - TWO-LINE PAGE HEADER.
171600*-----------------------------------------------------------------
171700 5110-WRITE-PAGE-HEADER.
171733*        PAGE NUMBER IS THE ONLY VARIABLE PART OF THE HEADING -
171766*        TITLE AND COLUMN CAPTIONS ARE FIXED VALUES IN WORKING-STORAGE.
171800     MOVE WS-PAGE-NUMBER TO WS-HDG-PAGE-NO.
171900     WRITE RP-REPORT-LINE FROM WS-HEADING-LINE-1
172000         AFTER ADVANCING PAGE.
172100     WRITE RP-REPORT-LINE FROM WS-HEADING-LINE-2
172200         AFTER ADVANCING 2 LINES.
172300     MOVE 0 TO WS-LINE-COUNT.
172400 5110-EXIT.
172500     EXIT.
172600
172700*-----------------------------------------------------------------
172800*    5200 - ROLLS THE JUST-WRITTEN COMPANY INTO THE RUN TOTALS.
172900*-----------------------------------------------------------------
172933*        ROLLS THE SYNTHESIS BAND JUST WRITTEN INTO THE RUN-WIDE
172966*        STRONG/WATCH/WEAK COUNTS PRINTED BY 9000 BELOW.
173000 5200-ACCUM-TOTALS.
173033*        RUN-WIDE COUNTS AND SCORE SUM FOR THE AVERAGE PRINTED
173066*        BY 9000 BELOW - SKIPPED TICKERS NEVER REACH THIS PARAGRAPH.
173100     ADD 1 TO WS-COMPANIES-ANALYZED.
173200     ADD AD-SCORE-TOTAL TO WS-SCORE-SUM.
173300     IF AD-SYN-STRONG
173400         ADD 1 TO WS-STRONG-COUNT
173500     ELSE
173600         IF AD-SYN-WATCH
173700             ADD 1 TO WS-WATCH-COUNT
173800         ELSE
173900             ADD 1 TO WS-WEAK-COUNT
174000         END-IF
174100     END-IF.
174200 5200-EXIT.
174300     EXIT.
174400
174500******************************************************************
174600*    7000 - HAND-CODED SQUARE ROOT, NEWTON'S METHOD.  WS-SQRT-
174700*    INPUT HOLDS THE RADICAND ON ENTRY, WS-SQRT-RESULT COMES
174800*    BACK WITH THE ROOT.  25 ITERATIONS PER 0903-11 - A TEN-
174900*    ITERATION CAP WAS LEAVING LOW-PRICED ISSUES' BOLLINGER
174910*    BANDS OFF IN THE SECOND DECIMAL.
175000******************************************************************
175100 7000-CALC-SQRT.
175200     IF WS-SQRT-INPUT NOT > 0
175300         MOVE 0 TO WS-SQRT-RESULT
175400         GO TO 7000-EXIT
175500     END-IF.
175600     MOVE WS-SQRT-INPUT TO WS-SQRT-GUESS.
175700     MOVE 0 TO WS-SQRT-ITER.
175800     PERFORM 7010-SQRT-ITERATE THRU 7010-EXIT
175900         VARYING WS-SQRT-ITER FROM 1 BY 1
176000         UNTIL WS-SQRT-ITER > 25.
176100     MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT.
176200 7000-EXIT.
176300     EXIT.
176400
176500 7010-SQRT-ITERATE.
176600     COMPUTE WS-SQRT-GUESS ROUNDED =
176700         (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.
176800 7010-EXIT.
176900     EXIT.
177000
177100******************************************************************
177200*    9000 - RUN TOTALS PRINTED AT THE END OF THE LISTING.
177300******************************************************************
177400 9000-PRINT-TOTALS.
177425*        GUARDS THE AVERAGE-SCORE DIVIDE - A RUN THAT ANALYZED
177450*        NOTHING (EMPTY MASTER, OR EVERY TICKER SHORT ON HISTORY)
177475*        STILL HAS TO PRINT A TOTALS LINE, JUST WITH A ZERO AVERAGE.
177500     IF WS-COMPANIES-ANALYZED > 0
177600         DIVIDE WS-SCORE-SUM BY WS-COMPANIES-ANALYZED
177700             GIVING WS-AVG-SCORE ROUNDED
177800     ELSE
177900         MOVE 0 TO WS-AVG-SCORE
178000     END-IF.
178100     MOVE WS-COMPANIES-READ TO WS-TL-READ.
178200     MOVE WS-COMPANIES-ANALYZED TO WS-TL-ANALYZED.
178300     MOVE WS-COMPANIES-SKIPPED TO WS-TL-SKIPPED.
178400     MOVE WS-AVG-SCORE TO WS-TL-AVG-SCORE.
178500     MOVE WS-STRONG-COUNT TO WS-TL-STRONG.
178600     MOVE WS-WATCH-COUNT TO WS-TL-WATCH.
178700     MOVE WS-WEAK-COUNT TO WS-TL-WEAK.
178800     WRITE RP-REPORT-LINE FROM WS-TOTALS-LINE-1
178900         AFTER ADVANCING 2 LINES.
179000     WRITE RP-REPORT-LINE FROM WS-TOTALS-LINE-2
179100         AFTER ADVANCING 1 LINE.
179200     WRITE RP-REPORT-LINE FROM WS-TOTALS-LINE-3
179300         AFTER ADVANCING 1 LINE.
179400     WRITE RP-REPORT-LINE FROM WS-TOTALS-LINE-4
179500         AFTER ADVANCING 1 LINE.
179600     WRITE RP-REPORT-LINE FROM WS-TOTALS-LINE-5
179700         AFTER ADVANCING 1 LINE.
179800 9000-EXIT.
179900     EXIT.
180000
180100******************************************************************
180200*    9900 - CLOSE DOWN.
180300******************************************************************
180350*        NORMAL END OF RUN - ALL FOUR FILES CLOSED TOGETHER.
180400 9900-CLOSE-FILES.
180433*        ALL FOUR FILES GO DOWN TOGETHER - THERE IS NO PARTIAL-RUN
180466*        CLEANUP PATH IN THIS PROGRAM.
180500     CLOSE CM-COMPANY-MASTER-FILE
180600           PH-PRICE-HISTORY-FILE
180700           AD-ANALYSIS-DETAIL-FILE
180800           RP-ANALYSIS-REPORT-FILE.
180900 9900-EXIT.
181000     EXIT.
181100
181200 9999-STOP-RUN.
181300     STOP RUN.
