000100******************************************************************
000200*    PPS.TIP39.CPY                                                *
000300*    PORTFOLIO POSITION RECORD - SAME LAYOUT FOR THE CURRENT AND  *
000400*    PRIOR-RUN POSITION FILES READ BY PSM.TIP60.                  *
000500*    AUTHOR. R. OKONKWO.  INSTALLATION. PORTFOLIOSENTINEL GRP.    *
000600*    DATE WRITTEN. 05/20/1986.                                    *
000700*------------------------------------------------------------------
000800*    CHANGE LOG                                                   *
000900*    05/20/1986 RAO 8605-02  ORIGINAL COPYBOOK - SCORE AND        *
001000*               CURRENT PRICE ONLY, NO SHARE COUNT YET.           *
001100*    01/14/1990 RAO 9001-08  ADDED PP-SHARES AND PP-BUY-PRICE SO  *
001200*               THE MONITOR JOB CAN COMPUTE POSITION VALUE AND    *
001300*               RETURN PERCENT.                                  *
001400*    07/18/1998 DWT Y2K-005  DATE FIELDS REVIEWED FOR Y2K - THIS  *
001500*               COPYBOOK CARRIES NO DATE FIELD, NO CHANGE.        *
001600*    11/02/2004 BCS 0411-03  WIDENED PP-SHARES TO 9(9)V99 FOR     *
001700*               FRACTIONAL-SHARE DRIP ACCOUNTS.                   *
001710*    09/19/2011 BCS 1109-07  CHANGED PP-SCORE TO COMP-3.  THIS    *
001720*               LINEAGE HAS ALWAYS PACKED ITS SHORT REFERENCE     *
001730*               FIELDS (SEE THE OLD ACCT-POSI REF-FORMAT-CDE/     *
001740*               REF-RQST-NBR) AND THE SCORE SHOULD HAVE BEEN NO   *
001750*               DIFFERENT.  FILLER WIDENED BY ONE BYTE SO THE     *
001760*               RECORD STAYS AT 44 BYTES.                         *
002100******************************************************************
002200     01  PP-PORTFOLIO-POSITION-REC.
002300         05  PP-TICKER                    PIC X(8).
002400         05  PP-SCORE                     PIC 9(3)  COMP-3.
002500         05  PP-SHARES                    PIC 9(9)V99.
002600         05  PP-BUY-PRICE                 PIC S9(7)V99.
002700         05  PP-CURRENT-PRICE             PIC S9(7)V99.
002800         05  FILLER                       PIC X(5).
