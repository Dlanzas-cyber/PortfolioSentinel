000100******************************************************************
000200*    ADX.TIP56.CPY                                                *
000300*    SECURITY ANALYSIS DETAIL RECORD - ONE PER ANALYZED COMPANY,  *
000400*    WRITTEN BY PSE.R00900 AFTER THE INDICATOR AND SCORING        *
000500*    ENGINES HAVE RUN.  SPLIT INTO THREE AREAS (INDICATOR,        *
000600*    SCORE, FLAG) VIA REDEFINES, FOLLOWING THE SAME DETAIL-       *
000700*    RECORD-1/2/3-AREA PATTERN THIS SHOP USES ON ITS OTHER        *
000800*    MULTI-SEGMENT FEEDS.                                        *
000900*    AUTHOR. R. OKONKWO.  INSTALLATION. PORTFOLIOSENTINEL GRP.    *
001000*    DATE WRITTEN. 07/21/1986.                                    *
001100*------------------------------------------------------------------
001200*    CHANGE LOG                                                   *
001300*    07/21/1986 RAO 8607-09  ORIGINAL COPYBOOK - PRICE AND        *
001400*               MOVING-AVERAGE FIELDS ONLY.                      *
001500*    02/14/1989 RAO 8902-18  ADDED RSI AND MACD FIELDS.           *
001600*    09/30/1991 LMK 9109-06  ADDED BOLLINGER BAND FIELDS AND      *
001700*               AD-BOLL-POS.                                     *
001800*    12/12/1993 LMK 9312-21  ADDED THE VOLUME AND ENTRY-ZONE      *
001900*               FIELDS, SPLIT THE RECORD INTO DETAIL AREAS 1/2.   *
002000*    08/02/1996 LMK 9608-04  ADDED AD-RISK-ST/MT/LT AND THE RISK/ *
002100*               OPPORTUNITY FLAG AREA (AREA 3).                   *
002200*    07/18/1998 DWT Y2K-008  DATE FIELDS REVIEWED FOR Y2K - THIS  *
002300*               COPYBOOK CARRIES NO DATE FIELD, NO CHANGE.        *
002400*    04/09/2001 DWT 0104-15  ADDED THE NINE SUB-SCORE FIELDS AND  *
002500*               AD-SYNTHESIS WHEN THE SCORE BOOK WAS REWRITTEN.   *
002600*    10/23/2009 BCS 0910-27  ADDED AD-RISK-COUNT/AD-OPP-COUNT.    *
002700******************************************************************
002800     01  AD-ANALYSIS-DETAIL-REC.
002900         05  AD-TICKER                    PIC X(8).
003000         05  AD-PRICE                     PIC S9(7)V99.
003100         05  AD-DETAIL-AREA-1.
003200*            ------------------------------------------------
003300*            MOVING AVERAGES, RSI, MACD, BOLLINGER - SEE
003400*            PARAGRAPHS 2100 THRU 2500 IN PSE.R00900.
003500*            ------------------------------------------------
003600             10  AD-MM50                  PIC S9(7)V99.
003700             10  AD-MM100                 PIC S9(7)V99.
003800             10  AD-MM200                 PIC S9(7)V99.
003900             10  AD-ABOVE-MM50-CD         PIC X(1).
004000                 88  AD-ABOVE-MM50             VALUE 'Y'.
004100             10  AD-ABOVE-MM100-CD        PIC X(1).
004200                 88  AD-ABOVE-MM100            VALUE 'Y'.
004300             10  AD-ABOVE-MM200-CD        PIC X(1).
004400                 88  AD-ABOVE-MM200            VALUE 'Y'.
004500             10  AD-RSI                   PIC S9(3)V99.
004600             10  AD-RSI-ZONE              PIC X(12).
004700                 88  AD-RSI-OVERBOUGHT         VALUE 'OVERBOUGHT'.
004800                 88  AD-RSI-OVERSOLD           VALUE 'OVERSOLD'.
004900                 88  AD-RSI-NEUTRAL            VALUE 'NEUTRAL'.
005000             10  AD-MACD                  PIC S9(5)V9999.
005100             10  AD-MACD-SIGNAL           PIC S9(5)V9999.
005200             10  AD-MACD-BULLISH-CD       PIC X(1).
005300                 88  AD-MACD-BULLISH           VALUE 'Y'.
005400             10  AD-BOLL-UPPER            PIC S9(7)V99.
005500             10  AD-BOLL-MID              PIC S9(7)V99.
005600             10  AD-BOLL-LOWER            PIC S9(7)V99.
005700             10  AD-BOLL-POS              PIC X(8).
005800                 88  AD-BOLL-IS-UPPER          VALUE 'UPPER'.
005900                 88  AD-BOLL-IS-MIDDLE         VALUE 'MIDDLE'.
006000                 88  AD-BOLL-IS-LOWER          VALUE 'LOWER'.
006100         05  AD-DETAIL-AREA-2 REDEFINES AD-DETAIL-AREA-1.
006200*            ------------------------------------------------
006300*            VOLUME, ENTRY ZONE, RISK GRADES - SEE PARAGRAPHS
006400*            2600 THRU 2800 IN PSE.R00900.  AREA-1 IS THE ONE
006500*            CARRIED FORWARD TO THE OUTPUT FILE; THIS VIEW IS
006600*            USED WHILE THOSE PARAGRAPHS ARE BUILDING IT.
006700*            ------------------------------------------------
006800             10  AD2-VOL-CURRENT          PIC 9(12).
006900             10  AD2-VOL-AVG-30D          PIC 9(12).
007000             10  AD2-VOL-VAR-PCT          PIC S9(5)V99.
007100             10  AD2-ZONE-MIN             PIC S9(7)V99.
007200             10  AD2-ZONE-MAX             PIC S9(7)V99.
007300             10  AD2-ZONE-STATUS          PIC X(16).
007400             10  AD2-ZONE-DIST-PCT        PIC S9(3)V99.
007500             10  AD2-RISK-ST              PIC X(6).
007600             10  AD2-RISK-MT              PIC X(6).
007700             10  AD2-RISK-LT              PIC X(6).
007800             10  FILLER                   PIC X(7).
007900         05  AD-VOL-CURRENT               PIC 9(12).
008000         05  AD-VOL-AVG-30D               PIC 9(12).
008100         05  AD-VOL-VAR-PCT               PIC S9(5)V99.
008200         05  AD-ZONE-MIN                  PIC S9(7)V99.
008300         05  AD-ZONE-MAX                  PIC S9(7)V99.
008400         05  AD-ZONE-STATUS               PIC X(16).
008500             88  AD-ZONE-IS-ACTIVE             VALUE 'ACTIVE'.
008600             88  AD-ZONE-IS-WAIT               VALUE 'WAIT-PULLBACK'.
008700             88  AD-ZONE-IS-NO-DATA            VALUE 'NO-DATA'.
008800         05  AD-ZONE-DIST-PCT             PIC S9(3)V99.
008900         05  AD-RISK-ST                   PIC X(6).
009000         05  AD-RISK-MT                   PIC X(6).
009100         05  AD-RISK-LT                   PIC X(6).
009200         05  AD-SCORE-AREA.
009300*            ------------------------------------------------
009400*            TOTAL SCORE AND THE NINE SUB-SCORES - SEE
009500*            PARAGRAPHS 3100 THRU 3950 IN PSE.R00900.
009600*            ------------------------------------------------
009700             10  AD-SCORE-TOTAL           PIC 9(3).
009800             10  AD-S-VALUATION           PIC 9(2).
009900             10  AD-S-DIVIDEND            PIC 9(2).
010000             10  AD-S-GROWTH              PIC 9(2).
010100             10  AD-S-STRENGTH            PIC 9(2).
010200             10  AD-S-MOVAVG              PIC 9(2).
010300             10  AD-S-OSCILL              PIC 9(2).
010400             10  AD-S-VOLUME              PIC 9(2).
010500             10  AD-S-BETA                PIC 9(2).
010600             10  AD-S-SHARES              PIC 9(2).
010700             10  AD-SYNTHESIS             PIC X(8).
010800                 88  AD-SYN-STRONG             VALUE 'STRONG'.
010900                 88  AD-SYN-WATCH              VALUE 'WATCH'.
011000                 88  AD-SYN-WEAK               VALUE 'WEAK'.
011100         05  AD-FLAG-AREA.
011200*            ------------------------------------------------
011300*            RISK/OPPORTUNITY FLAGS - SEE PARAGRAPHS 4100 AND
011400*            4200 IN PSE.R00900.  POSITIONS ARE R1-R7 AND
011500*            O1-O8 IN ORDER, LEFT TO RIGHT.
011600*            ------------------------------------------------
011700             10  AD-RISK-COUNT            PIC 9(2).
011800             10  AD-OPP-COUNT             PIC 9(2).
011900             10  AD-RISK-FLAGS            PIC X(7).
012000             10  AD-OPP-FLAGS             PIC X(8).
012100             10  FILLER                   PIC X(23).
