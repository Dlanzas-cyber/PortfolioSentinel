000100******************************************************************
000200*    PHD.TIP55.CPY                                                *
000300*    DAILY PRICE/VOLUME HISTORY RECORD - ONE PER SECURITY PER DAY *
000400*    SOURCE: NIGHTLY PRICE FEED, SORTED TICKER THEN DAY SEQ ASC.  *
000500*    AUTHOR. R. OKONKWO.  INSTALLATION. PORTFOLIOSENTINEL GRP.    *
000600*    DATE WRITTEN. 03/11/1986.                                    *
000700*------------------------------------------------------------------
000800*    CHANGE LOG                                                   *
000900*    03/11/1986 RAO 8601-04  ORIGINAL COPYBOOK, REPLACES CARD     *
001000*               LAYOUT DFP-01 FROM THE OLD QUOTE-VENDOR FEED.     *
001100*    09/22/1987 RAO 8709-11  WIDENED PH-VOLUME TO 9(12) - NYSE    *
001200*               COMPOSITE VOLUME WAS TRUNCATING ON HEAVY DAYS.    *
001300*    02/06/1991 LMK 9102-02  ADDED PH-FEED-TRAILER VIEW SO RECON  *
001400*               CAN STAMP THE FEED DATE AND RECORD COUNT.        *
001500*    11/30/1994 LMK 9411-19  CLARIFIED FIELD COMMENTS, NO FIELD   *
001600*               CHANGE.                                          *
001700*    07/18/1998 DWT Y2K-003  DATE FIELDS REVIEWED FOR Y2K - THIS  *
001800*               COPYBOOK CARRIES NO 2-DIGIT YEAR, NO CHANGE.      *
001900*    04/02/2001 DWT 0104-07  NOTED PH-SEQ RANGE BELOW FOR THE     *
002000*               LOAD-HISTORY-TABLE PARAGRAPH.                    *
002100*    08/14/2006 BCS 0608-22  ADDED PH-ALT-VIEW REDEFINES FOR THE  *
002200*               WEEKLY ROLL-UP JOB (WEEKLY CLOSE SAMPLING).       *
002300*    01/09/2009 BCS 0901-03  ADDED PH-FEED-TRAILER REDEFINES SO   *
002400*               THE SINGLE END-OF-FEED COUNT RECORD SHARES THIS  *
002500*               COPYBOOK INSTEAD OF A SEPARATE ONE.               *
002600******************************************************************
002700     01  PH-PRICE-HISTORY-REC.
002800*        -------------------------------------------------------
002900*        PH-SEQ IS 1-UP PER TICKER, OLDEST DAY FIRST. THE
003000*        LOAD-HISTORY-TABLE PARAGRAPH IN PSE.R00900 KEEPS ONLY
003100*        THE MOST RECENT 260 ENTRIES WHEN A TICKER CARRIES MORE.
003200*        -------------------------------------------------------
003300         05  PH-TICKER                     PIC X(8).
003400         05  PH-SEQ                        PIC 9(4).
003500         05  PH-CLOSE                      PIC S9(7)V99.
003600         05  PH-VOLUME                     PIC 9(12).
003700         05  FILLER                        PIC X(2).
003800     01  PH-ALT-VIEW REDEFINES PH-PRICE-HISTORY-REC.
003900*        WEEKLY ROLL-UP JOB SAMPLES THIS VIEW - NOT USED BY THE
004000*        NIGHTLY ANALYSIS ENGINE.
004100         05  PH-ALT-TICKER                 PIC X(8).
004200         05  PH-ALT-WEEK-SEQ               PIC 9(4).
004300         05  PH-ALT-WEEK-CLOSE             PIC S9(7)V99.
004400         05  PH-ALT-WEEK-VOLUME            PIC 9(12).
004500         05  FILLER                        PIC X(2).
004600     01  PH-FEED-TRAILER REDEFINES PH-PRICE-HISTORY-REC.
004700         05  PH-TRL-RUN-DATE.
004800             10  PH-TRL-RUN-CC             PIC 9(2).
004900             10  PH-TRL-RUN-YY             PIC 9(2).
005000             10  PH-TRL-RUN-MM             PIC 9(2).
005100             10  PH-TRL-RUN-DD             PIC 9(2).
005200         05  PH-TRL-RECORD-COUNT           PIC 9(9).
005300         05  FILLER                        PIC X(13).
