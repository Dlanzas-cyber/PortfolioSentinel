000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PSM-PORTFOLIO-MONITOR.
000300 AUTHOR. R. OKONKWO.
000400 INSTALLATION. PORTFOLIOSENTINEL GRP.
000500 DATE-WRITTEN. 06/16/1986.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*    PSM.TIP60 - NIGHTLY PORTFOLIO MONITOR.  LOADS YESTERDAY'S    *
001000*    AND TONIGHT'S POSITION FILES INTO TABLES, RAISES A SCORE-    *
001100*    CHANGE ALERT WHEN A HELD TICKER'S SCORE MOVES BY MORE THAN   *
001200*    THE RUN THRESHOLD, RANKS BOTH TABLES BY SCORE TO FIND THE    *
001300*    TOP 10, RAISES TOP10-ENTRY/TOP10-EXIT ALERTS FOR WHAT MOVED  *
001400*    IN OR OUT OF THE TOP 10, AND WRITES THE DAILY SUMMARY        *
001500*    RECORD (TOTAL COST, TOTAL VALUE, RETURN PERCENT, TOP 3).     *
001600*------------------------------------------------------------------
001700*    CHANGE LOG
001800*    06/16/1986 RAO 8606-10  ORIGINAL PROGRAM - SCORE-CHANGE
001900*               ALERTS ONLY, NO RANKING YET.
002000*    02/11/1989 RAO 8902-06  ADDED THE TOP-10 RANK AND THE TOP10-
002100*               ENTRY/TOP10-EXIT ALERTS.
002200*    09/12/1992 LMK 9209-07  MADE THE SCORE-CHANGE THRESHOLD A RUN
002300*               PARAMETER (WAS HARD-CODED AT 5 POINTS).
002400*    05/03/1995 LMK 9504-20  FIXED THE TOP-10 RANKING TO KEEP FILE
002500*               ORDER ON TIED SCORES - WAS REORDERING TIES EVERY
002600*               NIGHT SO THE ENTRY/EXIT ALERTS CHURNED FOR NO
002700*               REASON.
002800*    01/14/1990 RAO 9001-09  ADDED POSITION VALUE/COST COMPUTATION
002900*               NOW THAT PP-SHARES AND PP-BUY-PRICE EXIST ON THE
003000*               POSITION RECORD.
003100*    08/21/1990 RAO 9008-04  ADDED THE RETURN-PERCENT CALCULATION
003200*               TO THE SUMMARY RECORD.
003300*    04/17/1997 LMK 9704-13  ADDED THE TOP-3 TICKER/SCORE FIELDS
003400*               TO THE SUMMARY RECORD.
003500*    07/18/1998 DWT Y2K-010  REVIEWED ALL DATE HANDLING FOR Y2K -
003600*               WINDOWED THE TWO-DIGIT YEAR OUT OF ACCEPT FROM
003700*               DATE SO THE TRAILER RECORD'S CENTURY IS RIGHT
003800*               PAST 1999.
003900*    01/30/1999 DWT Y2K-015  Y2K SIGN-OFF RETEST - RERAN AGAINST
004000*               THE 01/01/2000 TEST CALENDAR, NO DISCREPANCIES.
004100*    11/02/2004 BCS 0411-04  WIDENED THE WORKING TABLES' SHARE
004200*               FIELD TO 9(9)V99 TO MATCH THE WIDER POSITION
004300*               RECORD FOR FRACTIONAL-SHARE DRIP ACCOUNTS.
004400*    03/30/2005 BCS 0503-10  ADDED 9000-PRINT-TOTALS TO WRITE THE
004500*               RUN TRAILER RECORD (ALERT COUNT AND RUN DATE) AS
004600*               THE LAST RECORD ON THE ALERT FILE.
004610*    09/19/2011 BCS 1109-06  THE TWO COPY PPS.TIP39 STATEMENTS
004620*               BELOW WERE ONLY RELABELING THE 01-LEVEL, NOT THE
004630*               PP- FIELDS UNDER IT, SO THE CURRENT- AND PRIOR-
004640*               FILE RECORDS CAME OUT WITH THE SAME FIELD NAMES.
004650*               LEFT THE SHARED PP- NAMES ALONE AND QUALIFIED
004660*               EVERY REFERENCE WITH OF PC-.../PR-... INSTEAD OF
004670*               TRYING TO RELABEL EACH FIELD BY REPLACING.
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-370.
005100 OBJECT-COMPUTER. IBM-370.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT PC-CURRENT-POSITION-FILE
005700         ASSIGN TO PORTCURR
005800         FILE STATUS IS WS-PC-FILE-STATUS.
005900     SELECT PR-PRIOR-POSITION-FILE
006000         ASSIGN TO PORTPRIR
006100         FILE STATUS IS WS-PR-FILE-STATUS.
006200     SELECT AL-ALERT-FILE
006300         ASSIGN TO ALERTOUT
006400         FILE STATUS IS WS-AL-FILE-STATUS.
006500     SELECT SM-SUMMARY-FILE
006600         ASSIGN TO SUMMOUT
006700         FILE STATUS IS WS-SM-FILE-STATUS.
006800 DATA DIVISION.
006900 FILE SECTION.
006933*        TONIGHT'S POSITION FILE - SAME PPS.TIP39 LAYOUT AS THE PRIOR
006966*        FILE BELOW, RELABELED PC- ON THE 01-LEVEL ONLY (SEE 1109-06).
007000 FD  PC-CURRENT-POSITION-FILE
007100     LABEL RECORDS ARE STANDARD.
007200     COPY PPS.TIP39
007210         REPLACING ==PP-PORTFOLIO-POSITION-REC==
007220             BY ==PC-PORTFOLIO-POSITION-REC==.
007240*        YESTERDAY'S CLOSING POSITION FILE, WRITTEN BY LAST NIGHT'S
007260*        RUN OF THIS SAME PROGRAM - MAY BE EMPTY ON A PORTFOLIO'S
007280*        FIRST NIGHT.
007300 FD  PR-PRIOR-POSITION-FILE
007400     LABEL RECORDS ARE STANDARD.
007500     COPY PPS.TIP39
007510         REPLACING ==PP-PORTFOLIO-POSITION-REC==
007520             BY ==PR-PORTFOLIO-POSITION-REC==.
007546*        ONE RECORD PER ALERT RAISED, PLUS ONE RUN-TRAILER RECORD
007572*        WRITTEN LAST BY 9000 BELOW - SEE THE REDEFINES IN ALR.R00857.
007600 FD  AL-ALERT-FILE
007700     LABEL RECORDS ARE STANDARD.
007800     COPY ALR.R00857.
007850*        ONE RECORD PER RUN - WRITTEN ONCE, AT THE END OF 4000 BELOW.
007900 FD  SM-SUMMARY-FILE
008000     LABEL RECORDS ARE STANDARD.
008100     COPY SUM.TIP42.
008200 WORKING-STORAGE SECTION.
008233*        FILE STATUS BYTES - NOT TESTED EXPLICITLY BELOW, BUT KEPT ON
008266*        EVERY FD FOR THE SHOP'S ABEND DUMP ROUTINE TO PICK UP.
008300 77  WS-PC-FILE-STATUS                PIC X(02) VALUE SPACES.
008400 77  WS-PR-FILE-STATUS                PIC X(02) VALUE SPACES.
008450*        SAME PURPOSE AS THE TWO POSITION-FILE STATUS BYTES ABOVE.
008500 77  WS-AL-FILE-STATUS                PIC X(02) VALUE SPACES.
008550*        SAME PURPOSE AGAIN, FOR THE SUMMARY OUTPUT FILE.
008600 77  WS-SM-FILE-STATUS                PIC X(02) VALUE SPACES.
008633*        CURRENT-FILE END-OF-FILE SWITCH, TESTED VIA THE 88-LEVELS BELOW
008666*        RATHER THAN COMPARING THE RAW BYTE.
008700 77  WS-PC-EOF                        PIC X(01) VALUE 'N'.
008800     88  WS-PC-EOF-SIM                    VALUE 'Y'.
008900     88  WS-PC-EOF-NAO                    VALUE 'N'.
008950*        PRIOR-FILE END-OF-FILE SWITCH - SAME PATTERN AS WS-PC-EOF ABOVE.
009000 77  WS-PR-EOF                        PIC X(01) VALUE 'N'.
009100     88  WS-PR-EOF-SIM                    VALUE 'Y'.
009200     88  WS-PR-EOF-NAO                    VALUE 'N'.
009300*---------------------------------------------------------------
009400*    RUN PARAMETER - SCORE-CHANGE ALERT THRESHOLD.  OPS CAN
009500*    PATCH A DIFFERENT VALUE IN AT ASSEMBLY TIME; THE SHOP RUNS
009600*    THIS AT THE DEFAULT OF 5 POINTS.
009700*---------------------------------------------------------------
009800 77  WS-THRESHOLD                     PIC 9(3) COMP VALUE 5.
009900*---------------------------------------------------------------
010000*    CURRENT AND PRIOR POSITION TABLES - MAX 100 HOLDINGS
010100*---------------------------------------------------------------
010200 01  WS-CURR-TABLE.
010300     05  WS-CURR-ENTRY OCCURS 100 TIMES
010400             INDEXED BY WS-CUX.
010450*        ONE TABLE ROW PER CURRENTLY-HELD POSITION, LOADED BY 1210.
010500         10  WS-CURR-TICKER            PIC X(08).
010600         10  WS-CURR-SCORE             PIC 9(03).
010700         10  WS-CURR-SHARES            PIC 9(09)V99.
010800         10  WS-CURR-BUY-PRICE         PIC S9(07)V99.
010900         10  WS-CURR-CURR-PRICE        PIC S9(07)V99.
011000 77  WS-CURR-COUNT                    PIC 9(3) COMP VALUE 0.
011100 01  WS-PRIOR-TABLE.
011200     05  WS-PRIOR-ENTRY OCCURS 100 TIMES
011300             INDEXED BY WS-PRX.
011350*        ONE TABLE ROW PER YESTERDAY'S POSITION, LOADED BY 1110.
011400         10  WS-PRIOR-TICKER           PIC X(08).
011500         10  WS-PRIOR-SCORE            PIC 9(03).
011600         10  WS-PRIOR-SHARES           PIC 9(09)V99.
011700         10  WS-PRIOR-BUY-PRICE        PIC S9(07)V99.
011800         10  WS-PRIOR-CURR-PRICE       PIC S9(07)V99.
011900 77  WS-PRIOR-COUNT                   PIC 9(3) COMP VALUE 0.
012000*---------------------------------------------------------------
012100*    GENERIC STABLE-DESCENDING RANK HELPER (3000 SERIES).  THE
012200*    CALLER LOADS WS-RANK-SCORE(1 THRU WS-RANK-COUNT) AND READS
012300*    WS-RANK-RESULT-IDX(1 THRU WS-RANK-COUNT) BACK - EACH ENTRY
012400*    IS THE 1-BASED SOURCE SUBSCRIPT, HIGHEST SCORE FIRST, TIES
012500*    IN ORIGINAL FILE ORDER.
012600*---------------------------------------------------------------
012700 77  WS-RANK-COUNT                    PIC 9(3) COMP VALUE 0.
012800 01  WS-RANK-SCORE-TABLE.
012900     05  WS-RANK-SCORE OCCURS 100 TIMES
013000             PIC 9(3) COMP INDEXED BY WS-RKX.
013100 01  WS-RANK-RESULT-TABLE.
013200     05  WS-RANK-RESULT-IDX OCCURS 100 TIMES
013300             PIC 9(3) COMP INDEXED BY WS-RRX.
013400 01  WS-RANK-TAKEN-TABLE.
013500     05  WS-RANK-TAKEN OCCURS 100 TIMES
013600             PIC X(01) INDEXED BY WS-RTX.
013700 01  WS-RANK-TAKEN-ALT REDEFINES WS-RANK-TAKEN-TABLE.
013800*        FLAT VIEW USED ONLY TO BLANK THE WHOLE TAKEN-TABLE IN ONE
013900*        MOVE INSTEAD OF A 100-TIME PERFORM LOOP.
014000     05  WS-RANK-TAKEN-STRING      PIC X(100).
014033*        BEST CANDIDATE FOUND SO FAR IN THE CURRENT 3020 SCAN - RESET
014066*        TO ZERO AT THE TOP OF EVERY PASS.
014100 77  WS-SORT-BEST-IDX                 PIC 9(3) COMP VALUE 0.
014200 77  WS-SORT-BEST-SCORE                PIC 9(3) COMP VALUE 0.
014250*        ABSOLUTE SCORE MOVEMENT, COMPUTED BY 2020 (SEE ITS COMMENTS).
014300 77  WS-SCORE-DIFF                    PIC 9(3) COMP VALUE 0.
014333*        PRIMARY TABLE SUBSCRIPT, REUSED ACROSS MOST PARAGRAPHS VIA A
014366*        PERFORM ... VARYING RATHER THAN ONE SUBSCRIPT PER PARAGRAPH.
014400 77  WS-SUB                           PIC 9(3) COMP VALUE 0.
014433*        SECONDARY SUBSCRIPT, USED WHEN A PARAGRAPH ALREADY HAS WS-SUB
014466*        TIED UP DRIVING ITS OWN OUTER PERFORM.
014500 77  WS-SUB2                          PIC 9(3) COMP VALUE 0.
014600*---------------------------------------------------------------
014700*    PRIOR AND CURRENT TOP-10 TICKER LISTS, CURRENT ONE CARRIES
014800*    ITS RANK SO 3300 CAN STAMP AL-RANK ON A TOP10-ENTRY ALERT.
014900*---------------------------------------------------------------
015000 01  WS-PRIOR-TOP10-TABLE.
015100     05  WS-PRIOR-TOP10-TICKER OCCURS 10 TIMES
015200             PIC X(08) INDEXED BY WS-PT10X.
015300 77  WS-PRIOR-TOP10-COUNT              PIC 9(2) COMP VALUE 0.
015400 01  WS-CURR-TOP10-TABLE.
015500     05  WS-CURR-TOP10-TICKER OCCURS 10 TIMES
015600             PIC X(08) INDEXED BY WS-CT10X.
015700 77  WS-CURR-TOP10-COUNT               PIC 9(2) COMP VALUE 0.
015800*---------------------------------------------------------------
015900*    GENERIC TICKER-SEARCH SCRATCH - SHARED BY ALL FOUR LOOKUP
016000*    HELPERS (8100/8200/8300/8400).
016100*---------------------------------------------------------------
016133*        TICKER BEING LOOKED FOR - THE CALLER MOVES IT IN, THEN PERFORMS
016166*        ONE OF THE FOUR 8XXX LOOKUP PARAGRAPHS.
016200 77  WS-SEARCH-KEY                    PIC X(08) VALUE SPACES.
016300 77  WS-FOUND-CD                      PIC X(01) VALUE 'N'.
016400     88  WS-FOUND                         VALUE 'Y'.
016500     88  WS-NOT-FOUND                     VALUE 'N'.
016533*        SUBSCRIPT OF THE MATCHING ROW, ONLY MEANINGFUL WHEN WS-FOUND
016566*        IS TRUE.
016600 77  WS-FOUND-IDX                     PIC 9(3) COMP VALUE 0.
016700*---------------------------------------------------------------
016800*    SUMMARY ACCUMULATORS
016900*---------------------------------------------------------------
016933*        RUN-WIDE ACCUMULATOR, CLEARED AT THE TOP OF 4000 AND BUILT UP
016966*        BY 4010 OVER EVERY CURRENT HOLDING.
017000 77  WS-TOTAL-COST                    PIC S9(11)V99 VALUE 0.
017050*        SAME PATTERN AS WS-TOTAL-COST ABOVE, PRICED AT TODAY'S MARKET.
017100 77  WS-TOTAL-VALUE                   PIC S9(11)V99 VALUE 0.
017133*        DERIVED BY 4020 FROM THE TWO TOTALS ABOVE - NOT ACCUMULATED
017166*        DIRECTLY.
017200 77  WS-RETURN-PCT                    PIC S9(3)V99 VALUE 0.
017300*---------------------------------------------------------------
017400*    RUN-TRAILER DATE STAMP - ACCEPT FROM DATE RETURNS A TWO-
017500*    DIGIT YEAR, SO THE CENTURY IS WINDOWED BELOW.
017600*---------------------------------------------------------------
017633*        NO DAY-OF-WEEK OR TIME NEEDED HERE, JUST THE CALENDAR DATE
017666*        FOR THE RUN-TRAILER STAMP.
017700 01  WS-ACCEPT-DATE.
017800     05  WS-ACCEPT-YY                 PIC 9(02).
017900     05  WS-ACCEPT-MM                 PIC 9(02).
018000     05  WS-ACCEPT-DD                 PIC 9(02).
018033*        BUMPED BY EVERY WRITE TO AL-ALERT-FILE, CARRIED OUT TO THE RUN
018066*        TRAILER BY 9000.
018100 77  WS-ALERT-COUNT                   PIC 9(5) COMP VALUE 0.
018200 PROCEDURE DIVISION.
018300******************************************************************
018400*    MAINLINE
018500******************************************************************
018520*        RUN ORDER MATTERS - BOTH TABLES HAVE TO BE LOADED BEFORE THE
018540*        SCORE-CHANGE PASS CAN LOOK A CURRENT TICKER UP IN YESTERDAY'S
018560*        TABLE, AND BOTH TOP-10 LISTS HAVE TO BE BUILT BEFORE 3300 CAN
018580*        COMPARE THEM.
018600 0000-MAIN-CONTROL.
018700     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
018800     PERFORM 1100-LOAD-PRIOR-TABLE THRU 1100-EXIT.
018900     PERFORM 1200-LOAD-CURRENT-TABLE THRU 1200-EXIT.
019000     PERFORM 2000-SCORE-CHANGE-PASS THRU 2000-EXIT.
019100     PERFORM 3100-RANK-PRIOR-TABLE THRU 3100-EXIT.
019200     PERFORM 3110-BUILD-PRIOR-TOP10 THRU 3110-EXIT.
019300     PERFORM 3200-RANK-CURRENT-TABLE THRU 3200-EXIT.
019400     PERFORM 3210-BUILD-CURRENT-TOP10 THRU 3210-EXIT.
019500     PERFORM 3300-TOP10-COMPARE-PASS THRU 3300-EXIT.
019600     PERFORM 4000-BUILD-SUMMARY THRU 4000-EXIT.
019700     PERFORM 9000-PRINT-TOTALS THRU 9000-EXIT.
019800     PERFORM 9900-CLOSE-FILES THRU 9900-EXIT.
019900     GO TO 9999-STOP-RUN.
020000
020025*        PRIOR POSITION FILE OPENS INPUT EVEN THOUGH IT MAY BE EMPTY -
020050*        A FIRST-NIGHT RUN FOR A NEW PORTFOLIO HAS NO PRIOR FILE AT ALL
020075*        YET, JUST AN EMPTY ONE, SO OPEN/READ STILL WORK NORMALLY.
020100 1000-INITIALIZE.
020200     OPEN INPUT  PR-PRIOR-POSITION-FILE
020300     OPEN INPUT  PC-CURRENT-POSITION-FILE
020400     OPEN OUTPUT AL-ALERT-FILE
020500     OPEN OUTPUT SM-SUMMARY-FILE.
020600 1000-EXIT.
020700     EXIT.
020800
020900******************************************************************
021000*    1100/1200 - LOAD THE PRIOR AND CURRENT POSITION FILES INTO
021100*    TABLES.  THE PRIOR FILE MAY BE EMPTY ON THE FIRST NIGHT A
021200*    PORTFOLIO RUNS - THAT IS NOT AN ERROR, THE TABLE JUST STAYS
021300*    AT ZERO ENTRIES.
021400******************************************************************
021425*        PRIMES THE READ-UNTIL LOOP WITH ONE READ BEFORE THE PERFORM,
021450*        THE USUAL COBOL PATTERN - AN EMPTY FILE HITS AT END HERE AND
021475*        1110 NEVER RUNS AT ALL, LEAVING WS-PRIOR-COUNT AT ZERO.
021500 1100-LOAD-PRIOR-TABLE.
021600     MOVE 0 TO WS-PRIOR-COUNT.
021700     READ PR-PRIOR-POSITION-FILE
021800         AT END MOVE 'Y' TO WS-PR-EOF
021900     END-READ.
022000     PERFORM 1110-LOAD-ONE-PRIOR THRU 1110-EXIT
022100         UNTIL WS-PR-EOF-SIM OR WS-PRIOR-COUNT = 100.
022200 1100-EXIT.
022300     EXIT.
022400
022420*        ONE ROW PER PRIOR-NIGHT HOLDING.  THE COPY PPS.TIP39
022440*        REPLACING AT THE TOP ONLY RENAMED THE 01-LEVEL, SO EVERY
022460*        REFERENCE BELOW QUALIFIES THE SHARED PP- FIELDS WITH
022480*        OF PR-PORTFOLIO-POSITION-REC TO PULL FROM THIS FILE'S COPY.
022500 1110-LOAD-ONE-PRIOR.
022600     ADD 1 TO WS-PRIOR-COUNT.
022700     SET WS-PRX TO WS-PRIOR-COUNT.
022800     MOVE PP-TICKER OF PR-PORTFOLIO-POSITION-REC
022810         TO WS-PRIOR-TICKER (WS-PRX).
022900     MOVE PP-SCORE OF PR-PORTFOLIO-POSITION-REC
022910         TO WS-PRIOR-SCORE (WS-PRX).
023000     MOVE PP-SHARES OF PR-PORTFOLIO-POSITION-REC
023010         TO WS-PRIOR-SHARES (WS-PRX).
023100     MOVE PP-BUY-PRICE OF PR-PORTFOLIO-POSITION-REC
023110         TO WS-PRIOR-BUY-PRICE (WS-PRX).
023200     MOVE PP-CURRENT-PRICE OF PR-PORTFOLIO-POSITION-REC
023210         TO WS-PRIOR-CURR-PRICE (WS-PRX).
023300     READ PR-PRIOR-POSITION-FILE
023400         AT END MOVE 'Y' TO WS-PR-EOF
023500     END-READ.
023600 1110-EXIT.
023700     EXIT.
023800
023850*        SAME READ-UNTIL PATTERN AS 1100 ABOVE, AGAINST TONIGHT'S FILE.
023900 1200-LOAD-CURRENT-TABLE.
024000     MOVE 0 TO WS-CURR-COUNT.
024100     READ PC-CURRENT-POSITION-FILE
024200         AT END MOVE 'Y' TO WS-PC-EOF
024300     END-READ.
024400     PERFORM 1210-LOAD-ONE-CURRENT THRU 1210-EXIT
024500         UNTIL WS-PC-EOF-SIM OR WS-CURR-COUNT = 100.
024600 1200-EXIT.
024700     EXIT.
024800
024820*        MIRROR OF 1110 - QUALIFIES THE SAME SHARED PP- FIELDS WITH
024840*        OF PC-PORTFOLIO-POSITION-REC INSTEAD, SO THE TWO TABLES NEVER
024860*        GET EACH OTHER'S DATA EVEN THOUGH BOTH COPYS CAME FROM THE
024880*        SAME PPS.TIP39 MEMBER.
024900 1210-LOAD-ONE-CURRENT.
025000     ADD 1 TO WS-CURR-COUNT.
025100     SET WS-CUX TO WS-CURR-COUNT.
025200     MOVE PP-TICKER OF PC-PORTFOLIO-POSITION-REC
025210         TO WS-CURR-TICKER (WS-CUX).
025300     MOVE PP-SCORE OF PC-PORTFOLIO-POSITION-REC
025310         TO WS-CURR-SCORE (WS-CUX).
025400     MOVE PP-SHARES OF PC-PORTFOLIO-POSITION-REC
025410         TO WS-CURR-SHARES (WS-CUX).
025500     MOVE PP-BUY-PRICE OF PC-PORTFOLIO-POSITION-REC
025510         TO WS-CURR-BUY-PRICE (WS-CUX).
025600     MOVE PP-CURRENT-PRICE OF PC-PORTFOLIO-POSITION-REC
025610         TO WS-CURR-CURR-PRICE (WS-CUX).
025700     READ PC-CURRENT-POSITION-FILE
025800         AT END MOVE 'Y' TO WS-PC-EOF
025900     END-READ.
026000 1210-EXIT.
026100     EXIT.
026200
026300******************************************************************
026400*    2000 - SCORE-CHANGE PASS.  FOR EVERY CURRENT TICKER ALSO
026500*    HELD YESTERDAY, FLAG A MOVE OF WS-THRESHOLD POINTS OR MORE
026600*    EITHER WAY.
026700******************************************************************
026725*        DRIVEN OFF THE CURRENT TABLE, NOT THE PRIOR ONE - A TICKER
026750*        THAT WAS SOLD OUT OF THE PORTFOLIO SINCE YESTERDAY CANNOT
026775*        RAISE A SCORE-CHANGE ALERT, IT JUST IS NOT IN THIS LOOP.
026800 2000-SCORE-CHANGE-PASS.
026900     PERFORM 2010-SCORE-CHANGE-ONE THRU 2010-EXIT
027000         VARYING WS-SUB FROM 1 BY 1
027100         UNTIL WS-SUB > WS-CURR-COUNT.
027200 2000-EXIT.
027300     EXIT.
027400
027425*        A CURRENT TICKER THAT WAS NOT HELD YESTERDAY (NEW BUY) HAS
027450*        NOTHING TO COMPARE AGAINST AND IS SKIPPED - WS-NOT-FOUND
027475*        FALLS THROUGH WITHOUT CALLING 2020 AT ALL.
027500 2010-SCORE-CHANGE-ONE.
027600     MOVE WS-CURR-TICKER (WS-SUB) TO WS-SEARCH-KEY.
027700     PERFORM 8100-SEARCH-PRIOR-TABLE THRU 8100-EXIT.
027800     IF WS-FOUND
027900         PERFORM 2020-SCORE-CHANGE-TEST THRU 2020-EXIT
028000     END-IF.
028100 2010-EXIT.
028200     EXIT.
028300
028314*        NO ABS FUNCTION IN THIS COMPILER, SO THE BIGGER-MINUS-SMALLER
028328*        TEST ABOVE STANDS IN FOR ABSOLUTE VALUE - WHICHEVER SCORE IS
028342*        NOT SMALLER GETS SUBTRACTED FROM, SO WS-SCORE-DIFF COMES OUT
028356*        POSITIVE EITHER WAY THE SCORE MOVED.
028370*        AL-RANK IS ZERO ON A SCORE-CHANGE ALERT - RANK ONLY MEANS
028384*        ANYTHING ON A TOP10-ENTRY ALERT, SEE 3310 BELOW.
028400 2020-SCORE-CHANGE-TEST.
028500     IF WS-CURR-SCORE (WS-SUB) NOT < WS-PRIOR-SCORE (WS-FOUND-IDX)
028600         COMPUTE WS-SCORE-DIFF =
028700             WS-CURR-SCORE (WS-SUB) - WS-PRIOR-SCORE (WS-FOUND-IDX)
028800     ELSE
028900         COMPUTE WS-SCORE-DIFF =
029000             WS-PRIOR-SCORE (WS-FOUND-IDX) - WS-CURR-SCORE (WS-SUB)
029100     END-IF.
029200     IF WS-SCORE-DIFF NOT < WS-THRESHOLD
029300         MOVE 'SCORE-CHANGE' TO AL-TYPE
029400         MOVE WS-CURR-TICKER (WS-SUB) TO AL-TICKER
029500         MOVE WS-PRIOR-SCORE (WS-FOUND-IDX) TO AL-OLD-SCORE
029600         MOVE WS-CURR-SCORE (WS-SUB) TO AL-NEW-SCORE
029700         MOVE 0 TO AL-RANK
029800         WRITE AL-ALERT-REC
029900         ADD 1 TO WS-ALERT-COUNT
030000     END-IF.
030100 2020-EXIT.
030200     EXIT.
030300
030400******************************************************************
030500*    3000 - GENERIC STABLE-DESCENDING SELECTION SORT.  SCANS THE
030600*    UNTAKEN ENTRIES LEFT TO RIGHT AND ONLY REPLACES THE BEST
030700*    CANDIDATE ON A STRICT IMPROVEMENT, SO THE FIRST OF A GROUP
030800*    OF TIED SCORES - THE ONE THAT CAME IN EARLIEST IN THE INPUT
030900*    FILE - IS ALWAYS PICKED FIRST.
031000******************************************************************
031033*        WS-RANK-TAKEN-STRING IS THE FLAT REDEFINES OF THE TAKEN TABLE -
031066*        ONE MOVE ALL 'N' CLEARS ALL 100 SLOTS INSTEAD OF A PERFORM LOOP.
031100 3000-RANK-TABLE.
031200     MOVE ALL 'N' TO WS-RANK-TAKEN-STRING.
031300     PERFORM 3020-RANK-PICK-ONE THRU 3020-EXIT
031400         VARYING WS-SUB2 FROM 1 BY 1
031500         UNTIL WS-SUB2 > WS-RANK-COUNT.
031600 3000-EXIT.
031700     EXIT.
031800
031825*        ONE PASS OF THE SELECTION SORT - SCANS EVERY UNTAKEN SLOT FOR
031850*        THE BEST REMAINING SCORE, THEN MARKS IT TAKEN AND DROPS ITS
031875*        ORIGINAL SUBSCRIPT INTO THE NEXT RESULT SLOT (WS-SUB2).
031900 3020-RANK-PICK-ONE.
032000     MOVE 0 TO WS-SORT-BEST-IDX.
032100     MOVE 0 TO WS-SORT-BEST-SCORE.
032200     PERFORM 3030-RANK-SCAN-ONE THRU 3030-EXIT
032300         VARYING WS-SUB FROM 1 BY 1
032400         UNTIL WS-SUB > WS-RANK-COUNT.
032500     SET WS-RTX TO WS-SORT-BEST-IDX.
032600     MOVE 'Y' TO WS-RANK-TAKEN (WS-RTX).
032700     SET WS-RRX TO WS-SUB2.
032800     MOVE WS-SORT-BEST-IDX TO WS-RANK-RESULT-IDX (WS-RRX).
032900 3020-EXIT.
033000     EXIT.
033100
033120*        STRICT GREATER-THAN ON THE COMPARE BELOW IS WHAT KEEPS TIES
033140*        STABLE - THE FIRST-SEEN ENTRY AT A GIVEN SCORE WINS THE SLOT
033160*        AND STAYS THE BEST UNTIL A HIGHER SCORE COMES ALONG, NEVER
033180*        AN EQUAL ONE.
033200 3030-RANK-SCAN-ONE.
033300     SET WS-RTX TO WS-SUB.
033400     SET WS-RKX TO WS-SUB.
033500     IF WS-RANK-TAKEN (WS-RTX) = 'N'
033600         IF WS-SORT-BEST-IDX = 0
033700                 OR WS-RANK-SCORE (WS-RKX) > WS-SORT-BEST-SCORE
033800             MOVE WS-SUB TO WS-SORT-BEST-IDX
033900             MOVE WS-RANK-SCORE (WS-RKX) TO WS-SORT-BEST-SCORE
034000         END-IF
034100     END-IF.
034200 3030-EXIT.
034300     EXIT.
034400
034433*        LOADS THE GENERIC RANK HELPER'S SCORE TABLE FROM THE PRIOR
034466*        TABLE, THEN CALLS 3000 TO DO THE ACTUAL SORT.
034500 3100-RANK-PRIOR-TABLE.
034600     MOVE WS-PRIOR-COUNT TO WS-RANK-COUNT.
034700     PERFORM 3101-LOAD-PRIOR-SCORE THRU 3101-EXIT
034800         VARYING WS-SUB FROM 1 BY 1
034900         UNTIL WS-SUB > WS-RANK-COUNT.
035000     PERFORM 3000-RANK-TABLE THRU 3000-EXIT.
035100 3100-EXIT.
035200     EXIT.
035300
035325*        ONE-FOR-ONE COPY, SUBSCRIPT FOR SUBSCRIPT - WS-RANK-RESULT-IDX
035350*        WILL COME BACK FROM 3000 HOLDING THESE SAME SUBSCRIPTS IN
035375*        HIGHEST-SCORE-FIRST ORDER.
035400 3101-LOAD-PRIOR-SCORE.
035500     SET WS-RKX TO WS-SUB.
035600     SET WS-PRX TO WS-SUB.
035700     MOVE WS-PRIOR-SCORE (WS-PRX) TO WS-RANK-SCORE (WS-RKX).
035800 3101-EXIT.
035900     EXIT.
036000
036025*        TAKES THE TOP 10 (OR FEWER, IF THE PORTFOLIO IS SMALLER)
036050*        RESULT SLOTS FROM 3100'S SORT AND COPIES JUST THE TICKERS
036075*        OUT TO A SEPARATE SMALL TABLE FOR 3300'S COMPARE PASS.
036100 3110-BUILD-PRIOR-TOP10.
036200     MOVE 0 TO WS-PRIOR-TOP10-COUNT.
036300     PERFORM 3111-BUILD-ONE-PRIOR-TOP10 THRU 3111-EXIT
036400         VARYING WS-SUB FROM 1 BY 1
036500         UNTIL WS-SUB > WS-RANK-COUNT OR WS-PRIOR-TOP10-COUNT = 10.
036600 3110-EXIT.
036700     EXIT.
036800
036825*        WS-RANK-RESULT-IDX (WS-SUB) IS THE ORIGINAL PRIOR-TABLE
036850*        SUBSCRIPT FOR THIS RANK POSITION - USED TO PULL THE TICKER
036875*        BACK OUT OF WS-PRIOR-TABLE.
036900 3111-BUILD-ONE-PRIOR-TOP10.
037000     ADD 1 TO WS-PRIOR-TOP10-COUNT.
037100     SET WS-RRX TO WS-SUB.
037200     SET WS-PT10X TO WS-PRIOR-TOP10-COUNT.
037300     SET WS-PRX TO WS-RANK-RESULT-IDX (WS-RRX).
037400     MOVE WS-PRIOR-TICKER (WS-PRX) TO
037500         WS-PRIOR-TOP10-TICKER (WS-PT10X).
037600 3111-EXIT.
037700     EXIT.
037800
037825*        SAME TWO-STEP AS 3100 ABOVE, AGAINST THE CURRENT TABLE -
037850*        WS-RANK-RESULT-IDX IS OVERWRITTEN HERE AND STAYS SET TO THE
037875*        CURRENT-TABLE RANKING FOR THE REST OF THE RUN (SEE 4030).
037900 3200-RANK-CURRENT-TABLE.
038000     MOVE WS-CURR-COUNT TO WS-RANK-COUNT.
038100     PERFORM 3201-LOAD-CURRENT-SCORE THRU 3201-EXIT
038200         VARYING WS-SUB FROM 1 BY 1
038300         UNTIL WS-SUB > WS-RANK-COUNT.
038400     PERFORM 3000-RANK-TABLE THRU 3000-EXIT.
038500 3200-EXIT.
038600     EXIT.
038700
038750*        MIRROR OF 3101 AGAINST THE CURRENT TABLE.
038800 3201-LOAD-CURRENT-SCORE.
038900     SET WS-RKX TO WS-SUB.
039000     SET WS-CUX TO WS-SUB.
039100     MOVE WS-CURR-SCORE (WS-CUX) TO WS-RANK-SCORE (WS-RKX).
039200 3201-EXIT.
039300     EXIT.
039400
039450*        MIRROR OF 3110 AGAINST THE CURRENT RANKING.
039500 3210-BUILD-CURRENT-TOP10.
039600     MOVE 0 TO WS-CURR-TOP10-COUNT.
039700     PERFORM 3211-BUILD-ONE-CURRENT-TOP10 THRU 3211-EXIT
039800         VARYING WS-SUB FROM 1 BY 1
039900         UNTIL WS-SUB > WS-RANK-COUNT OR WS-CURR-TOP10-COUNT = 10.
040000 3210-EXIT.
040100     EXIT.
040200
040233*        MIRROR OF 3111 - PULLS THE TICKER BACK OUT OF WS-CURR-TABLE
040266*        BY ITS ORIGINAL SUBSCRIPT.
040300 3211-BUILD-ONE-CURRENT-TOP10.
040400     ADD 1 TO WS-CURR-TOP10-COUNT.
040500     SET WS-RRX TO WS-SUB.
040600     SET WS-CT10X TO WS-CURR-TOP10-COUNT.
040700     SET WS-CUX TO WS-RANK-RESULT-IDX (WS-RRX).
040800     MOVE WS-CURR-TICKER (WS-CUX) TO
040900         WS-CURR-TOP10-TICKER (WS-CT10X).
041000 3211-EXIT.
041100     EXIT.
041200
041300******************************************************************
041400*    3300 - COMPARE THE TWO TOP-10 LISTS.  A CURRENT TOP-10
041500*    TICKER NOT IN YESTERDAY'S TOP 10 IS A TOP10-ENTRY.  A PRIOR
041600*    TOP-10 TICKER THAT FELL OUT IS A TOP10-EXIT, BUT ONLY IF THE
041700*    TICKER IS STILL HELD TODAY - A TICKER THAT LEFT THE
041800*    PORTFOLIO ENTIRELY DOES NOT GET AN EXIT ALERT.
041900******************************************************************
042000 3300-TOP10-COMPARE-PASS.
042100     PERFORM 3310-CHECK-ONE-ENTRY THRU 3310-EXIT
042200         VARYING WS-SUB FROM 1 BY 1
042300         UNTIL WS-SUB > WS-CURR-TOP10-COUNT.
042400     PERFORM 3320-CHECK-ONE-EXIT THRU 3320-EXIT
042500         VARYING WS-SUB FROM 1 BY 1
042600         UNTIL WS-SUB > WS-PRIOR-TOP10-COUNT.
042700 3300-EXIT.
042800     EXIT.
042900
042912*        A CURRENT TOP-10 TICKER THAT IS NOT FOUND ANYWHERE IN
042924*        YESTERDAY'S TOP 10 JUST CLIMBED IN - RAISE TOP10-ENTRY.
042936*        AL-RANK CARRIES TODAY'S RANK POSITION (WS-SUB, 1 THRU 10)
042948*        SO THE ALERT SHOWS WHERE IT LANDED, NOT JUST THAT IT ENTERED.
042960*        OLD/NEW-SCORE ARE BOTH LEFT ZERO ON THIS ALERT TYPE - THE
042972*        SCORE-CHANGE ALERT ABOVE ALREADY COVERS THE POINT MOVEMENT,
042984*        SO THIS ONE ONLY CARRIES THE RANK NEWS.
043000 3310-CHECK-ONE-ENTRY.
043100     SET WS-CT10X TO WS-SUB.
043200     MOVE WS-CURR-TOP10-TICKER (WS-CT10X) TO WS-SEARCH-KEY.
043300     PERFORM 8300-SEARCH-PRIOR-TOP10 THRU 8300-EXIT.
043400     IF WS-NOT-FOUND
043500         MOVE 'TOP10-ENTRY' TO AL-TYPE
043600         MOVE WS-CURR-TOP10-TICKER (WS-CT10X) TO AL-TICKER
043700         MOVE 0 TO AL-OLD-SCORE
043800         MOVE 0 TO AL-NEW-SCORE
043900         MOVE WS-SUB TO AL-RANK
044000         WRITE AL-ALERT-REC
044100         ADD 1 TO WS-ALERT-COUNT
044200     END-IF.
044300 3310-EXIT.
044400     EXIT.
044500
044511*        A PRIOR TOP-10 TICKER NOT FOUND IN TODAY'S TOP 10 EITHER FELL
044522*        OUT OF THE TOP 10 WHILE STILL HELD, OR WAS SOLD OUTRIGHT -
044533*        8200 TELLS THE TWO APART BY CHECKING THE FULL CURRENT TABLE,
044544*        NOT JUST THE TOP 10.  ONLY THE STILL-HELD CASE RAISES
044555*        TOP10-EXIT; A TICKER THAT LEFT THE PORTFOLIO ENTIRELY IS NOT
044566*        THE MONITOR'S CONCERN ANY LONGER.
044577*        AL-NEW-SCORE ON A TOP10-EXIT CARRIES THE CURRENT SCORE OF THE
044588*        STILL-HELD POSITION, SO THE ALERT SHOWS WHERE IT SETTLED.
044600 3320-CHECK-ONE-EXIT.
044700     SET WS-PT10X TO WS-SUB.
044800     MOVE WS-PRIOR-TOP10-TICKER (WS-PT10X) TO WS-SEARCH-KEY.
044900     PERFORM 8400-SEARCH-CURRENT-TOP10 THRU 8400-EXIT.
045000     IF WS-NOT-FOUND
045100         PERFORM 8200-SEARCH-CURRENT-TABLE THRU 8200-EXIT
045200         IF WS-FOUND
045300             MOVE 'TOP10-EXIT' TO AL-TYPE
045400             MOVE WS-PRIOR-TOP10-TICKER (WS-PT10X) TO AL-TICKER
045500             MOVE 0 TO AL-OLD-SCORE
045600             MOVE WS-CURR-SCORE (WS-FOUND-IDX) TO AL-NEW-SCORE
045700             MOVE 0 TO AL-RANK
045800             WRITE AL-ALERT-REC
045900             ADD 1 TO WS-ALERT-COUNT
046000         END-IF
046100     END-IF.
046200 3320-EXIT.
046300     EXIT.
046400
046500******************************************************************
046600*    4000 - BUILD AND WRITE THE DAILY SUMMARY RECORD.
046700******************************************************************
046720*        COST/VALUE ARE ACCUMULATED OVER EVERY CURRENT HOLDING FIRST,
046740*        THEN THE RETURN PERCENT AND TOP-3 ARE DERIVED FROM THAT AND
046760*        FROM THE RANKING 3200/3210 ALREADY BUILT - ONE SUMMARY RECORD
046780*        PER RUN, WRITTEN LAST.
046800 4000-BUILD-SUMMARY.
046900     MOVE 0 TO WS-TOTAL-COST.
047000     MOVE 0 TO WS-TOTAL-VALUE.
047100     PERFORM 4010-ACCUM-ONE-POSITION THRU 4010-EXIT
047200         VARYING WS-SUB FROM 1 BY 1
047300         UNTIL WS-SUB > WS-CURR-COUNT.
047400     PERFORM 4020-CALC-RETURN-PCT THRU 4020-EXIT.
047500     MOVE WS-TOTAL-VALUE TO SM-TOTAL-VALUE.
047600     MOVE WS-TOTAL-COST TO SM-TOTAL-COST.
047700     MOVE WS-RETURN-PCT TO SM-RETURN-PCT.
047800     PERFORM 4030-FILL-TOP3 THRU 4030-EXIT.
047900     WRITE SM-SUMMARY-REC.
048000 4000-EXIT.
048100     EXIT.
048200
048225*        COST IS SHARES TIMES THE ORIGINAL BUY PRICE; VALUE IS SHARES
048250*        TIMES TODAY'S CURRENT PRICE - THE DIFFERENCE OF THE TWO RUN
048275*        TOTALS IS THE UNREALIZED GAIN OR LOSS ON THE WHOLE PORTFOLIO.
048300 4010-ACCUM-ONE-POSITION.
048400     SET WS-CUX TO WS-SUB.
048500     COMPUTE WS-TOTAL-COST ROUNDED = WS-TOTAL-COST +
048600         (WS-CURR-SHARES (WS-CUX) * WS-CURR-BUY-PRICE (WS-CUX)).
048700     COMPUTE WS-TOTAL-VALUE ROUNDED = WS-TOTAL-VALUE +
048800         (WS-CURR-SHARES (WS-CUX) * WS-CURR-CURR-PRICE (WS-CUX)).
048900 4010-EXIT.
049000     EXIT.
049100
049125*        A PORTFOLIO WITH NO COST BASIS ON FILE (SHOULD NOT HAPPEN IN
049150*        PRACTICE, BUT GUARDED ANYWAY) WOULD DIVIDE BY ZERO BELOW -
049175*        RETURN IS FORCED TO ZERO INSTEAD OF LETTING THAT HAPPEN.
049200 4020-CALC-RETURN-PCT.
049300     IF WS-TOTAL-COST = 0
049400         MOVE 0 TO WS-RETURN-PCT
049500     ELSE
049600         COMPUTE WS-RETURN-PCT ROUNDED =
049700             ((WS-TOTAL-VALUE - WS-TOTAL-COST) / WS-TOTAL-COST)
049800                 * 100
049900     END-IF.
050000 4020-EXIT.
050100     EXIT.
050200
050300 4030-FILL-TOP3.
050320*        WS-RANK-RESULT-IDX STILL HOLDS THE CURRENT-TABLE RANKING
050340*        FROM 3200 - NOTHING RE-RANKS BETWEEN THERE AND HERE.
050360*        SM-TOP1/2/3 GO OUT BLANK/ZERO WHEN THE PORTFOLIO HOLDS
050380*        FEWER THAN THREE POSITIONS - THE NOT-LESS-THAN GUARDS
050400*        BELOW LEAVE THEM THAT WAY RATHER THAN SUBSCRIPTING OFF
050420*        THE END OF WS-CURR-TOP10-TICKER.
050600     MOVE SPACES TO SM-TOP1-TICKER SM-TOP2-TICKER SM-TOP3-TICKER.
050700     MOVE 0 TO SM-TOP1-SCORE SM-TOP2-SCORE SM-TOP3-SCORE.
050750*        RANK 1 - BEST SCORE IN THE CURRENT TABLE.  WS-CT10X
050770*        PICKS THE TICKER OFF THE ALREADY-BUILT TOP-10 LIST;
050790*        WS-RRX/WS-CUX RE-DERIVE THE SAME POSITION'S SLOT IN
050795*        WS-CURR-SCORE SO THE SCORE PRINTED MATCHES THE TICKER.
050800     IF WS-CURR-TOP10-COUNT NOT < 1
050900         SET WS-CT10X TO 1
051000         SET WS-RRX TO 1
051100         SET WS-CUX TO WS-RANK-RESULT-IDX (WS-RRX)
051200         MOVE WS-CURR-TOP10-TICKER (WS-CT10X) TO SM-TOP1-TICKER
051300         MOVE WS-CURR-SCORE (WS-CUX) TO SM-TOP1-SCORE
051400     END-IF.
051450*        RANK 2 - SECOND-BEST SCORE, SAME LOOKUP PATTERN AS ABOVE.
051500     IF WS-CURR-TOP10-COUNT NOT < 2
051600         SET WS-CT10X TO 2
051700         SET WS-RRX TO 2
051800         SET WS-CUX TO WS-RANK-RESULT-IDX (WS-RRX)
051900         MOVE WS-CURR-TOP10-TICKER (WS-CT10X) TO SM-TOP2-TICKER
052000         MOVE WS-CURR-SCORE (WS-CUX) TO SM-TOP2-SCORE
052100     END-IF.
052150*        RANK 3 - THIRD-BEST SCORE, SAME LOOKUP PATTERN AS ABOVE.
052200     IF WS-CURR-TOP10-COUNT NOT < 3
052300         SET WS-CT10X TO 3
052400         SET WS-RRX TO 3
052500         SET WS-CUX TO WS-RANK-RESULT-IDX (WS-RRX)
052600         MOVE WS-CURR-TOP10-TICKER (WS-CT10X) TO SM-TOP3-TICKER
052700         MOVE WS-CURR-SCORE (WS-CUX) TO SM-TOP3-SCORE
052800     END-IF.
052900 4030-EXIT.
053000     EXIT.
053100
053200******************************************************************
053300*    8100/8200 - LOOK UP A TICKER IN THE PRIOR/CURRENT POSITION
053400*    TABLES.  8300/8400 LOOK UP A TICKER IN THE PRIOR/CURRENT
053500*    TOP-10 LISTS.  ALL FOUR SHARE WS-SEARCH-KEY/WS-FOUND-CD/
053600*    WS-FOUND-IDX.
053700******************************************************************
053733*        LINEAR SCAN, STOPS EARLY ON WS-FOUND - THE PRIOR TABLE NEVER
053766*        EXCEEDS 100 ENTRIES SO A SEQUENTIAL SEARCH IS FAST ENOUGH.
053800 8100-SEARCH-PRIOR-TABLE.
053900     MOVE 'N' TO WS-FOUND-CD.
054000     MOVE 0 TO WS-FOUND-IDX.
054100     PERFORM 8110-SCAN-PRIOR-ONE THRU 8110-EXIT
054200         VARYING WS-SUB2 FROM 1 BY 1
054300         UNTIL WS-SUB2 > WS-PRIOR-COUNT OR WS-FOUND.
054400 8100-EXIT.
054500     EXIT.
054600
054633*        ONE TICKER COMPARE PER CALL, WS-SUB2 DRIVEN BY THE VARYING
054666*        CLAUSE IN 8100 ABOVE.
054700 8110-SCAN-PRIOR-ONE.
054800     SET WS-PRX TO WS-SUB2.
054900     IF WS-PRIOR-TICKER (WS-PRX) = WS-SEARCH-KEY
055000         MOVE 'Y' TO WS-FOUND-CD
055100         MOVE WS-SUB2 TO WS-FOUND-IDX
055200     END-IF.
055300 8110-EXIT.
055400     EXIT.
055500
055533*        SAME PATTERN AS 8100, AGAINST THE FULL CURRENT POSITION TABLE -
055566*        USED BY 3320 TO TELL A TOP-10 DROP-OUT FROM AN OUTRIGHT SALE.
055600 8200-SEARCH-CURRENT-TABLE.
055700     MOVE 'N' TO WS-FOUND-CD.
055800     MOVE 0 TO WS-FOUND-IDX.
055900     PERFORM 8210-SCAN-CURRENT-ONE THRU 8210-EXIT
056000         VARYING WS-SUB2 FROM 1 BY 1
056100         UNTIL WS-SUB2 > WS-CURR-COUNT OR WS-FOUND.
056200 8200-EXIT.
056300     EXIT.
056400
056450*        MIRROR OF 8110 AGAINST THE CURRENT TABLE.
056500 8210-SCAN-CURRENT-ONE.
056600     SET WS-CUX TO WS-SUB2.
056700     IF WS-CURR-TICKER (WS-CUX) = WS-SEARCH-KEY
056800         MOVE 'Y' TO WS-FOUND-CD
056900         MOVE WS-SUB2 TO WS-FOUND-IDX
057000     END-IF.
057100 8210-EXIT.
057200     EXIT.
057300
057333*        SAME PATTERN AGAIN, BUT OVER THE SMALL 10-ENTRY PRIOR TOP-10
057366*        LIST RATHER THAN THE FULL PRIOR TABLE - USED BY 3310.
057400 8300-SEARCH-PRIOR-TOP10.
057500     MOVE 'N' TO WS-FOUND-CD.
057600     MOVE 0 TO WS-FOUND-IDX.
057700     PERFORM 8310-SCAN-PRIOR-TOP10-ONE THRU 8310-EXIT
057800         VARYING WS-SUB2 FROM 1 BY 1
057900         UNTIL WS-SUB2 > WS-PRIOR-TOP10-COUNT OR WS-FOUND.
058000 8300-EXIT.
058100     EXIT.
058200
058250*        MIRROR OF 8110 OVER THE TOP-10 LIST INSTEAD OF THE FULL TABLE.
058300 8310-SCAN-PRIOR-TOP10-ONE.
058400     SET WS-PT10X TO WS-SUB2.
058500     IF WS-PRIOR-TOP10-TICKER (WS-PT10X) = WS-SEARCH-KEY
058600         MOVE 'Y' TO WS-FOUND-CD
058700         MOVE WS-SUB2 TO WS-FOUND-IDX
058800     END-IF.
058900 8310-EXIT.
059000     EXIT.
059100
059150*        MIRROR OF 8300 OVER TODAY'S TOP-10 LIST - USED BY 3320.
059200 8400-SEARCH-CURRENT-TOP10.
059300     MOVE 'N' TO WS-FOUND-CD.
059400     MOVE 0 TO WS-FOUND-IDX.
059500     PERFORM 8410-SCAN-CURRENT-TOP10-ONE THRU 8410-EXIT
059600         VARYING WS-SUB2 FROM 1 BY 1
059700         UNTIL WS-SUB2 > WS-CURR-TOP10-COUNT OR WS-FOUND.
059800 8400-EXIT.
059900     EXIT.
060000
060050*        MIRROR OF 8310 AGAINST THE CURRENT TOP-10 LIST.
060100 8410-SCAN-CURRENT-TOP10-ONE.
060200     SET WS-CT10X TO WS-SUB2.
060300     IF WS-CURR-TOP10-TICKER (WS-CT10X) = WS-SEARCH-KEY
060400         MOVE 'Y' TO WS-FOUND-CD
060500         MOVE WS-SUB2 TO WS-FOUND-IDX
060600     END-IF.
060700 8410-EXIT.
060800     EXIT.
060900
061000******************************************************************
061100*    9000 - RUN TOTALS.  STAMPS AND WRITES THE ONE-RECORD RUN
061200*    TRAILER ON THE ALERT FILE VIA THE AL-RUN-TRAILER REDEFINES.
061300******************************************************************
061400 9000-PRINT-TOTALS.
061420*        ACCEPT FROM DATE RETURNS A TWO-DIGIT YEAR ONLY - THE CENTURY
061440*        WINDOW BELOW (YY < 50 MEANS 20XX) WAS ADDED FOR Y2K AND
061460*        RE-VERIFIED AGAINST THE 01/01/2000 TEST CALENDAR (SEE DWT
061480*        Y2K-015 ABOVE).
061500     ACCEPT WS-ACCEPT-DATE FROM DATE.
061600     MOVE 'T' TO AL-TRL-RECORD-TYPE-CD.
061700     IF WS-ACCEPT-YY < 50
061800         MOVE 20 TO AL-TRL-RUN-CC
061900     ELSE
062000         MOVE 19 TO AL-TRL-RUN-CC
062100     END-IF.
062200     MOVE WS-ACCEPT-YY TO AL-TRL-RUN-YY.
062300     MOVE WS-ACCEPT-MM TO AL-TRL-RUN-MM.
062400     MOVE WS-ACCEPT-DD TO AL-TRL-RUN-DD.
062500     MOVE WS-ALERT-COUNT TO AL-TRL-ALERT-COUNT.
062600     WRITE AL-ALERT-REC.
062700 9000-EXIT.
062800     EXIT.
062900
062950*        ALL FOUR FILES GO DOWN TOGETHER AT NORMAL END OF RUN.
063000 9900-CLOSE-FILES.
063100     CLOSE PR-PRIOR-POSITION-FILE
063200           PC-CURRENT-POSITION-FILE
063300           AL-ALERT-FILE
063400           SM-SUMMARY-FILE.
063500 9900-EXIT.
063600     EXIT.
063700
063800 9999-STOP-RUN.
063900     STOP RUN.
