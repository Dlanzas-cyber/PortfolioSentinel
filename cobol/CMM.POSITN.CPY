000100******************************************************************
000200*    CMM.POSITN.CPY                                               *
000300*    COMPANY FUNDAMENTAL MASTER RECORD - ONE PER SECURITY         *
000400*    CARRIES VALUATION, MARGIN, GROWTH, LEVERAGE, DIVIDEND AND    *
000500*    SHARE-COUNT DATA PLUS THE SECTOR BENCHMARKS USED TO GRADE    *
000600*    IT.  MISSING DATA COMES IN AS ZERO - SEE THE SCORING         *
000700*    PARAGRAPHS (3100 THRU 3900 IN PSE.R00900) FOR THE NEUTRAL    *
000800*    FALLBACKS APPLIED WHEN A FIELD IS ZERO.                      *
000900*    AUTHOR. R. OKONKWO.  INSTALLATION. PORTFOLIOSENTINEL GRP.    *
001000*    DATE WRITTEN. 04/02/1986.                                    *
001100*------------------------------------------------------------------
001200*    CHANGE LOG                                                   *
001300*    04/02/1986 RAO 8604-01  ORIGINAL COPYBOOK.                   *
001400*    06/19/1988 RAO 8806-14  ADDED CM-SECTOR-PE AND CM-SECTOR-PB  *
001500*               SO VALUATION CAN BE GRADED VS. SECTOR, NOT JUST   *
001600*               AN ABSOLUTE SCALE.                                *
001700*    03/03/1992 LMK 9203-07  ADDED CM-HAS-BUYBACK AND             *
001800*               CM-SHARES-TREND-3Y FOR THE DILUTION CHECK.        *
001900*    10/11/1995 LMK 9510-02  ADDED CM-SECTOR-GROSS-MARGIN AND     *
002000*               CM-SECTOR-DEBT-TO-EQUITY FOR THE STRENGTH SCORE.  *
002100*    07/18/1998 DWT Y2K-004  DATE FIELDS REVIEWED FOR Y2K - THIS  *
002200*               COPYBOOK CARRIES NO 2-DIGIT YEAR, NO CHANGE.      *
002300*    05/08/2000 DWT 0005-11  ADDED CM-DIV-GROWTH-3Y/5Y AND         *
002400*               CM-PAYS-DIVIDEND FOR THE DIVIDEND SUB-SCORE.      *
002500*    09/14/2003 BCS 0309-19  ADDED THE HEADER/TRAILER REDEFINES   *
002600*               BELOW SO THE NIGHTLY LOAD JOB CAN STAMP A FEED    *
002700*               DATE AND COUNT WITHOUT A SEPARATE COPYBOOK.       *
002800*    02/27/2009 BCS 0902-06  WIDENED CM-SHARES-OUT TO 9(13) - A   *
002900*               MEGA-CAP NAME OVERFLOWED 9(11) ON THE MONTH-END   *
003000*               RUN.                                              *
003100******************************************************************
003200     01  CM-COMPANY-MASTER-REC.
003300         05  CM-TICKER                    PIC X(8).
003400         05  CM-NAME                      PIC X(30).
003500         05  CM-BETA                      PIC S9(2)V99.
003600         05  CM-PE-RATIO                  PIC S9(5)V99.
003700         05  CM-PRICE-TO-BOOK             PIC S9(5)V99.
003800         05  CM-GROSS-MARGIN-5Y           PIC S9(3)V99.
003900         05  CM-SALES-GROWTH-5Y           PIC S9(3)V99.
004000         05  CM-EPS-GROWTH-5Y             PIC S9(3)V99.
004100         05  CM-DEBT-TO-EQUITY            PIC S9(3)V99.
004200         05  CM-PAYOUT-RATIO              PIC S9(3)V99.
004300         05  CM-HAS-BUYBACK-CD            PIC X(1).
004400             88  CM-HAS-BUYBACK               VALUE 'Y'.
004500             88  CM-NO-BUYBACK                VALUE 'N'.
004600         05  CM-SECTOR-PE                 PIC S9(5)V99.
004700         05  CM-SECTOR-PB                 PIC S9(5)V99.
004800         05  CM-SECTOR-GROSS-MARGIN       PIC S9(3)V99.
004900         05  CM-SECTOR-DEBT-TO-EQUITY     PIC S9(3)V99.
005000         05  CM-DIV-YIELD                 PIC S9(2)V99.
005100         05  CM-DIV-GROWTH-3Y             PIC S9(3)V99.
005200         05  CM-DIV-GROWTH-5Y             PIC S9(3)V99.
005300         05  CM-PAYS-DIVIDEND-CD          PIC X(1).
005400             88  CM-PAYS-DIVIDEND             VALUE 'Y'.
005500             88  CM-NO-DIVIDEND               VALUE 'N'.
005600         05  CM-SHARES-OUT                PIC 9(13).
005700         05  CM-SHARES-TREND-3Y           PIC S9(3)V99.
005800         05  FILLER                       PIC X(11).
005900     01  CM-LOAD-CONTROL-REC REDEFINES CM-COMPANY-MASTER-REC.
006000*        USED ONLY BY THE NIGHTLY LOAD JOB, NOT BY PSE.R00900.
006100         05  CM-LOAD-RECORD-TYPE-CD       PIC X(1).
006200             88  CM-LOAD-IS-HEADER            VALUE 'H'.
006300             88  CM-LOAD-IS-TRAILER           VALUE 'T'.
006400         05  CM-LOAD-FEED-DATE.
006500             10  CM-LOAD-FEED-CC          PIC 9(2).
006600             10  CM-LOAD-FEED-YY          PIC 9(2).
006700             10  CM-LOAD-FEED-MM          PIC 9(2).
006800             10  CM-LOAD-FEED-DD          PIC 9(2).
006900         05  CM-LOAD-RECORD-COUNT         PIC 9(9).
007000         05  FILLER                       PIC X(136).
